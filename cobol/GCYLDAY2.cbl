000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          GCYLDAY2.
000300 AUTHOR.              S V DESHPANDE.
000400 INSTALLATION.        SHREE LAXMI GAS SERVICE - DATA PROC CELL.
000500 DATE-WRITTEN.        04/02/88.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - AUTHORISED USE ONLY.
000800
000900***************************************************************
001000* GCYLDAY2 - INITIALISE OPENING STOCK                         *
001100* STEP 2 OF THE DAILY STOCK/CASH RECONCILIATION RUN.          *
001200* CARRIES FORWARD THE LATEST CLOSED DAY'S CLOSING FILLED/     *
001300* EMPTY/DEFECTIVE COUNTS AS TODAY'S OPENING COUNTS, ONE ROW   *
001400* PER ACTIVE CYLINDER TYPE.  FIRST DAY EVER STARTS AT ZERO.   *
001500***************************************************************
001600*--------------------------------------------------------------
001700* C H A N G E   L O G
001800*--------------------------------------------------------------
001900* DATE     PGMR  REQ#     DESCRIPTION
002000*--------------------------------------------------------------
002100* 04/02/88 SVD   NEW      INITIAL RELEASE - OPENING STOCK JOB.
002200* 11/21/88 SVD   CR-0211  FIRST-DAY-EVER CASE ADDED (ALL ZERO
002300*                         ROWS FOR EACH ACTIVE CYLINDER TYPE).
002400* 02/14/90 RKS   CR-0377  DEFECTIVE-EMPTY-VEHICLE NOW CARRIED
002500*                         FORWARD UNCHANGED, WAS DROPPED TO 0.
002600* 06/30/91 RKS   CR-0455  STOCK-DAY-ID NOW 6 DIGITS, WAS 4.
002700* 07/19/94 API   CR-0580  REPORT NOW SORTS BY DISPLAY-ORDER, WAS
002800*                         CYLINDER-TYPE-ID, PER SALES OFFICE.
002900* 08/21/98 PNV   Y2K-014  YEAR 2000 - STOCK-DATE COMPARE NOW
003000*                         FULL CCYY.
003100* 02/10/99 PNV   Y2K-014  Y2K SIGN-OFF.
003200* 09/03/02 API   CR-0744  CYLINDER MASTER TABLE ENLARGED TO 50
003300*                         ENTRIES, AGENCY ADDED COMMERCIAL LINE.
003400* 10/04/06 JT    CR-0903  MINOR - REPORT HEADING RE-ALIGNED.
003500* 05/19/09 JT    CR-0988  STOCK-DAY-MASTER WAS BEING OPENED TWICE
003600*                         WITH NO CLOSE BETWEEN - PRIOR-CLOSED-DAY
003700*                         SCAN NEVER ADVANCED PAST THE FIRST READ,
003800*                         SO OPENING STOCK WAS ZEROED EVERY DAY.
003900*                         CYLINDER TYPE NAME WAS ALSO MISSING FROM
004000*                         THE TABLE - REPORT SHOWED THE SHORT CODE
004100*                         IN THE CYLINDER TYPE COLUMN, NOT THE NAME.
004200*--------------------------------------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT RUNDATE
005300         ASSIGN TO RUNDATE
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT CYL-TYPE-MASTER
005700         ASSIGN TO CYLTYPES
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT STOCK-DAY-MASTER
006100         ASSIGN TO STKDYOLD
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT SUMMARY-OLD
006500         ASSIGN TO DSSOLD
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700
006800     SELECT SUMMARY-NEW
006900         ASSIGN TO DSSNEW
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT PRTOUT
007300         ASSIGN TO PRTOUT
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 FD  RUNDATE
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 8 CHARACTERS
008200     DATA RECORD IS RUNDATE-REC.
008300 01  RUNDATE-REC.
008400     05  RD-WORK-DATE          PIC 9(08).
008500
008600 FD  CYL-TYPE-MASTER
008700     LABEL RECORD IS STANDARD
008800     RECORD CONTAINS 49 CHARACTERS
008900     DATA RECORD IS CYL-REC.
009000 01  CYL-REC.
009100     05  CT-TYPE-ID            PIC 9(04).
009200     05  CT-NAME               PIC X(20).
009300     05  CT-CODE               PIC X(10).
009400     05  CT-CATEGORY           PIC X(10).
009500     05  CT-DISPLAY-ORDER      PIC 9(03).
009600     05  CT-ACTIVE             PIC X(01).
009700     05  FILLER                PIC X(01).
009800
009900 FD  STOCK-DAY-MASTER
010000     LABEL RECORD IS STANDARD
010100     RECORD CONTAINS 45 CHARACTERS
010200     DATA RECORD IS DAY-REC.
010300 01  DAY-REC.
010400     05  SD-DAY-ID             PIC 9(06).
010500     05  SD-DAY-DATE           PIC 9(08).
010600     05  SD-DAY-STATUS         PIC X(06).
010700     05  SD-CLOSED-AT          PIC X(19).
010800     05  FILLER                PIC X(06).
010900
011000 FD  SUMMARY-OLD
011100     LABEL RECORD IS STANDARD
011200     RECORD CONTAINS 86 CHARACTERS
011300     DATA RECORD IS OLD-SUM-REC.
011400 01  OLD-SUM-REC.
011500     05  OS-DAY-ID             PIC 9(06).
011600     05  OS-TYPE-ID            PIC 9(04).
011700     05  OS-OPEN-FILLED        PIC S9(06).
011800     05  OS-OPEN-EMPTY         PIC S9(06).
011900     05  OS-RECEIPT            PIC 9(06).
012000     05  OS-RETURN             PIC 9(06).
012100     05  OS-SALES-REG          PIC 9(06).
012200     05  OS-NC-QTY             PIC 9(06).
012300     05  OS-DBC-QTY            PIC 9(06).
012400     05  OS-TVOUT-QTY          PIC 9(06).
012500     05  OS-CLOSE-FILLED       PIC S9(06).
012600     05  OS-CLOSE-EMPTY        PIC S9(06).
012700     05  OS-DEFECTIVE          PIC 9(06).
012800     05  OS-TOTAL-STOCK        PIC S9(07).
012900     05  FILLER                PIC X(03).
013000
013100 FD  SUMMARY-NEW
013200     LABEL RECORD IS STANDARD
013300     RECORD CONTAINS 86 CHARACTERS
013400     DATA RECORD IS NEW-SUM-REC.
013500 01  NEW-SUM-REC.
013600     05  NS-DAY-ID             PIC 9(06).
013700     05  NS-TYPE-ID            PIC 9(04).
013800     05  NS-OPEN-FILLED        PIC S9(06).
013900     05  NS-OPEN-EMPTY         PIC S9(06).
014000     05  NS-RECEIPT            PIC 9(06).
014100     05  NS-RETURN             PIC 9(06).
014200     05  NS-SALES-REG          PIC 9(06).
014300     05  NS-NC-QTY             PIC 9(06).
014400     05  NS-DBC-QTY            PIC 9(06).
014500     05  NS-TVOUT-QTY          PIC 9(06).
014600     05  NS-CLOSE-FILLED       PIC S9(06).
014700     05  NS-CLOSE-EMPTY        PIC S9(06).
014800     05  NS-DEFECTIVE          PIC 9(06).
014900     05  NS-TOTAL-STOCK        PIC S9(07).
015000     05  FILLER                PIC X(03).
015100
015200 FD  PRTOUT
015300     LABEL RECORD IS OMITTED
015400     RECORD CONTAINS 132 CHARACTERS
015500     LINAGE IS 60 WITH FOOTING AT 55
015600     DATA RECORD IS PRTLINE.
015700 01  PRTLINE                   PIC X(132).
015800
015900 WORKING-STORAGE SECTION.
016000 77  C-PCTR                    PIC 99      COMP  VALUE ZERO.
016100 77  MORE-RECS                 PIC XXX             VALUE "YES".
016200 77  W-LOW-ORDER               PIC 9(03)   COMP-3 VALUE ZERO.
016300 01  WORK-AREA.
016400     05  W-DAY-ID              PIC 9(06)   COMP-3 VALUE ZERO.
016500     05  W-PRIOR-CLOSED-ID     PIC 9(06)   COMP-3 VALUE ZERO.
016600     05  W-PRIOR-DATE          PIC 9(08)   COMP-3 VALUE ZERO.
016700     05  W-PRIOR-FOUND         PIC X               VALUE "N".
016800         88  PRIOR-CLOSED-DAY-FOUND                VALUE "Y".
016900     05  W-ABORT-SW            PIC X               VALUE "N".
017000         88  RUN-ABORTED                           VALUE "Y".
017100     05  W-TYPE-CTR            PIC 99      COMP  VALUE ZERO.
017200     05  W-SUB                 PIC 99      COMP  VALUE ZERO.
017300     05  W-SORT-SUB            PIC 99      COMP  VALUE ZERO.
017400     05  W-LOW-SUB             PIC 99      COMP  VALUE ZERO.
017500     05  FILLER                PIC X(06)           VALUE SPACES.
017600
017700     05  GT-OPEN-FILLED        PIC S9(08)  COMP-3 VALUE ZERO.
017800     05  GT-OPEN-EMPTY         PIC S9(08)  COMP-3 VALUE ZERO.
017900     05  GT-DEFECTIVE          PIC 9(08)   COMP-3 VALUE ZERO.
018000     05  GT-TOTAL              PIC S9(09)  COMP-3 VALUE ZERO.
018100
018200 01  CYL-TABLE.
018300     05  CYL-ENTRY OCCURS 50 TIMES
018400                  INDEXED BY CYL-IX.
018500         10  TB-TYPE-ID        PIC 9(04).
018600         10  TB-NAME           PIC X(20).
018700         10  TB-CODE           PIC X(10).
018800         10  TB-CATEGORY       PIC X(10).
018900         10  TB-DISPLAY-ORDER  PIC 9(03).
019000         10  TB-ACTIVE         PIC X(01).
019100         10  TB-USED           PIC X(01)    VALUE "N".
019200         10  TB-OPEN-FILLED    PIC S9(06)   VALUE ZERO.
019300         10  TB-OPEN-EMPTY     PIC S9(06)   VALUE ZERO.
019400         10  TB-DEFECTIVE      PIC 9(06)    VALUE ZERO.
019500
019600 01  W-SWAP-ENTRY              PIC X(67)           VALUE SPACES.
019700
019800 01  W-DATE-GROUP.
019900     05  W-DATE-NUM            PIC 9(08)           VALUE ZERO.
020000 01  W-DATE-PARTS REDEFINES W-DATE-GROUP.
020100     05  W-DATE-CCYY           PIC 9(04).
020200     05  W-DATE-MM             PIC 9(02).
020300     05  W-DATE-DD             PIC 9(02).
020400
020500 01  W-PRIOR-ID-ALPHA          PIC X(06)           VALUE SPACES.
020600 01  W-PRIOR-ID-NUM REDEFINES W-PRIOR-ID-ALPHA PIC 9(06).
020700
020800 01  SYS-DATE.
020900     05  I-YEAR                PIC 9(04).
021000     05  I-MONTH               PIC 99.
021100     05  I-DAY                 PIC 99.
021200 01  SYS-DATE-NUM REDEFINES SYS-DATE PIC 9(08).
021300
021400 01  COMPANY-TITLE-LINE.
021500     05  FILLER                PIC X(06)   VALUE "DATE:".
021600     05  O-MONTH                PIC 99.
021700     05  FILLER                PIC X       VALUE "/".
021800     05  O-DAY                  PIC 99.
021900     05  FILLER                PIC X       VALUE "/".
022000     05  O-YEAR                 PIC 9(04).
022100     05  FILLER                PIC X(28)   VALUE SPACES.
022200     05  FILLER                PIC X(34)   VALUE
022300         "SHREE LAXMI GAS SERVICE - GCYLDAY2".
022400     05  FILLER                PIC X(46)   VALUE SPACES.
022500     05  FILLER                PIC X(06)   VALUE "PAGE: ".
022600     05  O-PCTR                PIC Z9.
022700
022800 01  DETAIL-HEADING-LINE.
022900     05  FILLER                PIC X(20)   VALUE SPACES.
023000     05  FILLER                PIC X(28)   VALUE
023100         "STEP 2 - OPENING STOCK REPORT".
023200     05  FILLER                PIC X(10)   VALUE SPACES.
023300     05  FILLER                PIC X(11)   VALUE "PRIOR DAY: ".
023400     05  O-PRIOR-DAY           PIC X(06).
023500     05  FILLER                PIC X(57)   VALUE SPACES.
023600
023700 01  DETAIL-COLUMN-HEADING.
023800     05  FILLER                PIC X(05)   VALUE SPACES.
023900     05  FILLER                PIC X(13)   VALUE "CYLINDER TYPE".
024000     05  FILLER                PIC X(07)   VALUE SPACES.
024100     05  FILLER                PIC X(04)   VALUE "OPEN".
024200     05  FILLER                PIC X(04)   VALUE SPACES.
024300     05  FILLER                PIC X(04)   VALUE "OPEN".
024400     05  FILLER                PIC X(07)   VALUE SPACES.
024500     05  FILLER                PIC X(06)   VALUE "DEFECT".
024600     05  FILLER                PIC X(05)   VALUE SPACES.
024700     05  FILLER                PIC X(05)   VALUE "TOTAL".
024800     05  FILLER                PIC X(72)   VALUE SPACES.
024900
025000 01  DETAIL-LINE.
025100     05  FILLER                PIC X(05)   VALUE SPACES.
025200     05  O-CT-NAME             PIC X(20).
025300     05  FILLER                PIC X(02)   VALUE SPACES.
025400     05  O-OPEN-FILLED         PIC ----,ZZ9.
025500     05  FILLER                PIC X(02)   VALUE SPACES.
025600     05  O-OPEN-EMPTY          PIC ----,ZZ9.
025700     05  FILLER                PIC X(02)   VALUE SPACES.
025800     05  O-DEFECTIVE           PIC ZZZ,ZZ9.
025900     05  FILLER                PIC X(02)   VALUE SPACES.
026000     05  O-TOTAL               PIC ----,ZZ9.
026100     05  FILLER                PIC X(68)   VALUE SPACES.
026200
026300 01  GRANDTOTAL-LINE.
026400     05  FILLER                PIC X(05)   VALUE SPACES.
026500     05  FILLER                PIC X(13)   VALUE "GRAND TOTALS".
026600     05  FILLER                PIC X(09)   VALUE SPACES.
026700     05  O-GT-OPEN-FILLED      PIC ----,ZZ9.
026800     05  FILLER                PIC X(02)   VALUE SPACES.
026900     05  O-GT-OPEN-EMPTY       PIC ----,ZZ9.
027000     05  FILLER                PIC X(02)   VALUE SPACES.
027100     05  O-GT-DEFECTIVE        PIC ZZZ,ZZ9.
027200     05  FILLER                PIC X(02)   VALUE SPACES.
027300     05  O-GT-TOTAL            PIC ----,ZZ9.
027400     05  FILLER                PIC X(68)   VALUE SPACES.
027500
027600 01  ERROR-LINE.
027700     05  FILLER                PIC X(10)   VALUE SPACES.
027800     05  FILLER                PIC X(04)   VALUE "*** ".
027900     05  O-ERR-TEXT            PIC X(100).
028000     05  FILLER                PIC X(18)   VALUE SPACES.
028100
028200 01  BLANK-LINE.
028300     05  FILLER                PIC X(132)  VALUE SPACES.
028400
028500 PROCEDURE DIVISION.
028600
028700 0000-GCYLDAY2.
028800     PERFORM 1000-INIT.
028900     IF NOT RUN-ABORTED
029000         PERFORM 2000-MAINLINE
029100     END-IF.
029200     PERFORM 3000-CLOSING.
029300     STOP RUN.
029400
029500 1000-INIT.
029600     MOVE FUNCTION CURRENT-DATE TO SYS-DATE-NUM.
029700     MOVE I-DAY TO O-DAY.
029800     MOVE I-MONTH TO O-MONTH.
029900     MOVE I-YEAR TO O-YEAR.
030000     MOVE SPACES TO O-PRIOR-DAY.
030100
030200     OPEN INPUT RUNDATE.
030300     READ RUNDATE
030400         AT END
030500             MOVE "NO" TO MORE-RECS.
030600     MOVE RD-WORK-DATE TO W-DATE-NUM.
030700     CLOSE RUNDATE.
030800
030900     OPEN INPUT CYL-TYPE-MASTER.
031000     PERFORM 1100-LOAD-CYL-TABLE.
031100     CLOSE CYL-TYPE-MASTER.
031200     PERFORM 1150-SORT-TABLE.
031300
031400     OPEN INPUT STOCK-DAY-MASTER.
031500     PERFORM 1200-FIND-CURRENT-DAY.
031600     PERFORM 1300-FIND-PRIOR-CLOSED.
031700     CLOSE STOCK-DAY-MASTER.
031800
031900     OPEN OUTPUT PRTOUT.
032000     PERFORM 9900-HEADING.
032100
032200 1100-LOAD-CYL-TABLE.
032300     MOVE "YES" TO MORE-RECS.
032400     PERFORM 9000-READ-CYL.
032500     PERFORM 1110-LOAD-ONE-TYPE UNTIL MORE-RECS = "NO".
032600
032700 1110-LOAD-ONE-TYPE.
032800     IF CT-ACTIVE = "Y"
032900         ADD 1 TO W-TYPE-CTR
033000         MOVE CT-NAME          TO TB-NAME(W-TYPE-CTR)
033100         MOVE CT-TYPE-ID       TO TB-TYPE-ID(W-TYPE-CTR)
033200         MOVE CT-CODE          TO TB-CODE(W-TYPE-CTR)
033300         MOVE CT-CATEGORY      TO TB-CATEGORY(W-TYPE-CTR)
033400         MOVE CT-DISPLAY-ORDER TO TB-DISPLAY-ORDER(W-TYPE-CTR)
033500         MOVE CT-ACTIVE        TO TB-ACTIVE(W-TYPE-CTR)
033600     END-IF.
033700     PERFORM 9000-READ-CYL.
033800
033900 1150-SORT-TABLE.
034000     PERFORM 1160-SORT-ONE-PASS
034100         VARYING W-SUB FROM 1 BY 1
034200         UNTIL W-SUB > W-TYPE-CTR.
034300
034400 1160-SORT-ONE-PASS.
034500     MOVE W-SUB TO W-LOW-SUB.
034600     MOVE TB-DISPLAY-ORDER(W-SUB) TO W-LOW-ORDER.
034700     PERFORM 1170-FIND-LOWER
034800         VARYING W-SORT-SUB FROM W-SUB BY 1
034900         UNTIL W-SORT-SUB > W-TYPE-CTR.
035000     IF W-LOW-SUB NOT = W-SUB
035100         MOVE CYL-ENTRY(W-SUB)     TO W-SWAP-ENTRY
035200         MOVE CYL-ENTRY(W-LOW-SUB) TO CYL-ENTRY(W-SUB)
035300         MOVE W-SWAP-ENTRY         TO CYL-ENTRY(W-LOW-SUB)
035400     END-IF.
035500
035600 1170-FIND-LOWER.
035700     IF TB-DISPLAY-ORDER(W-SORT-SUB) < W-LOW-ORDER
035800         MOVE W-SORT-SUB TO W-LOW-SUB
035900         MOVE TB-DISPLAY-ORDER(W-SORT-SUB) TO W-LOW-ORDER
036000     END-IF.
036100
036200 1200-FIND-CURRENT-DAY.
036300     MOVE "YES" TO MORE-RECS.
036400     PERFORM 9100-READ-DAY.
036500     PERFORM 1210-CHECK-ONE-DAY UNTIL MORE-RECS = "NO".
036600     IF W-DAY-ID = ZERO AND NOT RUN-ABORTED
036700         MOVE "Y" TO W-ABORT-SW
036800         MOVE "WORKING DAY DOES NOT EXIST" TO O-ERR-TEXT
036900         PERFORM 9300-WRITE-ERROR
037000     END-IF.
037100     CLOSE STOCK-DAY-MASTER.
037200
037300 1210-CHECK-ONE-DAY.
037400     IF SD-DAY-DATE = W-DATE-NUM
037500         MOVE SD-DAY-ID TO W-DAY-ID
037600         IF SD-DAY-STATUS NOT = "OPEN"
037700             MOVE "Y" TO W-ABORT-SW
037800             MOVE "WORKING DAY IS NOT OPEN" TO O-ERR-TEXT
037900             PERFORM 9300-WRITE-ERROR
038000         END-IF
038100     END-IF.
038200     PERFORM 9100-READ-DAY.
038300
038400 1300-FIND-PRIOR-CLOSED.
038500     IF RUN-ABORTED
038600         GO TO 1300-EXIT
038700     END-IF.
038800     OPEN INPUT STOCK-DAY-MASTER.
038900     MOVE "YES" TO MORE-RECS.
039000     PERFORM 9100-READ-DAY.
039100     PERFORM 1310-CHECK-ONE-PRIOR UNTIL MORE-RECS = "NO".
039200     IF PRIOR-CLOSED-DAY-FOUND
039300         MOVE W-PRIOR-CLOSED-ID TO W-PRIOR-ID-NUM
039400         MOVE W-PRIOR-ID-ALPHA TO O-PRIOR-DAY
039500     ELSE
039600         MOVE "NONE  " TO O-PRIOR-DAY
039700     END-IF.
039800 1300-EXIT.
039900     CONTINUE.
040000
040100 1310-CHECK-ONE-PRIOR.
040200     IF SD-DAY-DATE < W-DATE-NUM AND SD-DAY-STATUS = "CLOSED"
040300         IF SD-DAY-DATE > W-PRIOR-DATE
040400             MOVE SD-DAY-DATE TO W-PRIOR-DATE
040500             MOVE SD-DAY-ID   TO W-PRIOR-CLOSED-ID
040600             MOVE "Y" TO W-PRIOR-FOUND
040700         END-IF
040800     END-IF.
040900     PERFORM 9100-READ-DAY.
041000
041100 2000-MAINLINE.
041200     OPEN INPUT SUMMARY-OLD.
041300     OPEN OUTPUT SUMMARY-NEW.
041400
041500     MOVE "YES" TO MORE-RECS.
041600     PERFORM 9200-READ-SUM.
041700     PERFORM 2050-COPY-ONE-SUM UNTIL MORE-RECS = "NO".
041800
041900     PERFORM 2200-WRITE-TODAY-ROWS
042000         VARYING W-SUB FROM 1 BY 1
042100         UNTIL W-SUB > W-TYPE-CTR.
042200
042300     CLOSE SUMMARY-OLD.
042400     CLOSE SUMMARY-NEW.
042500
042600 2050-COPY-ONE-SUM.
042700     MOVE OLD-SUM-REC TO NEW-SUM-REC.
042800     WRITE NEW-SUM-REC.
042900     IF PRIOR-CLOSED-DAY-FOUND
043000         AND OS-DAY-ID = W-PRIOR-CLOSED-ID
043100         PERFORM 2100-CAPTURE-PRIOR-ROW
043200     END-IF.
043300     PERFORM 9200-READ-SUM.
043400
043500 2100-CAPTURE-PRIOR-ROW.
043600     PERFORM 2110-MATCH-ONE-TYPE
043700         VARYING W-SUB FROM 1 BY 1
043800         UNTIL W-SUB > W-TYPE-CTR.
043900
044000 2110-MATCH-ONE-TYPE.
044100     IF TB-TYPE-ID(W-SUB) = OS-TYPE-ID
044200         MOVE OS-CLOSE-FILLED TO TB-OPEN-FILLED(W-SUB)
044300         MOVE OS-CLOSE-EMPTY  TO TB-OPEN-EMPTY(W-SUB)
044400         MOVE OS-DEFECTIVE    TO TB-DEFECTIVE(W-SUB)
044500         MOVE "Y"             TO TB-USED(W-SUB)
044600     END-IF.
044700
044800 2200-WRITE-TODAY-ROWS.
044900     MOVE SPACES TO NEW-SUM-REC.
045000     MOVE W-DAY-ID           TO NS-DAY-ID.
045100     MOVE TB-TYPE-ID(W-SUB)  TO NS-TYPE-ID.
045200     MOVE TB-OPEN-FILLED(W-SUB) TO NS-OPEN-FILLED.
045300     MOVE TB-OPEN-EMPTY(W-SUB)  TO NS-OPEN-EMPTY.
045400     MOVE TB-DEFECTIVE(W-SUB)   TO NS-DEFECTIVE.
045500     MOVE ZERO TO NS-RECEIPT NS-RETURN NS-SALES-REG NS-NC-QTY
045600         NS-DBC-QTY NS-TVOUT-QTY.
045700     COMPUTE NS-CLOSE-FILLED = TB-OPEN-FILLED(W-SUB).
045800     COMPUTE NS-CLOSE-EMPTY  = TB-OPEN-EMPTY(W-SUB).
045900     COMPUTE NS-TOTAL-STOCK = NS-OPEN-FILLED + NS-OPEN-EMPTY
046000         + NS-DEFECTIVE.
046100     WRITE NEW-SUM-REC.
046200     PERFORM 2300-PRINT-ROW.
046300
046400 2300-PRINT-ROW.
046500     MOVE TB-NAME(W-SUB) TO O-CT-NAME.
046600     MOVE NS-OPEN-FILLED TO O-OPEN-FILLED.
046700     MOVE NS-OPEN-EMPTY  TO O-OPEN-EMPTY.
046800     MOVE NS-DEFECTIVE   TO O-DEFECTIVE.
046900     MOVE NS-TOTAL-STOCK TO O-TOTAL.
047000     ADD NS-OPEN-FILLED TO GT-OPEN-FILLED.
047100     ADD NS-OPEN-EMPTY  TO GT-OPEN-EMPTY.
047200     ADD NS-DEFECTIVE   TO GT-DEFECTIVE.
047300     ADD NS-TOTAL-STOCK TO GT-TOTAL.
047400     WRITE PRTLINE FROM DETAIL-LINE
047500         AFTER ADVANCING 1 LINE
047600             AT EOP
047700                 PERFORM 9900-HEADING.
047800     IF W-SUB = W-TYPE-CTR
047900         PERFORM 2400-GRAND-TOTAL
048000     END-IF.
048100
048200 2400-GRAND-TOTAL.
048300     MOVE GT-OPEN-FILLED TO O-GT-OPEN-FILLED.
048400     MOVE GT-OPEN-EMPTY  TO O-GT-OPEN-EMPTY.
048500     MOVE GT-DEFECTIVE   TO O-GT-DEFECTIVE.
048600     MOVE GT-TOTAL       TO O-GT-TOTAL.
048700     WRITE PRTLINE FROM GRANDTOTAL-LINE
048800         AFTER ADVANCING 2 LINES.
048900
049000 3000-CLOSING.
049100     CLOSE PRTOUT.
049200
049300 9000-READ-CYL.
049400     READ CYL-TYPE-MASTER
049500         AT END
049600             MOVE "NO" TO MORE-RECS.
049700
049800 9100-READ-DAY.
049900     READ STOCK-DAY-MASTER
050000         AT END
050100             MOVE "NO" TO MORE-RECS.
050200
050300 9200-READ-SUM.
050400     READ SUMMARY-OLD
050500         AT END
050600             MOVE "NO" TO MORE-RECS.
050700
050800 9300-WRITE-ERROR.
050900     WRITE PRTLINE FROM ERROR-LINE
051000         AFTER ADVANCING 2 LINES.
051100
051200 9900-HEADING.
051300     ADD 1 TO C-PCTR.
051400     MOVE C-PCTR TO O-PCTR.
051500     WRITE PRTLINE FROM COMPANY-TITLE-LINE
051600         AFTER ADVANCING PAGE.
051700     WRITE PRTLINE FROM DETAIL-HEADING-LINE
051800         AFTER ADVANCING 2 LINES.
051900     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
052000         AFTER ADVANCING 2 LINES.
