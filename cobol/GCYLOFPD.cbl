000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          GCYLOFPD.
000300 AUTHOR.              M M KHANNA.
000400 INSTALLATION.        SHREE LAXMI GAS SERVICE - DATA PROC CELL.
000500 DATE-WRITTEN.        11/11/93.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - AUTHORISED USE ONLY.
000800
000900***************************************************************
001000* GCYLOFPD - OFFICE COUNTER PENDING STOCK AND CASH REPORT      *
001100* NOT PART OF THE DAILY STEP CHAIN - THIS MAY BE RUN AT ANY    *
001200* TIME ON DEMAND BY THE ACCOUNTS SECTION.  IT READS EVERY      *
001300* DELIVERY-ISSUE ROW EVER POSTED AGAINST THE OFFICE COUNTER    *
001400* (NOT A DELIVERY AGENT) AND TOTALS THE CYLINDERS AND CASH     *
001500* STILL OUTSTANDING AGAINST THE OFFICE, BY CYLINDER CODE.      *
001600* IT DOES NOT WRITE TO ANY FILE - READ-ONLY.                   *
001700***************************************************************
001800*--------------------------------------------------------------
001900* C H A N G E   L O G
002000*--------------------------------------------------------------
002100* DATE     PGMR  REQ#     DESCRIPTION                    TAG
002200*--------------------------------------------------------------
002300* 11/11/93 MMK   NEW      INITIAL RELEASE - OFFICE PENDING
002400*                         REPORT, AT THE REQUEST OF ACCOUNTS.
002500* 02/27/96 API   CR-0627  REGULATOR CHARGE ADDED TO THE OFFICE
002600*                         NEW-CONNECTION PRICE FOR DOMESTIC
002700*                         TYPES ONLY, TO MATCH THE AGENT-SIDE
002800*                         PRICING RULE.
002900* 08/21/98 PNV   Y2K-014  YEAR 2000 - NO DATE FIELDS HELD BY
003000*                         THIS PROGRAM, REVIEWED AND CLEARED.
003100* 02/10/99 PNV   Y2K-014  Y2K SIGN-OFF.
003200* 09/03/02 API   CR-0746  CYLINDER TABLE ENLARGED TO 50 TYPES.
003300*--------------------------------------------------------------
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT CYLINDER-TYPE-MASTER
004400         ASSIGN TO CYLMST
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600
004700     SELECT PRICE-MASTER
004800         ASSIGN TO PRCMST
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000
005100     SELECT DELIVERY-ISSUE
005200         ASSIGN TO ISSOLD
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT PRTOUT
005600         ASSIGN TO PRTOUT
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  CYLINDER-TYPE-MASTER
006300     LABEL RECORD IS STANDARD
006400     RECORD CONTAINS 49 CHARACTERS
006500     DATA RECORD IS CYL-REC.
006600 01  CYL-REC.
006700     05  CT-TYPE-ID            PIC 9(04).
006800     05  CT-NAME               PIC X(20).
006900     05  CT-CODE               PIC X(10).
007000     05  CT-CATEGORY           PIC X(10).
007100     05  CT-DISPLAY-ORDER      PIC 9(03).
007200     05  CT-ACTIVE             PIC X(01).
007300     05  FILLER                PIC X(01).
007400
007500 FD  PRICE-MASTER
007600     LABEL RECORD IS STANDARD
007700     RECORD CONTAINS 50 CHARACTERS
007800     DATA RECORD IS PRICE-REC.
007900 01  PRICE-REC.
008000     05  PR-TYPE-ID            PIC 9(04).
008100     05  PR-REFILL-AMOUNT      PIC S9(07)V99.
008200     05  PR-DEPOSIT-AMOUNT     PIC S9(07)V99.
008300     05  PR-DOCUMENT-CHARGE    PIC S9(07)V99.
008400     05  PR-INSTALL-CHARGE     PIC S9(07)V99.
008500     05  PR-REGULATOR-CHARGE   PIC S9(07)V99.
008600     05  FILLER                PIC X(01).
008700
008800 FD  DELIVERY-ISSUE
008900     LABEL RECORD IS STANDARD
009000     RECORD CONTAINS 38 CHARACTERS
009100     DATA RECORD IS OLD-ISSUE-REC.
009200 01  OLD-ISSUE-REC.
009300     05  OI-DAY-ID             PIC 9(06).
009400     05  OI-AGENT-ID           PIC 9(04).
009500     05  OI-TYPE-ID            PIC 9(04).
009600     05  OI-SOURCE             PIC X(08).
009700     05  OI-REGULAR-QTY        PIC 9(05).
009800     05  OI-NC-QTY             PIC 9(05).
009900     05  OI-DBC-QTY            PIC 9(05).
010000     05  FILLER                PIC X(01).
010100
010200 FD  PRTOUT
010300     LABEL RECORD IS OMITTED
010400     RECORD CONTAINS 132 CHARACTERS
010500     LINAGE IS 60 WITH FOOTING AT 55
010600     DATA RECORD IS PRTLINE.
010700 01  PRTLINE                   PIC X(132).
010800
010900 WORKING-STORAGE SECTION.
011000 01  WORK-AREA.
011100     05  C-PCTR                PIC 99      COMP  VALUE ZERO.
011200     05  MORE-RECS             PIC XXX             VALUE "YES".
011300     05  W-CYL-CTR             PIC 99      COMP  VALUE ZERO.
011400     05  W-SCAN-SUB            PIC 99      COMP  VALUE ZERO.
011500     05  W-LOOKUP-ID           PIC 9(04)   COMP  VALUE ZERO.
011600     05  W-TYPE-SUB            PIC 99      COMP  VALUE ZERO.
011700     05  W-PRT-CTR             PIC 99      COMP  VALUE ZERO.
011800     05  W-MIN-SUB             PIC 99      COMP  VALUE ZERO.
011900     05  W-TOTAL-QTY           PIC 9(09)   COMP  VALUE ZERO.
012000     05  W-BAD-TYPE-CTR        PIC 9(05)   COMP  VALUE ZERO.
012100     05  FILLER                PIC X(06)           VALUE SPACES.
012200
012300 01  W-TOTALS.
012400     05  W-TOTAL-EXPECTED      PIC S9(11)V99       VALUE ZERO.
012500     05  W-MIN-CODE            PIC X(10)           VALUE SPACES.
012600
012700 01  CYL-TABLE.
012800     05  CYL-ENTRY OCCURS 50 TIMES
012900                  INDEXED BY CYL-IX.
013000         10  TB-TYPE-ID        PIC 9(04).
013100         10  TB-CODE           PIC X(10).
013200         10  TB-CATEGORY       PIC X(10).
013300         10  TB-REFILL-AMT     PIC S9(07)V99 VALUE ZERO.
013400         10  TB-DEPOSIT-AMT    PIC S9(07)V99 VALUE ZERO.
013500         10  TB-DOCUMENT-AMT   PIC S9(07)V99 VALUE ZERO.
013600         10  TB-INSTALL-AMT    PIC S9(07)V99 VALUE ZERO.
013700         10  TB-REGULATOR-AMT  PIC S9(07)V99 VALUE ZERO.
013800         10  TB-PENDING-QTY    PIC 9(09)     COMP  VALUE ZERO.
013900         10  TB-EXPECTED-AMT   PIC S9(11)V99 VALUE ZERO.
014000         10  TB-FOUND          PIC X(01)     VALUE "N".
014100         10  TB-PRINTED        PIC X(01)     VALUE "N".
014200
014300 01  SYS-DATE.
014400     05  I-YEAR                PIC 9(04).
014500     05  I-MONTH               PIC 99.
014600     05  I-DAY                 PIC 99.
014700 01  SYS-DATE-NUM REDEFINES SYS-DATE PIC 9(08).
014800
014900 01  W-QTY-GROUP.
015000     05  W-QTY-NUM             PIC 9(09)   COMP  VALUE ZERO.
015100 01  W-QTY-ALPHA REDEFINES W-QTY-GROUP PIC X(04).
015200
015300 01  W-ID-GROUP.
015400     05  W-ID-NUM              PIC 9(04)   VALUE ZERO.
015500 01  W-ID-ALPHA REDEFINES W-ID-GROUP PIC X(04).
015600
015700 01  COMPANY-TITLE-LINE.
015800     05  FILLER                PIC X(06)   VALUE "DATE:".
015900     05  O-MONTH                PIC 99.
016000     05  FILLER                PIC X       VALUE "/".
016100     05  O-DAY                  PIC 99.
016200     05  FILLER                PIC X       VALUE "/".
016300     05  O-YEAR                 PIC 9(04).
016400     05  FILLER                PIC X(28)   VALUE SPACES.
016500     05  FILLER                PIC X(34)   VALUE
016600         "SHREE LAXMI GAS SERVICE - GCYLOFPD".
016700     05  FILLER                PIC X(46)   VALUE SPACES.
016800     05  FILLER                PIC X(06)   VALUE "PAGE: ".
016900     05  O-PCTR                PIC Z9.
017000
017100 01  DETAIL-HEADING-LINE.
017200     05  FILLER                PIC X(24)   VALUE SPACES.
017300     05  FILLER                PIC X(27)   VALUE
017400         "OFFICE PENDING STOCK REPORT".
017500     05  FILLER                PIC X(81)   VALUE SPACES.
017600
017700 01  DETAIL-COLUMN-HEADING.
017800     05  FILLER                PIC X(05)   VALUE SPACES.
017900     05  FILLER                PIC X(08)   VALUE "CYL CODE".
018000     05  FILLER                PIC X(05)   VALUE SPACES.
018100     05  FILLER                PIC X(08)   VALUE "CATEGORY".
018200     05  FILLER                PIC X(07)   VALUE SPACES.
018300     05  FILLER                PIC X(11)   VALUE "PENDING QTY".
018400     05  FILLER                PIC X(06)   VALUE SPACES.
018500     05  FILLER                PIC X(15)   VALUE "EXPECTED AMOUNT".
018600     05  FILLER                PIC X(67)   VALUE SPACES.
018700
018800 01  DETAIL-LINE.
018900     05  FILLER                PIC X(05)   VALUE SPACES.
019000     05  O-CYL-CODE            PIC X(10).
019100     05  FILLER                PIC X(03)   VALUE SPACES.
019200     05  O-CATEGORY            PIC X(10).
019300     05  FILLER                PIC X(05)   VALUE SPACES.
019400     05  O-PENDING-QTY         PIC ZZZ,ZZZ,ZZ9.
019500     05  FILLER                PIC X(04)   VALUE SPACES.
019600     05  O-EXPECTED-AMT        PIC -Z,ZZZ,ZZZ,ZZ9.99.
019700     05  FILLER                PIC X(67)   VALUE SPACES.
019800
019900 01  TOTAL-LINE.
020000     05  FILLER                PIC X(05)   VALUE SPACES.
020100     05  FILLER                PIC X(16)   VALUE
020200         "TOTAL EXPECTED: ".
020300     05  O-TOTAL-EXPECTED      PIC -Z,ZZZ,ZZZ,ZZ9.99.
020400     05  FILLER                PIC X(94)   VALUE SPACES.
020500
020600 01  NOTE-LINE.
020700     05  FILLER                PIC X(05)   VALUE SPACES.
020800     05  FILLER                PIC X(38)   VALUE
020900         "UNMATCHED CYLINDER TYPE ROWS SKIPPED: ".
021000     05  O-BAD-TYPE-CTR        PIC ZZZZ9.
021100     05  FILLER                PIC X(84)   VALUE SPACES.
021200
021300 01  ZERO-ACTIVITY-LINE.
021400     05  FILLER                PIC X(05)   VALUE SPACES.
021500     05  FILLER                PIC X(49)   VALUE
021600         "NO OFFICE STOCK OUTSTANDING FOR ANY CYLINDER TYPE".
021700     05  FILLER                PIC X(78)   VALUE SPACES.
021800
021900 PROCEDURE DIVISION.
022000
022100 0000-GCYLOFPD.
022200     PERFORM 1000-INIT.
022300     PERFORM 2000-MAINLINE.
022400     PERFORM 3000-CLOSING.
022500     STOP RUN.
022600
022700 1000-INIT.
022800     MOVE FUNCTION CURRENT-DATE TO SYS-DATE-NUM.
022900     MOVE I-DAY TO O-DAY.
023000     MOVE I-MONTH TO O-MONTH.
023100     MOVE I-YEAR TO O-YEAR.
023200
023300     OPEN INPUT CYLINDER-TYPE-MASTER.
023400     PERFORM 1100-LOAD-CYL-TABLE.
023500     CLOSE CYLINDER-TYPE-MASTER.
023600
023700     OPEN INPUT PRICE-MASTER.
023800     PERFORM 1150-LOAD-PRICE-TABLE.
023900     CLOSE PRICE-MASTER.
024000
024100     OPEN OUTPUT PRTOUT.
024200     PERFORM 9900-HEADING.
024300
024400 1100-LOAD-CYL-TABLE.
024500     MOVE "YES" TO MORE-RECS.
024600     PERFORM 9000-READ-CYL.
024700     PERFORM 1110-LOAD-ONE-TYPE UNTIL MORE-RECS = "NO".
024800
024900 1110-LOAD-ONE-TYPE.
025000     ADD 1 TO W-CYL-CTR.
025100     MOVE CT-TYPE-ID   TO TB-TYPE-ID(W-CYL-CTR).
025200     MOVE CT-CODE      TO TB-CODE(W-CYL-CTR).
025300     MOVE CT-CATEGORY  TO TB-CATEGORY(W-CYL-CTR).
025400     PERFORM 9000-READ-CYL.
025500
025600 1150-LOAD-PRICE-TABLE.
025700     MOVE "YES" TO MORE-RECS.
025800     PERFORM 9100-READ-PRICE.
025900     PERFORM 1160-POST-ONE-PRICE UNTIL MORE-RECS = "NO".
026000
026100 1160-POST-ONE-PRICE.
026200     MOVE PR-TYPE-ID TO W-LOOKUP-ID.
026300     PERFORM 2120-LOOKUP-TYPE.
026400     IF W-TYPE-SUB NOT = ZERO
026500         MOVE PR-REFILL-AMOUNT    TO TB-REFILL-AMT(W-TYPE-SUB)
026600         MOVE PR-DEPOSIT-AMOUNT   TO TB-DEPOSIT-AMT(W-TYPE-SUB)
026700         MOVE PR-DOCUMENT-CHARGE  TO TB-DOCUMENT-AMT(W-TYPE-SUB)
026800         MOVE PR-INSTALL-CHARGE   TO TB-INSTALL-AMT(W-TYPE-SUB)
026900         MOVE PR-REGULATOR-CHARGE TO TB-REGULATOR-AMT(W-TYPE-SUB)
027000     END-IF.
027100     PERFORM 9100-READ-PRICE.
027200
027300 2000-MAINLINE.
027400     OPEN INPUT DELIVERY-ISSUE.
027500     MOVE "YES" TO MORE-RECS.
027600     PERFORM 9200-READ-ISSUE.
027700     PERFORM 2100-ACCUM-ONE-ISSUE UNTIL MORE-RECS = "NO".
027800     CLOSE DELIVERY-ISSUE.
027900
028000     PERFORM 2400-PRINT-REPORT.
028100     PERFORM 2500-PRINT-TOTAL.
028200
028300 2100-ACCUM-ONE-ISSUE.
028400     IF OI-SOURCE = "OFFICE"
028500         MOVE OI-TYPE-ID TO W-LOOKUP-ID
028600         PERFORM 2120-LOOKUP-TYPE
028700         IF W-TYPE-SUB NOT = ZERO
028800             PERFORM 2200-ADD-ONE-OFFICE-ROW
028900         ELSE
029000             PERFORM 2150-CHECK-BAD-TYPE
029100         END-IF
029200     END-IF.
029300     PERFORM 9200-READ-ISSUE.
029400
029500 2150-CHECK-BAD-TYPE.
029600     MOVE OI-TYPE-ID TO W-ID-NUM.
029700     IF W-ID-ALPHA NOT = LOW-VALUES
029800         ADD 1 TO W-BAD-TYPE-CTR
029900     END-IF.
030000
030100 2120-LOOKUP-TYPE.
030200     MOVE ZERO TO W-TYPE-SUB.
030300     PERFORM 2130-SCAN-ONE-TYPE
030400         VARYING W-SCAN-SUB FROM 1 BY 1
030500         UNTIL W-SCAN-SUB > W-CYL-CTR.
030600
030700 2130-SCAN-ONE-TYPE.
030800     IF W-TYPE-SUB = ZERO
030900         AND TB-TYPE-ID(W-SCAN-SUB) = W-LOOKUP-ID
031000             MOVE W-SCAN-SUB TO W-TYPE-SUB
031100     END-IF.
031200
031300 2200-ADD-ONE-OFFICE-ROW.
031400     MOVE "Y" TO TB-FOUND(W-TYPE-SUB).
031500     ADD OI-REGULAR-QTY OI-NC-QTY OI-DBC-QTY
031600         TO TB-PENDING-QTY(W-TYPE-SUB).
031700     ADD OI-REGULAR-QTY OI-NC-QTY OI-DBC-QTY
031800         TO W-TOTAL-QTY.
031900     COMPUTE TB-EXPECTED-AMT(W-TYPE-SUB) =
032000         TB-EXPECTED-AMT(W-TYPE-SUB) +
032100         OI-REGULAR-QTY * TB-REFILL-AMT(W-TYPE-SUB) +
032200         OI-DBC-QTY *
032300             (TB-DEPOSIT-AMT(W-TYPE-SUB) +
032400              TB-REFILL-AMT(W-TYPE-SUB) +
032500              TB-DOCUMENT-AMT(W-TYPE-SUB) +
032600              TB-INSTALL-AMT(W-TYPE-SUB)).
032700     PERFORM 2300-ADD-NC-AMOUNT.
032800
032900 2300-ADD-NC-AMOUNT.
033000     IF TB-CATEGORY(W-TYPE-SUB) = "DOMESTIC"
033100         COMPUTE TB-EXPECTED-AMT(W-TYPE-SUB) =
033200             TB-EXPECTED-AMT(W-TYPE-SUB) +
033300             OI-NC-QTY *
033400                 (TB-DEPOSIT-AMT(W-TYPE-SUB) +
033500                  TB-REFILL-AMT(W-TYPE-SUB) +
033600                  TB-DOCUMENT-AMT(W-TYPE-SUB) +
033700                  TB-INSTALL-AMT(W-TYPE-SUB) +
033800                  TB-REGULATOR-AMT(W-TYPE-SUB))
033900     ELSE
034000         COMPUTE TB-EXPECTED-AMT(W-TYPE-SUB) =
034100             TB-EXPECTED-AMT(W-TYPE-SUB) +
034200             OI-NC-QTY *
034300                 (TB-DEPOSIT-AMT(W-TYPE-SUB) +
034400                  TB-REFILL-AMT(W-TYPE-SUB) +
034500                  TB-DOCUMENT-AMT(W-TYPE-SUB) +
034600                  TB-INSTALL-AMT(W-TYPE-SUB))
034700     END-IF.
034800
034900 2400-PRINT-REPORT.
035000     MOVE ZERO TO W-PRT-CTR.
035100     PERFORM 2410-COUNT-ONE-TYPE
035200         VARYING W-TYPE-SUB FROM 1 BY 1
035300         UNTIL W-TYPE-SUB > W-CYL-CTR.
035400     PERFORM 2420-RESET-PRINTED-FLAG
035500         VARYING W-TYPE-SUB FROM 1 BY 1
035600         UNTIL W-TYPE-SUB > W-CYL-CTR.
035700     PERFORM 2430-PRINT-NEXT-ROW
035800         VARYING W-SCAN-SUB FROM 1 BY 1
035900         UNTIL W-SCAN-SUB > W-PRT-CTR.
036000
036100 2410-COUNT-ONE-TYPE.
036200     IF TB-FOUND(W-TYPE-SUB) = "Y"
036300         ADD 1 TO W-PRT-CTR
036400     END-IF.
036500
036600 2420-RESET-PRINTED-FLAG.
036700     IF TB-FOUND(W-TYPE-SUB) = "Y"
036800         MOVE "N" TO TB-PRINTED(W-TYPE-SUB)
036900     END-IF.
037000
037100 2430-PRINT-NEXT-ROW.
037200     MOVE HIGH-VALUES TO W-MIN-CODE.
037300     MOVE ZERO TO W-MIN-SUB.
037400     PERFORM 2440-SCAN-FOR-MIN
037500         VARYING W-TYPE-SUB FROM 1 BY 1
037600         UNTIL W-TYPE-SUB > W-CYL-CTR.
037700     IF W-MIN-SUB NOT = ZERO
037800         PERFORM 2450-WRITE-ONE-ROW
037900     END-IF.
038000
038100 2440-SCAN-FOR-MIN.
038200     IF TB-FOUND(W-TYPE-SUB) = "Y"
038300         AND TB-PRINTED(W-TYPE-SUB) = "N"
038400         AND TB-CODE(W-TYPE-SUB) < W-MIN-CODE
038500             MOVE TB-CODE(W-TYPE-SUB) TO W-MIN-CODE
038600             MOVE W-TYPE-SUB TO W-MIN-SUB
038700     END-IF.
038800
038900 2450-WRITE-ONE-ROW.
039000     MOVE TB-CODE(W-MIN-SUB)        TO O-CYL-CODE.
039100     MOVE TB-CATEGORY(W-MIN-SUB)    TO O-CATEGORY.
039200     MOVE TB-PENDING-QTY(W-MIN-SUB) TO O-PENDING-QTY.
039300     MOVE TB-EXPECTED-AMT(W-MIN-SUB) TO O-EXPECTED-AMT.
039400     ADD TB-EXPECTED-AMT(W-MIN-SUB) TO W-TOTAL-EXPECTED.
039500     WRITE PRTLINE FROM DETAIL-LINE
039600         AFTER ADVANCING 1 LINE
039700             AT EOP
039800                 PERFORM 9900-HEADING.
039900     MOVE "Y" TO TB-PRINTED(W-MIN-SUB).
040000
040100 2500-PRINT-TOTAL.
040200     MOVE W-TOTAL-QTY TO W-QTY-NUM.
040300     IF W-QTY-ALPHA = LOW-VALUES
040400         WRITE PRTLINE FROM ZERO-ACTIVITY-LINE
040500             AFTER ADVANCING 2 LINES
040600     ELSE
040700         MOVE W-TOTAL-EXPECTED TO O-TOTAL-EXPECTED
040800         WRITE PRTLINE FROM TOTAL-LINE
040900             AFTER ADVANCING 2 LINES
041000     END-IF.
041100     IF W-BAD-TYPE-CTR NOT = ZERO
041200         MOVE W-BAD-TYPE-CTR TO O-BAD-TYPE-CTR
041300         WRITE PRTLINE FROM NOTE-LINE
041400             AFTER ADVANCING 1 LINE
041500     END-IF.
041600
041700 3000-CLOSING.
041800     CLOSE PRTOUT.
041900
042000 9000-READ-CYL.
042100     READ CYLINDER-TYPE-MASTER
042200         AT END
042300             MOVE "NO" TO MORE-RECS.
042400
042500 9100-READ-PRICE.
042600     READ PRICE-MASTER
042700         AT END
042800             MOVE "NO" TO MORE-RECS.
042900
043000 9200-READ-ISSUE.
043100     READ DELIVERY-ISSUE
043200         AT END
043300             MOVE "NO" TO MORE-RECS.
043400
043500 9900-HEADING.
043600     ADD 1 TO C-PCTR.
043700     MOVE C-PCTR TO O-PCTR.
043800     WRITE PRTLINE FROM COMPANY-TITLE-LINE
043900         AFTER ADVANCING PAGE.
044000     WRITE PRTLINE FROM DETAIL-HEADING-LINE
044100         AFTER ADVANCING 2 LINES.
044200     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
044300         AFTER ADVANCING 2 LINES.
