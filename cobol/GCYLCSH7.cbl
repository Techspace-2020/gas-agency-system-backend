000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          GCYLCSH7.
000300 AUTHOR.              S R PAI.
000400 INSTALLATION.        SHREE LAXMI GAS SERVICE - DATA PROC CELL.
000500 DATE-WRITTEN.        05/19/92.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - AUTHORISED USE ONLY.
000800
000900***************************************************************
001000* GCYLCSH7 - DAILY ROLL-FORWARD OF DELIVERY AGENT CASH BALANCE *
001100* STEP 7, THE LAST OF THE CASHIER STEPS.  TAKES EACH AGENT'S   *
001200* CLOSING BALANCE CARRIED FROM THE PREVIOUS RUN AS TODAY'S     *
001300* OPENING, ADDS TODAY'S EXPECTED AMOUNT, SUBTRACTS TODAY'S     *
001400* DEPOSIT, AND STAMPS THE NEW CLOSING BALANCE AND ITS STATUS   *
001500* SO THE CASHIER KNOWS WHO STILL OWES AND WHO HAS PAID IN      *
001600* MORE THAN IS DUE.                                            *
001700***************************************************************
001800*--------------------------------------------------------------
001900* C H A N G E   L O G
002000*--------------------------------------------------------------
002100* DATE     PGMR  REQ#     DESCRIPTION                    TAG
002200*--------------------------------------------------------------
002300* 05/19/92 SRP   NEW      INITIAL RELEASE - BALANCE ROLL-
002400*                         FORWARD JOB.
002500* 09/02/95 API   CR-0601  STATUS COLUMN (SETTLED/PENDING/
002600*                         EXCESS) ADDED AT CASHIER'S REQUEST
002700*                         SO SHE NEED NOT READ THE SIGN.
002800* 08/21/98 PNV   Y2K-014  YEAR 2000 - WORK DATE COMPARE NOW
002900*                         FULL CCYY.
003000* 02/10/99 PNV   Y2K-014  Y2K SIGN-OFF.
003100* 04/18/05 JT    CR-0841  DELIVERY-AGENT TABLE ENLARGED TO 30
003200*                         ENTRIES FOR THE NEW NORTH ROUTE HIRES.
003300* 10/11/06 JT    CR-0912  LAST-UPDATED STAMP ADDED TO THE
003400*                         BALANCE RECORD FOR THE AUDITORS.
003500*--------------------------------------------------------------
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT RUNDATE
004600         ASSIGN TO RUNDATE
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800
004900     SELECT AGENT-MASTER
005000         ASSIGN TO AGENTMST
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT STOCK-DAY-MASTER
005400         ASSIGN TO STKDYOLD
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600
005700     SELECT EXPECTED-OLD
005800         ASSIGN TO EXPOLD
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT CASH-DEPOSIT-OLD
006200         ASSIGN TO CSHOLD
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400
006500     SELECT CASH-BALANCE-OLD
006600         ASSIGN TO BALOLD
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800
006900     SELECT CASH-BALANCE-NEW
007000         ASSIGN TO BALNEW
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200
007300     SELECT PRTOUT
007400         ASSIGN TO PRTOUT
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  RUNDATE
008100     LABEL RECORD IS STANDARD
008200     RECORD CONTAINS 8 CHARACTERS
008300     DATA RECORD IS RUNDATE-REC.
008400 01  RUNDATE-REC.
008500     05  RD-WORK-DATE          PIC 9(08).
008600
008700 FD  AGENT-MASTER
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 26 CHARACTERS
009000     DATA RECORD IS AGENT-REC.
009100 01  AGENT-REC.
009200     05  AG-BOY-ID             PIC 9(04).
009300     05  AG-NAME               PIC X(20).
009400     05  AG-ACTIVE             PIC X(01).
009500     05  FILLER                PIC X(01).
009600
009700 FD  STOCK-DAY-MASTER
009800     LABEL RECORD IS STANDARD
009900     RECORD CONTAINS 45 CHARACTERS
010000     DATA RECORD IS DAY-REC.
010100 01  DAY-REC.
010200     05  SD-DAY-ID             PIC 9(06).
010300     05  SD-DAY-DATE           PIC 9(08).
010400     05  SD-DAY-STATUS         PIC X(06).
010500     05  SD-CLOSED-AT          PIC X(19).
010600     05  FILLER                PIC X(06).
010700
010800 FD  EXPECTED-OLD
010900     LABEL RECORD IS STANDARD
011000     RECORD CONTAINS 22 CHARACTERS
011100     DATA RECORD IS OLD-EXP-REC.
011200 01  OLD-EXP-REC.
011300     05  EO-DAY-ID             PIC 9(06).
011400     05  EO-AGENT-ID           PIC 9(04).
011500     05  EO-EXPECTED-AMOUNT    PIC S9(09)V99.
011600     05  FILLER                PIC X(01).
011700
011800 FD  CASH-DEPOSIT-OLD
011900     LABEL RECORD IS STANDARD
012000     RECORD CONTAINS 44 CHARACTERS
012100     DATA RECORD IS OLD-DEP-REC.
012200 01  OLD-DEP-REC.
012300     05  CD-DAY-ID             PIC 9(06).
012400     05  CD-AGENT-ID           PIC 9(04).
012500     05  CD-CASH-AMOUNT        PIC S9(09)V99.
012600     05  CD-UPI-AMOUNT         PIC S9(09)V99.
012700     05  CD-TOTAL-DEPOSITED    PIC S9(09)V99.
012800     05  FILLER                PIC X(01).
012900
013000 FD  CASH-BALANCE-OLD
013100     LABEL RECORD IS STANDARD
013200     RECORD CONTAINS 79 CHARACTERS
013300     DATA RECORD IS OLD-BAL-REC.
013400 01  OLD-BAL-REC.
013500     05  BL-AGENT-ID           PIC 9(04).
013600     05  BL-OPENING-BAL        PIC S9(09)V99.
013700     05  BL-TODAY-EXPECTED     PIC S9(09)V99.
013800     05  BL-TODAY-DEPOSITED    PIC S9(09)V99.
013900     05  BL-CLOSING-BAL        PIC S9(09)V99.
014000     05  BL-STATUS             PIC X(08).
014100     05  BL-LAST-UPDATED       PIC X(19).
014200     05  FILLER                PIC X(04).
014300
014400 FD  CASH-BALANCE-NEW
014500     LABEL RECORD IS STANDARD
014600     RECORD CONTAINS 79 CHARACTERS
014700     DATA RECORD IS NEW-BAL-REC.
014800 01  NEW-BAL-REC.
014900     05  BN-AGENT-ID           PIC 9(04).
015000     05  BN-OPENING-BAL        PIC S9(09)V99.
015100     05  BN-TODAY-EXPECTED     PIC S9(09)V99.
015200     05  BN-TODAY-DEPOSITED    PIC S9(09)V99.
015300     05  BN-CLOSING-BAL        PIC S9(09)V99.
015400     05  BN-STATUS             PIC X(08).
015500     05  BN-LAST-UPDATED       PIC X(19).
015600     05  FILLER                PIC X(04).
015700
015800 FD  PRTOUT
015900     LABEL RECORD IS OMITTED
016000     RECORD CONTAINS 132 CHARACTERS
016100     LINAGE IS 60 WITH FOOTING AT 55
016200     DATA RECORD IS PRTLINE.
016300 01  PRTLINE                   PIC X(132).
016400
016500 WORKING-STORAGE SECTION.
016600 01  WORK-AREA.
016700     05  C-PCTR                PIC 99      COMP  VALUE ZERO.
016800     05  MORE-RECS             PIC XXX             VALUE "YES".
016900     05  W-DAY-ID              PIC 9(06)   COMP-3 VALUE ZERO.
017000     05  W-ABORT-SW            PIC X               VALUE "N".
017100         88  RUN-ABORTED                           VALUE "Y".
017200     05  W-AGENT-CTR           PIC 99      COMP  VALUE ZERO.
017300     05  W-SCAN-SUB            PIC 99      COMP  VALUE ZERO.
017400     05  W-LOOKUP-ID           PIC 9(04)   COMP  VALUE ZERO.
017500     05  W-AGENT-SUB           PIC 99      COMP  VALUE ZERO.
017600     05  W-PRT-CTR             PIC 99      COMP  VALUE ZERO.
017700     05  W-MIN-SUB             PIC 99      COMP  VALUE ZERO.
017800     05  FILLER                PIC X(06)           VALUE SPACES.
017900
018000 01  W-MIN-NAME                PIC X(20)           VALUE SPACES.
018100
018200 01  AGENT-TABLE.
018300     05  AGENT-ENTRY OCCURS 30 TIMES
018400                  INDEXED BY AGENT-IX.
018500         10  TB-AGENT-ID       PIC 9(04).
018600         10  TB-AGENT-NAME     PIC X(20).
018700         10  TB-FOUND          PIC X(01)    VALUE "N".
018800         10  TB-PRINTED        PIC X(01)    VALUE "N".
018900         10  TB-EXPECTED-AMT   PIC S9(09)V99 VALUE ZERO.
019000         10  TB-DEPOSITED-AMT  PIC S9(09)V99 VALUE ZERO.
019100         10  TB-OPENING-BAL    PIC S9(09)V99 VALUE ZERO.
019200         10  TB-CLOSING-BAL    PIC S9(09)V99 VALUE ZERO.
019300         10  TB-STATUS         PIC X(08)     VALUE SPACES.
019400
019500 01  W-DATE-GROUP.
019600     05  W-DATE-NUM            PIC 9(08)           VALUE ZERO.
019700 01  W-DATE-PARTS REDEFINES W-DATE-GROUP.
019800     05  W-DATE-CCYY           PIC 9(04).
019900     05  W-DATE-MM             PIC 9(02).
020000     05  W-DATE-DD             PIC 9(02).
020100
020200 01  W-DAY-ID-ALPHA            PIC X(06)           VALUE SPACES.
020300 01  W-DAY-ID-NUM REDEFINES W-DAY-ID-ALPHA PIC 9(06).
020400
020500 01  SYS-DATE.
020600     05  I-YEAR                PIC 9(04).
020700     05  I-MONTH               PIC 99.
020800     05  I-DAY                 PIC 99.
020900 01  SYS-DATE-NUM REDEFINES SYS-DATE PIC 9(08).
021000
021100 01  W-TIMESTAMP-RAW           PIC X(21)           VALUE SPACES.
021200 01  W-TIMESTAMP-PARTS REDEFINES W-TIMESTAMP-RAW.
021300     05  W-TS-CCYY             PIC 9(04).
021400     05  W-TS-MM               PIC 9(02).
021500     05  W-TS-DD               PIC 9(02).
021600     05  W-TS-HH               PIC 9(02).
021700     05  W-TS-MI               PIC 9(02).
021800     05  W-TS-SS               PIC 9(02).
021900     05  FILLER                PIC X(07).
022000
022100 01  W-STAMP                   PIC X(19)           VALUE SPACES.
022200
022300 01  COMPANY-TITLE-LINE.
022400     05  FILLER                PIC X(06)   VALUE "DATE:".
022500     05  O-MONTH                PIC 99.
022600     05  FILLER                PIC X       VALUE "/".
022700     05  O-DAY                  PIC 99.
022800     05  FILLER                PIC X       VALUE "/".
022900     05  O-YEAR                 PIC 9(04).
023000     05  FILLER                PIC X(28)   VALUE SPACES.
023100     05  FILLER                PIC X(34)   VALUE
023200         "SHREE LAXMI GAS SERVICE - GCYLCSH7".
023300     05  FILLER                PIC X(46)   VALUE SPACES.
023400     05  FILLER                PIC X(06)   VALUE "PAGE: ".
023500     05  O-PCTR                PIC Z9.
023600
023700 01  DETAIL-HEADING-LINE.
023800     05  FILLER                PIC X(19)   VALUE SPACES.
023900     05  FILLER                PIC X(31)   VALUE
024000         "STEP 7 - CASH BALANCES BY AGENT".
024100     05  FILLER                PIC X(05)   VALUE SPACES.
024200     05  FILLER                PIC X(08)   VALUE "DAY ID: ".
024300     05  O-DAY-ID              PIC Z(5)9.
024400     05  FILLER                PIC X(63)   VALUE SPACES.
024500
024600 01  DETAIL-COLUMN-HEADING.
024700     05  FILLER                PIC X(05)   VALUE SPACES.
024800     05  FILLER                PIC X(10)   VALUE "AGENT NAME".
024900     05  FILLER                PIC X(10)   VALUE SPACES.
025000     05  FILLER                PIC X(11)   VALUE "OPENING BAL".
025100     05  FILLER                PIC X(06)   VALUE SPACES.
025200     05  FILLER                PIC X(14)   VALUE "TODAY EXPECTED".
025300     05  FILLER                PIC X(03)   VALUE SPACES.
025400     05  FILLER                PIC X(15)   VALUE "TODAY DEPOSITED".
025500     05  FILLER                PIC X(03)   VALUE SPACES.
025600     05  FILLER                PIC X(11)   VALUE "CLOSING BAL".
025700     05  FILLER                PIC X(06)   VALUE SPACES.
025800     05  FILLER                PIC X(06)   VALUE "STATUS".
025900     05  FILLER                PIC X(32)   VALUE SPACES.
026000
026100 01  DETAIL-LINE.
026200     05  FILLER                PIC X(05)   VALUE SPACES.
026300     05  O-AGENT-NAME          PIC X(20).
026400     05  FILLER                PIC X(03)   VALUE SPACES.
026500     05  O-OPENING-BAL         PIC -Z,ZZZ,ZZ9.99.
026600     05  FILLER                PIC X(03)   VALUE SPACES.
026700     05  O-TODAY-EXPECTED      PIC -Z,ZZZ,ZZ9.99.
026800     05  FILLER                PIC X(03)   VALUE SPACES.
026900     05  O-TODAY-DEPOSITED     PIC -Z,ZZZ,ZZ9.99.
027000     05  FILLER                PIC X(03)   VALUE SPACES.
027100     05  O-CLOSING-BAL         PIC -Z,ZZZ,ZZ9.99.
027200     05  FILLER                PIC X(03)   VALUE SPACES.
027300     05  O-STATUS              PIC X(08).
027400     05  FILLER                PIC X(32)   VALUE SPACES.
027500
027600 01  ERROR-LINE.
027700     05  FILLER                PIC X(10)   VALUE SPACES.
027800     05  FILLER                PIC X(04)   VALUE "*** ".
027900     05  O-ERR-TEXT            PIC X(100).
028000     05  FILLER                PIC X(18)   VALUE SPACES.
028100
028200 PROCEDURE DIVISION.
028300
028400 0000-GCYLCSH7.
028500     PERFORM 1000-INIT.
028600     IF NOT RUN-ABORTED
028700         PERFORM 2000-MAINLINE
028800     END-IF.
028900     PERFORM 3000-CLOSING.
029000     STOP RUN.
029100
029200 1000-INIT.
029300     MOVE FUNCTION CURRENT-DATE TO SYS-DATE-NUM.
029400     MOVE I-DAY TO O-DAY.
029500     MOVE I-MONTH TO O-MONTH.
029600     MOVE I-YEAR TO O-YEAR.
029700     MOVE SPACES TO O-DAY-ID.
029800
029900     OPEN INPUT RUNDATE.
030000     READ RUNDATE
030100         AT END
030200             MOVE "NO" TO MORE-RECS.
030300     MOVE RD-WORK-DATE TO W-DATE-NUM.
030400     CLOSE RUNDATE.
030500
030600     OPEN INPUT AGENT-MASTER.
030700     PERFORM 1100-LOAD-AGENT-TABLE.
030800     CLOSE AGENT-MASTER.
030900
031000     OPEN INPUT STOCK-DAY-MASTER.
031100     PERFORM 1200-FIND-CURRENT-DAY.
031200     CLOSE STOCK-DAY-MASTER.
031300
031400     IF NOT RUN-ABORTED
031500         MOVE W-DAY-ID TO W-DAY-ID-NUM
031600         MOVE W-DAY-ID-ALPHA TO O-DAY-ID
031700         OPEN INPUT EXPECTED-OLD
031800         PERFORM 1300-LOAD-EXPECTED-TABLE
031900         CLOSE EXPECTED-OLD
032000         OPEN INPUT CASH-DEPOSIT-OLD
032100         PERFORM 1400-LOAD-DEPOSIT-TABLE
032200         CLOSE CASH-DEPOSIT-OLD
032300     END-IF.
032400
032500     OPEN OUTPUT PRTOUT.
032600     PERFORM 9900-HEADING.
032700
032800 1100-LOAD-AGENT-TABLE.
032900     MOVE "YES" TO MORE-RECS.
033000     PERFORM 9000-READ-AGENT.
033100     PERFORM 1110-LOAD-ONE-AGENT UNTIL MORE-RECS = "NO".
033200
033300 1110-LOAD-ONE-AGENT.
033400     ADD 1 TO W-AGENT-CTR.
033500     MOVE AG-BOY-ID TO TB-AGENT-ID(W-AGENT-CTR).
033600     MOVE AG-NAME   TO TB-AGENT-NAME(W-AGENT-CTR).
033700     PERFORM 9000-READ-AGENT.
033800
033900 1200-FIND-CURRENT-DAY.
034000     MOVE "YES" TO MORE-RECS.
034100     PERFORM 9100-READ-DAY.
034200     PERFORM 1210-CHECK-ONE-DAY UNTIL MORE-RECS = "NO".
034300     IF W-DAY-ID = ZERO AND NOT RUN-ABORTED
034400         MOVE "Y" TO W-ABORT-SW
034500         STRING "WORKING DAY DOES NOT EXIST FOR DATE "
034600             W-DATE-MM "/" W-DATE-DD "/" W-DATE-CCYY
034700             DELIMITED BY SIZE INTO O-ERR-TEXT
034800         OPEN OUTPUT PRTOUT
034900         PERFORM 9900-HEADING
035000         PERFORM 9400-WRITE-ERROR
035100     END-IF.
035200
035300 1210-CHECK-ONE-DAY.
035400     IF SD-DAY-DATE = W-DATE-NUM
035500         MOVE SD-DAY-ID TO W-DAY-ID
035600     END-IF.
035700     PERFORM 9100-READ-DAY.
035800
035900 1300-LOAD-EXPECTED-TABLE.
036000     MOVE "YES" TO MORE-RECS.
036100     PERFORM 9200-READ-EXPECTED.
036200     PERFORM 1310-POST-ONE-EXPECTED UNTIL MORE-RECS = "NO".
036300
036400 1310-POST-ONE-EXPECTED.
036500     IF EO-DAY-ID = W-DAY-ID
036600         MOVE EO-AGENT-ID TO W-LOOKUP-ID
036700         PERFORM 2120-LOOKUP-AGENT
036800         IF W-AGENT-SUB NOT = ZERO
036900             MOVE EO-EXPECTED-AMOUNT TO TB-EXPECTED-AMT(W-AGENT-SUB)
037000         END-IF
037100     END-IF.
037200     PERFORM 9200-READ-EXPECTED.
037300
037400 1400-LOAD-DEPOSIT-TABLE.
037500     MOVE "YES" TO MORE-RECS.
037600     PERFORM 9300-READ-DEPOSIT.
037700     PERFORM 1410-POST-ONE-DEPOSIT UNTIL MORE-RECS = "NO".
037800
037900 1410-POST-ONE-DEPOSIT.
038000     IF CD-DAY-ID = W-DAY-ID
038100         MOVE CD-AGENT-ID TO W-LOOKUP-ID
038200         PERFORM 2120-LOOKUP-AGENT
038300         IF W-AGENT-SUB NOT = ZERO
038400             MOVE CD-TOTAL-DEPOSITED
038500                 TO TB-DEPOSITED-AMT(W-AGENT-SUB)
038600         END-IF
038700     END-IF.
038800     PERFORM 9300-READ-DEPOSIT.
038900
039000 2000-MAINLINE.
039100     OPEN INPUT CASH-BALANCE-OLD.
039200     OPEN OUTPUT CASH-BALANCE-NEW.
039300     MOVE "YES" TO MORE-RECS.
039400     PERFORM 9500-READ-OLD-BAL.
039500     PERFORM 2100-ROLL-ONE-BALANCE UNTIL MORE-RECS = "NO".
039600     CLOSE CASH-BALANCE-OLD.
039700     CLOSE CASH-BALANCE-NEW.
039800
039900     PERFORM 2400-PRINT-REPORT.
040000
040100 2100-ROLL-ONE-BALANCE.
040200     MOVE BL-AGENT-ID TO W-LOOKUP-ID.
040300     PERFORM 2120-LOOKUP-AGENT.
040400     IF W-AGENT-SUB = ZERO
040500         MOVE OLD-BAL-REC TO NEW-BAL-REC
040600     ELSE
040700         MOVE BL-CLOSING-BAL TO TB-OPENING-BAL(W-AGENT-SUB)
040800         COMPUTE TB-CLOSING-BAL(W-AGENT-SUB) =
040900             TB-OPENING-BAL(W-AGENT-SUB) +
041000             TB-EXPECTED-AMT(W-AGENT-SUB) -
041100             TB-DEPOSITED-AMT(W-AGENT-SUB)
041200         PERFORM 2200-CLASSIFY-STATUS
041300         PERFORM 2300-STAMP-TIME
041400         MOVE SPACES TO NEW-BAL-REC
041500         MOVE BL-AGENT-ID                    TO BN-AGENT-ID
041600         MOVE TB-OPENING-BAL(W-AGENT-SUB)    TO BN-OPENING-BAL
041700         MOVE TB-EXPECTED-AMT(W-AGENT-SUB)   TO BN-TODAY-EXPECTED
041800         MOVE TB-DEPOSITED-AMT(W-AGENT-SUB)  TO BN-TODAY-DEPOSITED
041900         MOVE TB-CLOSING-BAL(W-AGENT-SUB)    TO BN-CLOSING-BAL
042000         MOVE TB-STATUS(W-AGENT-SUB)         TO BN-STATUS
042100         MOVE W-STAMP                        TO BN-LAST-UPDATED
042200         MOVE "Y" TO TB-FOUND(W-AGENT-SUB)
042300     END-IF.
042400     WRITE NEW-BAL-REC.
042500     PERFORM 9500-READ-OLD-BAL.
042600
042700 2120-LOOKUP-AGENT.
042800     MOVE ZERO TO W-AGENT-SUB.
042900     PERFORM 2130-SCAN-ONE-AGENT
043000         VARYING W-SCAN-SUB FROM 1 BY 1
043100         UNTIL W-SCAN-SUB > W-AGENT-CTR.
043200
043300 2130-SCAN-ONE-AGENT.
043400     IF W-AGENT-SUB = ZERO
043500         AND TB-AGENT-ID(W-SCAN-SUB) = W-LOOKUP-ID
043600             MOVE W-SCAN-SUB TO W-AGENT-SUB
043700     END-IF.
043800
043900 2200-CLASSIFY-STATUS.
044000     EVALUATE TRUE
044100         WHEN TB-CLOSING-BAL(W-AGENT-SUB) = ZERO
044200             MOVE "SETTLED " TO TB-STATUS(W-AGENT-SUB)
044300         WHEN TB-CLOSING-BAL(W-AGENT-SUB) > ZERO
044400             MOVE "PENDING " TO TB-STATUS(W-AGENT-SUB)
044500         WHEN OTHER
044600             MOVE "EXCESS  " TO TB-STATUS(W-AGENT-SUB)
044700     END-EVALUATE.
044800
044900 2300-STAMP-TIME.
045000     MOVE FUNCTION CURRENT-DATE TO W-TIMESTAMP-RAW.
045100     STRING W-TS-CCYY "-" W-TS-MM "-" W-TS-DD "-"
045200            W-TS-HH   "." W-TS-MI "." W-TS-SS
045300            DELIMITED BY SIZE INTO W-STAMP.
045400
045500 2400-PRINT-REPORT.
045600     MOVE ZERO TO W-PRT-CTR.
045700     PERFORM 2410-COUNT-ONE-AGENT
045800         VARYING W-AGENT-SUB FROM 1 BY 1
045900         UNTIL W-AGENT-SUB > W-AGENT-CTR.
046000     PERFORM 2420-RESET-PRINTED-FLAG
046100         VARYING W-AGENT-SUB FROM 1 BY 1
046200         UNTIL W-AGENT-SUB > W-AGENT-CTR.
046300     PERFORM 2430-PRINT-NEXT-ROW
046400         VARYING W-SCAN-SUB FROM 1 BY 1
046500         UNTIL W-SCAN-SUB > W-PRT-CTR.
046600
046700 2410-COUNT-ONE-AGENT.
046800     IF TB-FOUND(W-AGENT-SUB) = "Y"
046900         ADD 1 TO W-PRT-CTR
047000     END-IF.
047100
047200 2420-RESET-PRINTED-FLAG.
047300     IF TB-FOUND(W-AGENT-SUB) = "Y"
047400         MOVE "N" TO TB-PRINTED(W-AGENT-SUB)
047500     END-IF.
047600
047700 2430-PRINT-NEXT-ROW.
047800     MOVE HIGH-VALUES TO W-MIN-NAME.
047900     MOVE ZERO TO W-MIN-SUB.
048000     PERFORM 2440-SCAN-FOR-MIN
048100         VARYING W-AGENT-SUB FROM 1 BY 1
048200         UNTIL W-AGENT-SUB > W-AGENT-CTR.
048300     IF W-MIN-SUB NOT = ZERO
048400         PERFORM 2450-WRITE-ONE-ROW
048500     END-IF.
048600
048700 2440-SCAN-FOR-MIN.
048800     IF TB-FOUND(W-AGENT-SUB) = "Y"
048900         AND TB-PRINTED(W-AGENT-SUB) = "N"
049000         AND TB-AGENT-NAME(W-AGENT-SUB) < W-MIN-NAME
049100             MOVE TB-AGENT-NAME(W-AGENT-SUB) TO W-MIN-NAME
049200             MOVE W-AGENT-SUB TO W-MIN-SUB
049300     END-IF.
049400
049500 2450-WRITE-ONE-ROW.
049600     MOVE TB-AGENT-NAME(W-MIN-SUB)      TO O-AGENT-NAME.
049700     MOVE TB-OPENING-BAL(W-MIN-SUB)     TO O-OPENING-BAL.
049800     MOVE TB-EXPECTED-AMT(W-MIN-SUB)    TO O-TODAY-EXPECTED.
049900     MOVE TB-DEPOSITED-AMT(W-MIN-SUB)   TO O-TODAY-DEPOSITED.
050000     MOVE TB-CLOSING-BAL(W-MIN-SUB)     TO O-CLOSING-BAL.
050100     MOVE TB-STATUS(W-MIN-SUB)          TO O-STATUS.
050200     WRITE PRTLINE FROM DETAIL-LINE
050300         AFTER ADVANCING 1 LINE
050400             AT EOP
050500                 PERFORM 9900-HEADING.
050600     MOVE "Y" TO TB-PRINTED(W-MIN-SUB).
050700
050800 3000-CLOSING.
050900     CLOSE PRTOUT.
051000
051100 9000-READ-AGENT.
051200     READ AGENT-MASTER
051300         AT END
051400             MOVE "NO" TO MORE-RECS.
051500
051600 9100-READ-DAY.
051700     READ STOCK-DAY-MASTER
051800         AT END
051900             MOVE "NO" TO MORE-RECS.
052000
052100 9200-READ-EXPECTED.
052200     READ EXPECTED-OLD
052300         AT END
052400             MOVE "NO" TO MORE-RECS.
052500
052600 9300-READ-DEPOSIT.
052700     READ CASH-DEPOSIT-OLD
052800         AT END
052900             MOVE "NO" TO MORE-RECS.
053000
053100 9400-WRITE-ERROR.
053200     WRITE PRTLINE FROM ERROR-LINE
053300         AFTER ADVANCING 2 LINES.
053400
053500 9500-READ-OLD-BAL.
053600     READ CASH-BALANCE-OLD
053700         AT END
053800             MOVE "NO" TO MORE-RECS.
053900
054000 9900-HEADING.
054100     ADD 1 TO C-PCTR.
054200     MOVE C-PCTR TO O-PCTR.
054300     WRITE PRTLINE FROM COMPANY-TITLE-LINE
054400         AFTER ADVANCING PAGE.
054500     WRITE PRTLINE FROM DETAIL-HEADING-LINE
054600         AFTER ADVANCING 2 LINES.
054700     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
054800         AFTER ADVANCING 2 LINES.
