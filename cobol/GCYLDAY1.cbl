000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          GCYLDAY1.
000300 AUTHOR.              R K SHARMA.
000400 INSTALLATION.        SHREE LAXMI GAS SERVICE - DATA PROC CELL.
000500 DATE-WRITTEN.        03/11/87.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - AUTHORISED USE ONLY.
000800
000900***************************************************************
001000* GCYLDAY1 - OPEN NEW WORKING DAY                             *
001100* STEP 1 OF THE DAILY STOCK/CASH RECONCILIATION RUN.          *
001200* READS THE STOCK-DAY CONTROL FILE (STKDYOLD), REJECTS THE    *
001300* RUN IF THE REQUESTED DATE ALREADY HAS A DAY RECORD, REJECTS *
001400* THE RUN IF THE LATEST EARLIER DAY IS STILL OPEN, THEN       *
001500* APPENDS A NEW OPEN DAY AND REWRITES STKDYNEW.               *
001600***************************************************************
001700*--------------------------------------------------------------
001800* C H A N G E   L O G
001900*--------------------------------------------------------------
002000* DATE     PGMR  REQ#     DESCRIPTION                    TAG
002100*--------------------------------------------------------------
002200* 03/11/87 RKS   NEW      INITIAL RELEASE - DAY-OPEN JOB.
002300* 09/02/87 RKS   CR-0142  ADDED DUPLICATE-DATE REJECT.
002400* 01/19/89 SVD   CR-0301  ADDED "PREVIOUS DAY OPEN" REJECT
002500*                         PER OPERATIONS REQUEST.
002600* 06/30/91 RKS   CR-0455  STOCK-DAY-ID NOW 6 DIGITS, WAS 4,
002700*                         AGENCY PASSED 9999 DAYS.
002800* 11/14/93 API   CR-0512  REPORT NOW SHOWS OLD-DAY STATUS WHEN
002900*                         REJECTING FOR OPERATOR CLARITY.
003000* 04/02/95 MMK   CR-0601  CLOSED-AT TIMESTAMP WIDTH ALIGNED TO
003100*                         STOCK-DAY COPYBOOK USED BY STEP 8.
003200* 08/21/98 PNV   Y2K-014  YEAR 2000 - STOCK-DATE WAS IMPLICITLY
003300*                         ASSUMED 19YY, NOW STORES FULL CCYY.
003400*                         VERIFIED AGAINST YEAR 2000 TEST PACK.
003500* 02/10/99 PNV   Y2K-014  Y2K SIGN-OFF - NO FURTHER DATE FIELDS
003600*                         FOUND TRUNCATED IN THIS PROGRAM.
003700* 05/17/03 JT    CR-0788  DAY-STATUS COMPARISON MADE CASE-
003800*                         INSENSITIVE AFTER OPERATOR TYPO.
003900* 10/04/06 JT    CR-0902  MINOR - REPORT HEADING RE-ALIGNED FOR
004000*                         NEW 132-COLUMN PRINTER.
004100*--------------------------------------------------------------
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT RUNDATE
005200         ASSIGN TO RUNDATE
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT STOCK-DAY-OLD
005600         ASSIGN TO STKDYOLD
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT STOCK-DAY-NEW
006000         ASSIGN TO STKDYNEW
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200
006300     SELECT PRTOUT
006400         ASSIGN TO PRTOUT
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  RUNDATE
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 8 CHARACTERS
007300     DATA RECORD IS RUNDATE-REC.
007400 01  RUNDATE-REC.
007500     05  RD-WORK-DATE          PIC 9(08).
007600
007700 FD  STOCK-DAY-OLD
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 45 CHARACTERS
008000     DATA RECORD IS OLD-DAY-REC.
008100 01  OLD-DAY-REC.
008200     05  OD-STOCK-DAY-ID       PIC 9(06).
008300     05  OD-STOCK-DATE         PIC 9(08).
008400     05  OD-DAY-STATUS         PIC X(06).
008500     05  OD-CLOSED-AT          PIC X(19).
008600     05  FILLER                PIC X(06).
008700
008800 FD  STOCK-DAY-NEW
008900     LABEL RECORD IS STANDARD
009000     RECORD CONTAINS 45 CHARACTERS
009100     DATA RECORD IS NEW-DAY-REC.
009200 01  NEW-DAY-REC.
009300     05  ND-STOCK-DAY-ID       PIC 9(06).
009400     05  ND-STOCK-DATE         PIC 9(08).
009500     05  ND-DAY-STATUS         PIC X(06).
009600     05  ND-CLOSED-AT          PIC X(19).
009700     05  FILLER                PIC X(06).
009800
009900 FD  PRTOUT
010000     LABEL RECORD IS OMITTED
010100     RECORD CONTAINS 132 CHARACTERS
010200     LINAGE IS 60 WITH FOOTING AT 55
010300     DATA RECORD IS PRTLINE.
010400 01  PRTLINE                   PIC X(132).
010500
010600 WORKING-STORAGE SECTION.
010700 01  WORK-AREA.
010800     05  C-PCTR                PIC 99      COMP  VALUE ZERO.
010900     05  MORE-RECS             PIC XXX             VALUE "YES".
011000     05  W-DUP-FOUND           PIC X               VALUE "N".
011100         88  DAY-IS-DUPLICATE                      VALUE "Y".
011200     05  W-PRIOR-FOUND         PIC X               VALUE "N".
011300         88  PRIOR-DAY-FOUND                       VALUE "Y".
011400     05  W-HIGH-DAY-ID         PIC 9(06)   COMP-3 VALUE ZERO.
011500     05  W-PRIOR-DATE          PIC 9(08)   COMP-3 VALUE ZERO.
011600     05  W-PRIOR-STATUS        PIC X(06)           VALUE SPACES.
011700     05  W-ABORT-SW            PIC X               VALUE "N".
011800         88  RUN-ABORTED                           VALUE "Y".
011900     05  FILLER                PIC X(05)           VALUE SPACES.
012000 01  W-DATE-GROUP.
012100     05  W-DATE-NUM            PIC 9(08)           VALUE ZERO.
012200 01  W-DATE-PARTS REDEFINES W-DATE-GROUP.
012300     05  W-DATE-CCYY           PIC 9(04).
012400     05  W-DATE-MM             PIC 9(02).
012500     05  W-DATE-DD             PIC 9(02).
012600
012700 01  SYS-DATE.
012800     05  I-YEAR                PIC 9(04).
012900     05  I-MONTH               PIC 99.
013000     05  I-DAY                 PIC 99.
013100 01  SYS-DATE-NUM REDEFINES SYS-DATE PIC 9(08).
013200 01  SYS-DATE-PAD              PIC X(02)   VALUE SPACES.
013300
013400 01  W-NEW-DAY-ID-ALPHA        PIC X(06)           VALUE SPACES.
013500 01  W-NEW-DAY-ID-NUM REDEFINES W-NEW-DAY-ID-ALPHA PIC 9(06).
013600
013700 01  COMPANY-TITLE-LINE.
013800     05  FILLER                PIC X(06)   VALUE "DATE:".
013900     05  O-MONTH                PIC 99.
014000     05  FILLER                PIC X       VALUE "/".
014100     05  O-DAY                  PIC 99.
014200     05  FILLER                PIC X       VALUE "/".
014300     05  O-YEAR                 PIC 9(04).
014400     05  FILLER                PIC X(30)   VALUE SPACES.
014500     05  FILLER                PIC X(32)   VALUE
014600         "SHREE LAXMI GAS SERVICE - GCYLDAY1".
014700     05  FILLER                PIC X(46)   VALUE SPACES.
014800     05  FILLER                PIC X(06)   VALUE "PAGE: ".
014900     05  O-PCTR                PIC Z9.
015000
015100 01  DETAIL-HEADING-LINE.
015200     05  FILLER                PIC X(40)   VALUE SPACES.
015300     05  FILLER                PIC X(22)   VALUE
015400         "STEP 1 - DAY OPENED".
015500     05  FILLER                PIC X(70)   VALUE SPACES.
015600
015700 01  DETAIL-LINE.
015800     05  FILLER                PIC X(10)   VALUE SPACES.
015900     05  FILLER                PIC X(16)   VALUE "NEW DAY ID:   ".
016000     05  O-DAY-ID              PIC Z(5)9.
016100     05  FILLER                PIC X(06)   VALUE SPACES.
016200     05  FILLER                PIC X(16)   VALUE "WORK DATE:    ".
016300     05  O-WORK-DATE           PIC 9(4)/99/99.
016400     05  FILLER                PIC X(06)   VALUE SPACES.
016500     05  FILLER                PIC X(08)   VALUE "STATUS: ".
016600     05  O-STATUS              PIC X(06).
016700     05  FILLER                PIC X(48)   VALUE SPACES.
016800
016900 01  ERROR-LINE.
017000     05  FILLER                PIC X(10)   VALUE SPACES.
017100     05  FILLER                PIC X(08)   VALUE "*** ".
017200     05  O-ERR-TEXT            PIC X(100).
017300     05  FILLER                PIC X(14)   VALUE SPACES.
017400
017500 01  BLANK-LINE.
017600     05  FILLER                PIC X(132)  VALUE SPACES.
017700
017800 PROCEDURE DIVISION.
017900
018000 0000-GCYLDAY1.
018100     PERFORM 1000-INIT.
018200     IF NOT RUN-ABORTED
018300         PERFORM 2000-MAINLINE
018400     END-IF.
018500     PERFORM 3000-CLOSING.
018600     STOP RUN.
018700
018800 1000-INIT.
018900     MOVE FUNCTION CURRENT-DATE TO SYS-DATE-NUM.
019000     MOVE I-DAY TO O-DAY.
019100     MOVE I-MONTH TO O-MONTH.
019200     MOVE I-YEAR TO O-YEAR.
019300
019400     OPEN INPUT RUNDATE.
019500     READ RUNDATE
019600         AT END
019700             MOVE "NO" TO MORE-RECS.
019800     MOVE RD-WORK-DATE TO W-DATE-NUM.
019900     CLOSE RUNDATE.
020000
020100     OPEN INPUT STOCK-DAY-OLD.
020200     OPEN OUTPUT STOCK-DAY-NEW.
020300     OPEN OUTPUT PRTOUT.
020400     PERFORM 9900-HEADING.
020500
020600 2000-MAINLINE.
020700     PERFORM 2100-SCAN-OLD-DAYS.
020800     IF DAY-IS-DUPLICATE
020900         MOVE "Y" TO W-ABORT-SW
021000         MOVE "DAY ALREADY EXISTS FOR THAT WORKING DATE"
021100             TO O-ERR-TEXT
021200         PERFORM 9300-WRITE-ERROR
021300     ELSE
021400         IF PRIOR-DAY-FOUND AND W-PRIOR-STATUS NOT = "CLOSED"
021500             MOVE "Y" TO W-ABORT-SW
021600             MOVE "PREVIOUS DAY MUST BE CLOSED BEFORE OPEN"
021700                 TO O-ERR-TEXT
021800             PERFORM 9300-WRITE-ERROR
021900         ELSE
022000             PERFORM 2200-WRITE-NEW-DAY
022100         END-IF
022200     END-IF.
022300
022400 2100-SCAN-OLD-DAYS.
022500     MOVE ZERO TO W-HIGH-DAY-ID.
022600     MOVE ZERO TO W-PRIOR-DATE.
022700     MOVE "N" TO W-DUP-FOUND.
022800     MOVE "N" TO W-PRIOR-FOUND.
022900     PERFORM 9000-READ-OLD.
023000     PERFORM 2110-SCAN-ONE-DAY UNTIL MORE-RECS = "NO".
023100
023200 2110-SCAN-ONE-DAY.
023300     IF OD-STOCK-DATE = W-DATE-NUM
023400         MOVE "Y" TO W-DUP-FOUND
023500     END-IF.
023600     IF OD-STOCK-DATE < W-DATE-NUM
023700         MOVE OD-STOCK-DATE TO W-PRIOR-DATE
023800         MOVE OD-DAY-STATUS TO W-PRIOR-STATUS
023900         MOVE "Y" TO W-PRIOR-FOUND
024000     END-IF.
024100     IF OD-STOCK-DAY-ID > W-HIGH-DAY-ID
024200         MOVE OD-STOCK-DAY-ID TO W-HIGH-DAY-ID
024300     END-IF.
024400     MOVE OLD-DAY-REC TO NEW-DAY-REC.
024500     WRITE NEW-DAY-REC.
024600     PERFORM 9000-READ-OLD.
024700
024800 2200-WRITE-NEW-DAY.
024900     MOVE SPACES TO NEW-DAY-REC.
025000     COMPUTE W-NEW-DAY-ID-NUM = W-HIGH-DAY-ID + 1.
025100     MOVE W-NEW-DAY-ID-NUM TO ND-STOCK-DAY-ID.
025200     MOVE W-DATE-NUM TO ND-STOCK-DATE.
025300     MOVE "OPEN" TO ND-DAY-STATUS.
025400     MOVE SPACES TO ND-CLOSED-AT.
025500     WRITE NEW-DAY-REC.
025600
025700     MOVE W-NEW-DAY-ID-NUM TO O-DAY-ID.
025800     MOVE W-DATE-NUM TO O-WORK-DATE.
025900     MOVE "OPEN" TO O-STATUS.
026000     WRITE PRTLINE FROM DETAIL-LINE
026100         AFTER ADVANCING 2 LINES.
026200
026300 3000-CLOSING.
026400     CLOSE STOCK-DAY-OLD.
026500     CLOSE STOCK-DAY-NEW.
026600     CLOSE PRTOUT.
026700
026800 9000-READ-OLD.
026900     READ STOCK-DAY-OLD
027000         AT END
027100             MOVE "NO" TO MORE-RECS.
027200
027300 9300-WRITE-ERROR.
027400     WRITE PRTLINE FROM ERROR-LINE
027500         AFTER ADVANCING 2 LINES.
027600
027700 9900-HEADING.
027800     ADD 1 TO C-PCTR.
027900     MOVE C-PCTR TO O-PCTR.
028000     WRITE PRTLINE FROM COMPANY-TITLE-LINE
028100         AFTER ADVANCING PAGE.
028200     WRITE PRTLINE FROM DETAIL-HEADING-LINE
028300         AFTER ADVANCING 2 LINES.
028400     WRITE PRTLINE FROM BLANK-LINE
028500         AFTER ADVANCING 1 LINE.
