000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          GCYLTX3A.
000300 AUTHOR.              R K SHARMA.
000400 INSTALLATION.        SHREE LAXMI GAS SERVICE - DATA PROC CELL.
000500 DATE-WRITTEN.        08/14/89.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - AUTHORISED USE ONLY.
000800
000900***************************************************************
001000* GCYLTX3A - DEPOT (IOCL) MOVEMENTS                            *
001100* STEP 3A OF THE DAILY TRANSACTION POSTING RUN.                *
001200* READS THE DEPOT RECEIPT/RETURN SLIPS (IOCLIN), MATCHES EACH  *
001300* AGAINST THE ACTIVE CYLINDER-TYPE MASTER, AND OVERWRITES THE  *
001400* ITEM-RECEIPT / ITEM-RETURN COUNTS ON THE DAY'S STOCK SUMMARY *
001500* ROW FOR THAT TYPE.  RE-KEYING A SLIP REPLACES THE PRIOR      *
001600* FIGURES, IT DOES NOT ADD TO THEM.                            *
001700***************************************************************
001800*--------------------------------------------------------------
001900* C H A N G E   L O G
002000*--------------------------------------------------------------
002100* DATE     PGMR  REQ#     DESCRIPTION                    TAG
002200*--------------------------------------------------------------
002300* 08/14/89 RKS   NEW      INITIAL RELEASE - DEPOT SLIP POSTING.
002400* 03/02/90 RKS   CR-0340  REJECTS SLIPS FOR UNKNOWN CYLINDER
002500*                         TYPE INSTEAD OF ABENDING.
002600* 06/30/91 RKS   CR-0455  STOCK-DAY-ID NOW 6 DIGITS, WAS 4.
002700* 11/14/93 API   CR-0513  DAY MUST BE OPEN BEFORE SLIPS ARE
002800*                         POSTED, PER OPERATIONS REQUEST.
002900* 08/21/98 PNV   Y2K-014  YEAR 2000 - WORK DATE COMPARE NOW
003000*                         FULL CCYY.
003100* 02/10/99 PNV   Y2K-014  Y2K SIGN-OFF.
003200* 09/03/02 API   CR-0745  CYLINDER MASTER TABLE ENLARGED TO 50
003300*                         ENTRIES, AGENCY ADDED COMMERCIAL LINE.
003400* 10/04/06 JT    CR-0904  MINOR - REPORT HEADING RE-ALIGNED,
003500*                         DAY ID NOW SHOWN FOR OPERATOR CHECK.
003600*--------------------------------------------------------------
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT RUNDATE
004700         ASSIGN TO RUNDATE
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     SELECT CYL-TYPE-MASTER
005100         ASSIGN TO CYLTYPES
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300
005400     SELECT STOCK-DAY-MASTER
005500         ASSIGN TO STKDYOLD
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT IOCL-MOVEMENT-IN
005900         ASSIGN TO IOCLIN
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     SELECT SUMMARY-OLD
006300         ASSIGN TO DSSOLD
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500
006600     SELECT SUMMARY-NEW
006700         ASSIGN TO DSSNEW
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900
007000     SELECT PRTOUT
007100         ASSIGN TO PRTOUT
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  RUNDATE
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 8 CHARACTERS
008000     DATA RECORD IS RUNDATE-REC.
008100 01  RUNDATE-REC.
008200     05  RD-WORK-DATE          PIC 9(08).
008300
008400 FD  CYL-TYPE-MASTER
008500     LABEL RECORD IS STANDARD
008600     RECORD CONTAINS 49 CHARACTERS
008700     DATA RECORD IS CYL-REC.
008800 01  CYL-REC.
008900     05  CT-TYPE-ID            PIC 9(04).
009000     05  CT-NAME               PIC X(20).
009100     05  CT-CODE               PIC X(10).
009200     05  CT-CATEGORY           PIC X(10).
009300     05  CT-DISPLAY-ORDER      PIC 9(03).
009400     05  CT-ACTIVE             PIC X(01).
009500     05  FILLER                PIC X(01).
009600
009700 FD  STOCK-DAY-MASTER
009800     LABEL RECORD IS STANDARD
009900     RECORD CONTAINS 45 CHARACTERS
010000     DATA RECORD IS DAY-REC.
010100 01  DAY-REC.
010200     05  SD-DAY-ID             PIC 9(06).
010300     05  SD-DAY-DATE           PIC 9(08).
010400     05  SD-DAY-STATUS         PIC X(06).
010500     05  SD-CLOSED-AT          PIC X(19).
010600     05  FILLER                PIC X(06).
010700
010800 FD  IOCL-MOVEMENT-IN
010900     LABEL RECORD IS STANDARD
011000     RECORD CONTAINS 34 CHARACTERS
011100     DATA RECORD IS IOCL-REC.
011200 01  IOCL-REC.
011300     05  IM-CYLINDER-NAME      PIC X(20).
011400     05  IM-RECEIVED           PIC 9(06).
011500     05  IM-RETURNED           PIC 9(06).
011600     05  FILLER                PIC X(02).
011700
011800 FD  SUMMARY-OLD
011900     LABEL RECORD IS STANDARD
012000     RECORD CONTAINS 86 CHARACTERS
012100     DATA RECORD IS OLD-SUM-REC.
012200 01  OLD-SUM-REC.
012300     05  OS-DAY-ID             PIC 9(06).
012400     05  OS-TYPE-ID            PIC 9(04).
012500     05  OS-OPEN-FILLED        PIC S9(06).
012600     05  OS-OPEN-EMPTY         PIC S9(06).
012700     05  OS-RECEIPT            PIC 9(06).
012800     05  OS-RETURN             PIC 9(06).
012900     05  OS-SALES-REG          PIC 9(06).
013000     05  OS-NC-QTY             PIC 9(06).
013100     05  OS-DBC-QTY            PIC 9(06).
013200     05  OS-TVOUT-QTY          PIC 9(06).
013300     05  OS-CLOSE-FILLED       PIC S9(06).
013400     05  OS-CLOSE-EMPTY        PIC S9(06).
013500     05  OS-DEFECTIVE          PIC 9(06).
013600     05  OS-TOTAL-STOCK        PIC S9(07).
013700     05  FILLER                PIC X(03).
013800
013900 FD  SUMMARY-NEW
014000     LABEL RECORD IS STANDARD
014100     RECORD CONTAINS 86 CHARACTERS
014200     DATA RECORD IS NEW-SUM-REC.
014300 01  NEW-SUM-REC.
014400     05  NS-DAY-ID             PIC 9(06).
014500     05  NS-TYPE-ID            PIC 9(04).
014600     05  NS-OPEN-FILLED        PIC S9(06).
014700     05  NS-OPEN-EMPTY         PIC S9(06).
014800     05  NS-RECEIPT            PIC 9(06).
014900     05  NS-RETURN             PIC 9(06).
015000     05  NS-SALES-REG          PIC 9(06).
015100     05  NS-NC-QTY             PIC 9(06).
015200     05  NS-DBC-QTY            PIC 9(06).
015300     05  NS-TVOUT-QTY          PIC 9(06).
015400     05  NS-CLOSE-FILLED       PIC S9(06).
015500     05  NS-CLOSE-EMPTY        PIC S9(06).
015600     05  NS-DEFECTIVE          PIC 9(06).
015700     05  NS-TOTAL-STOCK        PIC S9(07).
015800     05  FILLER                PIC X(03).
015900
016000 FD  PRTOUT
016100     LABEL RECORD IS OMITTED
016200     RECORD CONTAINS 132 CHARACTERS
016300     LINAGE IS 60 WITH FOOTING AT 55
016400     DATA RECORD IS PRTLINE.
016500 01  PRTLINE                   PIC X(132).
016600
016700 WORKING-STORAGE SECTION.
016800 01  WORK-AREA.
016900     05  C-PCTR                PIC 99      COMP  VALUE ZERO.
017000     05  MORE-RECS             PIC XXX             VALUE "YES".
017100     05  W-DAY-ID              PIC 9(06)   COMP-3 VALUE ZERO.
017200     05  W-ABORT-SW            PIC X               VALUE "N".
017300         88  RUN-ABORTED                           VALUE "Y".
017400     05  W-TYPE-CTR            PIC 99      COMP  VALUE ZERO.
017500     05  W-SUB                 PIC 99      COMP  VALUE ZERO.
017600     05  W-SCAN-SUB            PIC 99      COMP  VALUE ZERO.
017700     05  W-MOVE-CTR            PIC 9(05)   COMP  VALUE ZERO.
017800     05  FILLER                PIC X(06)           VALUE SPACES.
017900
018000 01  CYL-TABLE.
018100     05  CYL-ENTRY OCCURS 50 TIMES
018200                  INDEXED BY CYL-IX.
018300         10  TB-TYPE-ID        PIC 9(04).
018400         10  TB-NAME           PIC X(20).
018500         10  TB-RECEIVED       PIC S9(06)   VALUE ZERO.
018600         10  TB-RETURNED       PIC S9(06)   VALUE ZERO.
018700         10  TB-APPLIED        PIC X(01)    VALUE "N".
018800
018900 01  W-DATE-GROUP.
019000     05  W-DATE-NUM            PIC 9(08)           VALUE ZERO.
019100 01  W-DATE-PARTS REDEFINES W-DATE-GROUP.
019200     05  W-DATE-CCYY           PIC 9(04).
019300     05  W-DATE-MM             PIC 9(02).
019400     05  W-DATE-DD             PIC 9(02).
019500
019600 01  W-DAY-ID-ALPHA            PIC X(06)           VALUE SPACES.
019700 01  W-DAY-ID-NUM REDEFINES W-DAY-ID-ALPHA PIC 9(06).
019800
019900 01  SYS-DATE.
020000     05  I-YEAR                PIC 9(04).
020100     05  I-MONTH               PIC 99.
020200     05  I-DAY                 PIC 99.
020300 01  SYS-DATE-NUM REDEFINES SYS-DATE PIC 9(08).
020400
020500 01  COMPANY-TITLE-LINE.
020600     05  FILLER                PIC X(06)   VALUE "DATE:".
020700     05  O-MONTH                PIC 99.
020800     05  FILLER                PIC X       VALUE "/".
020900     05  O-DAY                  PIC 99.
021000     05  FILLER                PIC X       VALUE "/".
021100     05  O-YEAR                 PIC 9(04).
021200     05  FILLER                PIC X(28)   VALUE SPACES.
021300     05  FILLER                PIC X(34)   VALUE
021400         "SHREE LAXMI GAS SERVICE - GCYLTX3A".
021500     05  FILLER                PIC X(46)   VALUE SPACES.
021600     05  FILLER                PIC X(06)   VALUE "PAGE: ".
021700     05  O-PCTR                PIC Z9.
021800
021900 01  DETAIL-HEADING-LINE.
022000     05  FILLER                PIC X(20)   VALUE SPACES.
022100     05  FILLER                PIC X(30)   VALUE
022200         "STEP 3A - IOCL DEPOT MOVEMENTS".
022300     05  FILLER                PIC X(05)   VALUE SPACES.
022400     05  FILLER                PIC X(08)   VALUE "DAY ID: ".
022500     05  O-DAY-ID              PIC Z(5)9.
022600     05  FILLER                PIC X(63)   VALUE SPACES.
022700
022800 01  DETAIL-COLUMN-HEADING.
022900     05  FILLER                PIC X(05)   VALUE SPACES.
023000     05  FILLER                PIC X(13)   VALUE "CYLINDER TYPE".
023100     05  FILLER                PIC X(10)   VALUE SPACES.
023200     05  FILLER                PIC X(08)   VALUE "RECEIVED".
023300     05  FILLER                PIC X(06)   VALUE SPACES.
023400     05  FILLER                PIC X(08)   VALUE "RETURNED".
023500     05  FILLER                PIC X(82)   VALUE SPACES.
023600
023700 01  DETAIL-LINE.
023800     05  FILLER                PIC X(05)   VALUE SPACES.
023900     05  O-CYL-NAME            PIC X(20).
024000     05  FILLER                PIC X(05)   VALUE SPACES.
024100     05  O-RECEIVED            PIC ZZZ,ZZ9.
024200     05  FILLER                PIC X(07)   VALUE SPACES.
024300     05  O-RETURNED            PIC ZZZ,ZZ9.
024400     05  FILLER                PIC X(81)   VALUE SPACES.
024500
024600 01  COUNT-LINE.
024700     05  FILLER                PIC X(05)   VALUE SPACES.
024800     05  FILLER                PIC X(19)   VALUE
024900         "MOVEMENTS APPLIED: ".
025000     05  O-MOVE-CTR            PIC ZZ,ZZ9.
025100     05  FILLER                PIC X(102)  VALUE SPACES.
025200
025300 01  ERROR-LINE.
025400     05  FILLER                PIC X(10)   VALUE SPACES.
025500     05  FILLER                PIC X(04)   VALUE "*** ".
025600     05  O-ERR-TEXT            PIC X(100).
025700     05  FILLER                PIC X(18)   VALUE SPACES.
025800
025900 01  BLANK-LINE.
026000     05  FILLER                PIC X(132)  VALUE SPACES.
026100
026200 PROCEDURE DIVISION.
026300
026400 0000-GCYLTX3A.
026500     PERFORM 1000-INIT.
026600     IF NOT RUN-ABORTED
026700         PERFORM 2000-MAINLINE
026800     END-IF.
026900     PERFORM 3000-CLOSING.
027000     STOP RUN.
027100
027200 1000-INIT.
027300     MOVE FUNCTION CURRENT-DATE TO SYS-DATE-NUM.
027400     MOVE I-DAY TO O-DAY.
027500     MOVE I-MONTH TO O-MONTH.
027600     MOVE I-YEAR TO O-YEAR.
027700     MOVE SPACES TO O-DAY-ID.
027800
027900     OPEN INPUT RUNDATE.
028000     READ RUNDATE
028100         AT END
028200             MOVE "NO" TO MORE-RECS.
028300     MOVE RD-WORK-DATE TO W-DATE-NUM.
028400     CLOSE RUNDATE.
028500
028600     OPEN INPUT CYL-TYPE-MASTER.
028700     PERFORM 1100-LOAD-CYL-TABLE.
028800     CLOSE CYL-TYPE-MASTER.
028900
029000     OPEN INPUT STOCK-DAY-MASTER.
029100     PERFORM 1200-FIND-CURRENT-DAY.
029200     CLOSE STOCK-DAY-MASTER.
029300
029400     IF NOT RUN-ABORTED
029500         MOVE W-DAY-ID TO W-DAY-ID-NUM
029600         MOVE W-DAY-ID-ALPHA TO O-DAY-ID
029700     END-IF.
029800
029900     OPEN OUTPUT PRTOUT.
030000     PERFORM 9900-HEADING.
030100
030200 1100-LOAD-CYL-TABLE.
030300     MOVE "YES" TO MORE-RECS.
030400     PERFORM 9000-READ-CYL.
030500     PERFORM 1110-LOAD-ONE-TYPE UNTIL MORE-RECS = "NO".
030600
030700 1110-LOAD-ONE-TYPE.
030800     IF CT-ACTIVE = "Y"
030900         ADD 1 TO W-TYPE-CTR
031000         MOVE CT-TYPE-ID TO TB-TYPE-ID(W-TYPE-CTR)
031100         MOVE CT-NAME    TO TB-NAME(W-TYPE-CTR)
031200     END-IF.
031300     PERFORM 9000-READ-CYL.
031400
031500 1200-FIND-CURRENT-DAY.
031600     MOVE "YES" TO MORE-RECS.
031700     PERFORM 9100-READ-DAY.
031800     PERFORM 1210-CHECK-ONE-DAY UNTIL MORE-RECS = "NO".
031900     IF W-DAY-ID = ZERO AND NOT RUN-ABORTED
032000         MOVE "Y" TO W-ABORT-SW
032100         MOVE "WORKING DAY DOES NOT EXIST" TO O-ERR-TEXT
032200         PERFORM 9300-WRITE-ERROR
032300     END-IF.
032400
032500 1210-CHECK-ONE-DAY.
032600     IF SD-DAY-DATE = W-DATE-NUM
032700         MOVE SD-DAY-ID TO W-DAY-ID
032800         IF SD-DAY-STATUS NOT = "OPEN"
032900             MOVE "Y" TO W-ABORT-SW
033000             MOVE "WORKING DAY IS NOT OPEN" TO O-ERR-TEXT
033100             PERFORM 9300-WRITE-ERROR
033200         END-IF
033300     END-IF.
033400     PERFORM 9100-READ-DAY.
033500
033600 2000-MAINLINE.
033700     OPEN INPUT IOCL-MOVEMENT-IN.
033800     MOVE "YES" TO MORE-RECS.
033900     PERFORM 9400-READ-MOVEMENT.
034000     PERFORM 2050-APPLY-ONE-MOVEMENT UNTIL MORE-RECS = "NO".
034100     CLOSE IOCL-MOVEMENT-IN.
034200
034300     OPEN INPUT SUMMARY-OLD.
034400     OPEN OUTPUT SUMMARY-NEW.
034500     MOVE "YES" TO MORE-RECS.
034600     PERFORM 9200-READ-SUM.
034700     PERFORM 2200-COPY-ONE-SUM UNTIL MORE-RECS = "NO".
034800     CLOSE SUMMARY-OLD.
034900     CLOSE SUMMARY-NEW.
035000
035100     PERFORM 2300-PRINT-COUNT.
035200
035300 2050-APPLY-ONE-MOVEMENT.
035400     PERFORM 2060-LOOKUP-TYPE.
035500     IF W-SUB > ZERO
035600         MOVE IM-RECEIVED TO TB-RECEIVED(W-SUB)
035700         MOVE IM-RETURNED TO TB-RETURNED(W-SUB)
035800         MOVE "Y" TO TB-APPLIED(W-SUB)
035900         ADD 1 TO W-MOVE-CTR
036000         MOVE IM-CYLINDER-NAME TO O-CYL-NAME
036100         MOVE IM-RECEIVED TO O-RECEIVED
036200         MOVE IM-RETURNED TO O-RETURNED
036300         WRITE PRTLINE FROM DETAIL-LINE
036400             AFTER ADVANCING 1 LINE
036500                 AT EOP
036600                     PERFORM 9900-HEADING
036700     ELSE
036800         MOVE "INVALID CYLINDER TYPE" TO O-ERR-TEXT
036900         PERFORM 9300-WRITE-ERROR
037000     END-IF.
037100     PERFORM 9400-READ-MOVEMENT.
037200
037300 2060-LOOKUP-TYPE.
037400     MOVE ZERO TO W-SUB.
037500     PERFORM 2070-SCAN-ONE-ENTRY
037600         VARYING W-SCAN-SUB FROM 1 BY 1
037700         UNTIL W-SCAN-SUB > W-TYPE-CTR.
037800
037900 2070-SCAN-ONE-ENTRY.
038000     IF W-SUB = ZERO AND TB-NAME(W-SCAN-SUB) = IM-CYLINDER-NAME
038100         MOVE W-SCAN-SUB TO W-SUB
038200     END-IF.
038300
038400 2200-COPY-ONE-SUM.
038500     MOVE OLD-SUM-REC TO NEW-SUM-REC.
038600     PERFORM 2210-APPLY-TO-ROW
038700         VARYING W-SUB FROM 1 BY 1
038800         UNTIL W-SUB > W-TYPE-CTR.
038900     WRITE NEW-SUM-REC.
039000     PERFORM 9200-READ-SUM.
039100
039200 2210-APPLY-TO-ROW.
039300     IF OS-DAY-ID = W-DAY-ID
039400         AND TB-APPLIED(W-SUB) = "Y"
039500         AND TB-TYPE-ID(W-SUB) = OS-TYPE-ID
039600         MOVE TB-RECEIVED(W-SUB) TO NS-RECEIPT
039700         MOVE TB-RETURNED(W-SUB) TO NS-RETURN
039800     END-IF.
039900
040000 2300-PRINT-COUNT.
040100     MOVE W-MOVE-CTR TO O-MOVE-CTR.
040200     WRITE PRTLINE FROM COUNT-LINE
040300         AFTER ADVANCING 2 LINES.
040400
040500 3000-CLOSING.
040600     CLOSE PRTOUT.
040700
040800 9000-READ-CYL.
040900     READ CYL-TYPE-MASTER
041000         AT END
041100             MOVE "NO" TO MORE-RECS.
041200
041300 9100-READ-DAY.
041400     READ STOCK-DAY-MASTER
041500         AT END
041600             MOVE "NO" TO MORE-RECS.
041700
041800 9200-READ-SUM.
041900     READ SUMMARY-OLD
042000         AT END
042100             MOVE "NO" TO MORE-RECS.
042200
042300 9300-WRITE-ERROR.
042400     WRITE PRTLINE FROM ERROR-LINE
042500         AFTER ADVANCING 2 LINES.
042600
042700 9400-READ-MOVEMENT.
042800     READ IOCL-MOVEMENT-IN
042900         AT END
043000             MOVE "NO" TO MORE-RECS.
043100
043200 9900-HEADING.
043300     ADD 1 TO C-PCTR.
043400     MOVE C-PCTR TO O-PCTR.
043500     WRITE PRTLINE FROM COMPANY-TITLE-LINE
043600         AFTER ADVANCING PAGE.
043700     WRITE PRTLINE FROM DETAIL-HEADING-LINE
043800         AFTER ADVANCING 2 LINES.
043900     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
044000         AFTER ADVANCING 2 LINES.
