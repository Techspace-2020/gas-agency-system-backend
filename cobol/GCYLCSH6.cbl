000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          GCYLCSH6.
000300 AUTHOR.              K N BHAT.
000400 INSTALLATION.        SHREE LAXMI GAS SERVICE - DATA PROC CELL.
000500 DATE-WRITTEN.        04/02/92.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - AUTHORISED USE ONLY.
000800
000900***************************************************************
001000* GCYLCSH6 - CASH AND UPI DEPOSITS FROM DELIVERY AGENTS        *
001100* STEP 6 OF THE DAILY RUN.  POSTS THE CASHIER'S DEPOSIT SLIPS  *
001200* FOR THE WORKING DAY AGAINST THE CASH-DEPOSIT FILE, COMPARES  *
001300* THE AMOUNT DEPOSITED TO THE EXPECTED AMOUNT STEP 5 WORKED    *
001400* OUT, AND REPORTS THE VARIANCE FOR THE CASHIER TO CHASE.      *
001500* SLIPS FOR AN UNKNOWN AGENT ARE REJECTED TO A SEPARATE        *
001600* LISTING SO THE MAIN REPORT STAYS CLEAN.                      *
001700***************************************************************
001800*--------------------------------------------------------------
001900* C H A N G E   L O G
002000*--------------------------------------------------------------
002100* DATE     PGMR  REQ#     DESCRIPTION                    TAG
002200*--------------------------------------------------------------
002300* 04/02/92 KNB   NEW      INITIAL RELEASE - CASH DEPOSIT
002400*                         POSTING JOB.
002500* 07/14/94 API   CR-0583  RE-KEYED SLIPS NOW REPLACE CASH, UPI
002600*                         AND TOTAL TOGETHER INSTEAD OF ADDING,
002700*                         PER CASHIER COMPLAINT OF DOUBLE COUNT.
002800* 03/09/96 API   CR-0618  VARIANCE STATUS COLUMN ADDED SO THE
002900*                         CASHIER DOES NOT HAVE TO EYEBALL THE
003000*                         SIGN OF THE VARIANCE AMOUNT.
003100* 08/21/98 PNV   Y2K-014  YEAR 2000 - WORK DATE COMPARE NOW
003200*                         FULL CCYY.
003300* 02/10/99 PNV   Y2K-014  Y2K SIGN-OFF.
003400* 04/18/05 JT    CR-0841  DELIVERY-AGENT TABLE ENLARGED TO 30
003500*                         ENTRIES FOR THE NEW NORTH ROUTE HIRES.
003600* 10/11/06 JT    CR-0911  MINOR - REPORT HEADING RE-ALIGNED,
003700*                         DAY ID NOW SHOWN FOR OPERATOR CHECK.
003800*--------------------------------------------------------------
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT RUNDATE
004900         ASSIGN TO RUNDATE
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT AGENT-MASTER
005300         ASSIGN TO AGENTMST
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT STOCK-DAY-MASTER
005700         ASSIGN TO STKDYOLD
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT EXPECTED-OLD
006100         ASSIGN TO EXPOLD
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT DEPOSIT-IN
006500         ASSIGN TO DEPIN
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700
006800     SELECT CASH-DEPOSIT-OLD
006900         ASSIGN TO CSHOLD
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT CASH-DEPOSIT-NEW
007300         ASSIGN TO CSHNEW
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500
007600     SELECT PRTOUT
007700         ASSIGN TO PRTOUT
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900
008000     SELECT PRTOUTERR
008100         ASSIGN TO ERROUT
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600
008700 FD  RUNDATE
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 8 CHARACTERS
009000     DATA RECORD IS RUNDATE-REC.
009100 01  RUNDATE-REC.
009200     05  RD-WORK-DATE          PIC 9(08).
009300
009400 FD  AGENT-MASTER
009500     LABEL RECORD IS STANDARD
009600     RECORD CONTAINS 26 CHARACTERS
009700     DATA RECORD IS AGENT-REC.
009800 01  AGENT-REC.
009900     05  AG-BOY-ID             PIC 9(04).
010000     05  AG-NAME               PIC X(20).
010100     05  AG-ACTIVE             PIC X(01).
010200     05  FILLER                PIC X(01).
010300
010400 FD  STOCK-DAY-MASTER
010500     LABEL RECORD IS STANDARD
010600     RECORD CONTAINS 45 CHARACTERS
010700     DATA RECORD IS DAY-REC.
010800 01  DAY-REC.
010900     05  SD-DAY-ID             PIC 9(06).
011000     05  SD-DAY-DATE           PIC 9(08).
011100     05  SD-DAY-STATUS         PIC X(06).
011200     05  SD-CLOSED-AT          PIC X(19).
011300     05  FILLER                PIC X(06).
011400
011500 FD  EXPECTED-OLD
011600     LABEL RECORD IS STANDARD
011700     RECORD CONTAINS 22 CHARACTERS
011800     DATA RECORD IS OLD-EXP-REC.
011900 01  OLD-EXP-REC.
012000     05  EO-DAY-ID             PIC 9(06).
012100     05  EO-AGENT-ID           PIC 9(04).
012200     05  EO-EXPECTED-AMOUNT    PIC S9(09)V99.
012300     05  FILLER                PIC X(01).
012400
012500 FD  DEPOSIT-IN
012600     LABEL RECORD IS STANDARD
012700     RECORD CONTAINS 44 CHARACTERS
012800     DATA RECORD IS DEP-IN-REC.
012900 01  DEP-IN-REC.
013000     05  DI-AGENT-NAME         PIC X(20).
013100     05  DI-CASH-AMOUNT        PIC S9(09)V99.
013200     05  DI-UPI-AMOUNT         PIC S9(09)V99.
013300     05  FILLER                PIC X(02).
013400
013500 FD  CASH-DEPOSIT-OLD
013600     LABEL RECORD IS STANDARD
013700     RECORD CONTAINS 44 CHARACTERS
013800     DATA RECORD IS OLD-DEP-REC.
013900 01  OLD-DEP-REC.
014000     05  CD-DAY-ID             PIC 9(06).
014100     05  CD-AGENT-ID           PIC 9(04).
014200     05  CD-CASH-AMOUNT        PIC S9(09)V99.
014300     05  CD-UPI-AMOUNT         PIC S9(09)V99.
014400     05  CD-TOTAL-DEPOSITED    PIC S9(09)V99.
014500     05  FILLER                PIC X(01).
014600
014700 FD  CASH-DEPOSIT-NEW
014800     LABEL RECORD IS STANDARD
014900     RECORD CONTAINS 44 CHARACTERS
015000     DATA RECORD IS NEW-DEP-REC.
015100 01  NEW-DEP-REC.
015200     05  CN-DAY-ID             PIC 9(06).
015300     05  CN-AGENT-ID           PIC 9(04).
015400     05  CN-CASH-AMOUNT        PIC S9(09)V99.
015500     05  CN-UPI-AMOUNT         PIC S9(09)V99.
015600     05  CN-TOTAL-DEPOSITED    PIC S9(09)V99.
015700     05  FILLER                PIC X(01).
015800
015900 FD  PRTOUT
016000     LABEL RECORD IS OMITTED
016100     RECORD CONTAINS 132 CHARACTERS
016200     LINAGE IS 60 WITH FOOTING AT 55
016300     DATA RECORD IS PRTLINE.
016400 01  PRTLINE                   PIC X(132).
016500
016600 FD  PRTOUTERR
016700     LABEL RECORD IS OMITTED
016800     RECORD CONTAINS 132 CHARACTERS
016900     LINAGE IS 60 WITH FOOTING AT 55
017000     DATA RECORD IS PRTLINE-ERR.
017100 01  PRTLINE-ERR               PIC X(132).
017200
017300 WORKING-STORAGE SECTION.
017400 01  WORK-AREA.
017500     05  C-PCTR                PIC 99      COMP  VALUE ZERO.
017600     05  C-ERR-PCTR            PIC 99      COMP  VALUE ZERO.
017700     05  MORE-RECS             PIC XXX             VALUE "YES".
017800     05  W-DAY-ID              PIC 9(06)   COMP-3 VALUE ZERO.
017900     05  W-ABORT-SW            PIC X               VALUE "N".
018000         88  RUN-ABORTED                           VALUE "Y".
018100     05  W-AGENT-CTR           PIC 99      COMP  VALUE ZERO.
018200     05  W-SCAN-SUB            PIC 99      COMP  VALUE ZERO.
018300     05  W-LOOKUP-ID           PIC 9(04)   COMP  VALUE ZERO.
018400     05  W-AGENT-SUB           PIC 99      COMP  VALUE ZERO.
018500     05  W-PRT-CTR             PIC 99      COMP  VALUE ZERO.
018600     05  W-MIN-SUB             PIC 99      COMP  VALUE ZERO.
018700     05  W-REC-CTR             PIC 9(05)   COMP  VALUE ZERO.
018800     05  W-ERR-CTR             PIC 9(04)   COMP  VALUE ZERO.
018900     05  FILLER                PIC X(06)           VALUE SPACES.
019000
019100 01  W-TOTALS.
019200     05  W-TOTAL-CASH          PIC S9(09)V99       VALUE ZERO.
019300     05  W-TOTAL-UPI           PIC S9(09)V99       VALUE ZERO.
019400     05  W-TOTAL-DEPOSITED     PIC S9(09)V99       VALUE ZERO.
019500     05  W-MIN-NAME            PIC X(20)           VALUE SPACES.
019600
019700 01  AGENT-TABLE.
019800     05  AGENT-ENTRY OCCURS 30 TIMES
019900                  INDEXED BY AGENT-IX.
020000         10  TB-AGENT-ID       PIC 9(04).
020100         10  TB-AGENT-NAME     PIC X(20).
020200         10  TB-FOUND          PIC X(01)    VALUE "N".
020300         10  TB-PRINTED        PIC X(01)    VALUE "N".
020400         10  TB-CASH-AMT       PIC S9(09)V99 VALUE ZERO.
020500         10  TB-UPI-AMT        PIC S9(09)V99 VALUE ZERO.
020600         10  TB-TOTAL-DEP      PIC S9(09)V99 VALUE ZERO.
020700         10  TB-EXPECTED-AMT   PIC S9(09)V99 VALUE ZERO.
020800         10  TB-VARIANCE-AMT   PIC S9(09)V99 VALUE ZERO.
020900
021000 01  W-DATE-GROUP.
021100     05  W-DATE-NUM            PIC 9(08)           VALUE ZERO.
021200 01  W-DATE-PARTS REDEFINES W-DATE-GROUP.
021300     05  W-DATE-CCYY           PIC 9(04).
021400     05  W-DATE-MM             PIC 9(02).
021500     05  W-DATE-DD             PIC 9(02).
021600
021700 01  W-DAY-ID-ALPHA            PIC X(06)           VALUE SPACES.
021800 01  W-DAY-ID-NUM REDEFINES W-DAY-ID-ALPHA PIC 9(06).
021900
022000 01  SYS-DATE.
022100     05  I-YEAR                PIC 9(04).
022200     05  I-MONTH               PIC 99.
022300     05  I-DAY                 PIC 99.
022400 01  SYS-DATE-NUM REDEFINES SYS-DATE PIC 9(08).
022500
022600 01  COMPANY-TITLE-LINE.
022700     05  FILLER                PIC X(06)   VALUE "DATE:".
022800     05  O-MONTH                PIC 99.
022900     05  FILLER                PIC X       VALUE "/".
023000     05  O-DAY                  PIC 99.
023100     05  FILLER                PIC X       VALUE "/".
023200     05  O-YEAR                 PIC 9(04).
023300     05  FILLER                PIC X(28)   VALUE SPACES.
023400     05  FILLER                PIC X(34)   VALUE
023500         "SHREE LAXMI GAS SERVICE - GCYLCSH6".
023600     05  FILLER                PIC X(46)   VALUE SPACES.
023700     05  FILLER                PIC X(06)   VALUE "PAGE: ".
023800     05  O-PCTR                PIC Z9.
023900
024000 01  DETAIL-HEADING-LINE.
024100     05  FILLER                PIC X(19)   VALUE SPACES.
024200     05  FILLER                PIC X(31)   VALUE
024300         "STEP 6 - CASH DEPOSITS BY AGENT".
024400     05  FILLER                PIC X(05)   VALUE SPACES.
024500     05  FILLER                PIC X(08)   VALUE "DAY ID: ".
024600     05  O-DAY-ID              PIC Z(5)9.
024700     05  FILLER                PIC X(63)   VALUE SPACES.
024800
024900 01  DETAIL-COLUMN-HEADING.
025000     05  FILLER                PIC X(05)   VALUE SPACES.
025100     05  FILLER                PIC X(10)   VALUE "AGENT NAME".
025200     05  FILLER                PIC X(05)   VALUE SPACES.
025300     05  FILLER                PIC X(08)   VALUE "CASH AMT".
025400     05  FILLER                PIC X(06)   VALUE SPACES.
025500     05  FILLER                PIC X(07)   VALUE "UPI AMT".
025600     05  FILLER                PIC X(07)   VALUE SPACES.
025700     05  FILLER                PIC X(09)   VALUE "TOTAL DEP".
025800     05  FILLER                PIC X(05)   VALUE SPACES.
025900     05  FILLER                PIC X(12)   VALUE "EXPECTED AMT".
026000     05  FILLER                PIC X(05)   VALUE SPACES.
026100     05  FILLER                PIC X(08)   VALUE "VARIANCE".
026200     05  FILLER                PIC X(09)   VALUE SPACES.
026300     05  FILLER                PIC X(06)   VALUE "STATUS".
026400     05  FILLER                PIC X(30)   VALUE SPACES.
026500
026600 01  DETAIL-LINE.
026700     05  FILLER                PIC X(05)   VALUE SPACES.
026800     05  O-AGENT-NAME          PIC X(20).
026900     05  FILLER                PIC X(05)   VALUE SPACES.
027000     05  O-CASH-AMT            PIC ZZZ,ZZZ.99.
027100     05  FILLER                PIC X(04)   VALUE SPACES.
027200     05  O-UPI-AMT             PIC ZZZ,ZZZ.99.
027300     05  FILLER                PIC X(04)   VALUE SPACES.
027400     05  O-TOTAL-DEP           PIC ZZZ,ZZZ.99.
027500     05  FILLER                PIC X(04)   VALUE SPACES.
027600     05  O-EXPECTED-AMT        PIC -Z,ZZZ,ZZ9.99.
027700     05  FILLER                PIC X(04)   VALUE SPACES.
027800     05  O-VARIANCE-AMT        PIC -Z,ZZZ,ZZ9.99.
027900     05  FILLER                PIC X(03)   VALUE SPACES.
028000     05  O-VARIANCE-FLAG       PIC X(06).
028100     05  FILLER                PIC X(21)   VALUE SPACES.
028200
028300 01  TOTAL-LINE.
028400     05  FILLER                PIC X(05)   VALUE SPACES.
028500     05  FILLER                PIC X(12)   VALUE
028600         "TOTAL CASH: ".
028700     05  O-TOTAL-CASH          PIC -Z,ZZZ,ZZ9.99.
028800     05  FILLER                PIC X(04)   VALUE SPACES.
028900     05  FILLER                PIC X(11)   VALUE
029000         "TOTAL UPI: ".
029100     05  O-TOTAL-UPI           PIC -Z,ZZZ,ZZ9.99.
029200     05  FILLER                PIC X(04)   VALUE SPACES.
029300     05  FILLER                PIC X(17)   VALUE
029400         "TOTAL DEPOSITED: ".
029500     05  O-TOTAL-DEPOSITED     PIC -Z,ZZZ,ZZ9.99.
029600     05  FILLER                PIC X(40)   VALUE SPACES.
029700
029800 01  ERROR-LINE.
029900     05  FILLER                PIC X(10)   VALUE SPACES.
030000     05  FILLER                PIC X(04)   VALUE "*** ".
030100     05  O-ERR-TEXT            PIC X(100).
030200     05  FILLER                PIC X(18)   VALUE SPACES.
030300
030400 01  ERR-HEADING-LINE.
030500     05  FILLER                PIC X(18)   VALUE SPACES.
030600     05  FILLER                PIC X(26)   VALUE
030700         "STEP 6 - REJECTED DEPOSITS".
030800     05  FILLER                PIC X(05)   VALUE SPACES.
030900     05  FILLER                PIC X(08)   VALUE "DAY ID: ".
031000     05  O-ERR-DAY-ID          PIC Z(5)9.
031100     05  FILLER                PIC X(69)   VALUE SPACES.
031200
031300 01  ERR-COLUMN-HEADING.
031400     05  FILLER                PIC X(05)   VALUE SPACES.
031500     05  FILLER                PIC X(10)   VALUE "AGENT NAME".
031600     05  FILLER                PIC X(10)   VALUE SPACES.
031700     05  FILLER                PIC X(06)   VALUE "REASON".
031800     05  FILLER                PIC X(101)  VALUE SPACES.
031900
032000 01  ERR-DETAIL-LINE.
032100     05  FILLER                PIC X(05)   VALUE SPACES.
032200     05  O-ERR-AGENT           PIC X(20).
032300     05  FILLER                PIC X(05)   VALUE SPACES.
032400     05  O-ERR-REASON          PIC X(40).
032500     05  FILLER                PIC X(62)   VALUE SPACES.
032600
032700 01  ERR-COUNT-LINE.
032800     05  FILLER                PIC X(05)   VALUE SPACES.
032900     05  FILLER                PIC X(18)   VALUE
033000         "RECORDS REJECTED: ".
033100     05  O-ERR-CTR             PIC ZZZ9.
033200     05  FILLER                PIC X(105)  VALUE SPACES.
033300
033400 PROCEDURE DIVISION.
033500
033600 0000-GCYLCSH6.
033700     PERFORM 1000-INIT.
033800     IF NOT RUN-ABORTED
033900         PERFORM 2000-MAINLINE
034000     END-IF.
034100     PERFORM 3000-CLOSING.
034200     STOP RUN.
034300
034400 1000-INIT.
034500     MOVE FUNCTION CURRENT-DATE TO SYS-DATE-NUM.
034600     MOVE I-DAY TO O-DAY.
034700     MOVE I-MONTH TO O-MONTH.
034800     MOVE I-YEAR TO O-YEAR.
034900     MOVE SPACES TO O-DAY-ID.
035000     MOVE SPACES TO O-ERR-DAY-ID.
035100
035200     OPEN INPUT RUNDATE.
035300     READ RUNDATE
035400         AT END
035500             MOVE "NO" TO MORE-RECS.
035600     MOVE RD-WORK-DATE TO W-DATE-NUM.
035700     CLOSE RUNDATE.
035800
035900     OPEN INPUT AGENT-MASTER.
036000     PERFORM 1100-LOAD-AGENT-TABLE.
036100     CLOSE AGENT-MASTER.
036200
036300     OPEN INPUT STOCK-DAY-MASTER.
036400     PERFORM 1200-FIND-CURRENT-DAY.
036500     CLOSE STOCK-DAY-MASTER.
036600
036700     IF NOT RUN-ABORTED
036800         MOVE W-DAY-ID TO W-DAY-ID-NUM
036900         MOVE W-DAY-ID-ALPHA TO O-DAY-ID
037000         MOVE W-DAY-ID-ALPHA TO O-ERR-DAY-ID
037100         OPEN INPUT EXPECTED-OLD
037200         PERFORM 1300-LOAD-EXPECTED-TABLE
037300         CLOSE EXPECTED-OLD
037400     END-IF.
037500
037600     OPEN OUTPUT PRTOUT.
037700     OPEN OUTPUT PRTOUTERR.
037800     PERFORM 9900-HEADING.
037900     PERFORM 9950-ERR-HEADING.
038000
038100 1100-LOAD-AGENT-TABLE.
038200     MOVE "YES" TO MORE-RECS.
038300     PERFORM 9000-READ-AGENT.
038400     PERFORM 1110-LOAD-ONE-AGENT UNTIL MORE-RECS = "NO".
038500
038600 1110-LOAD-ONE-AGENT.
038700     ADD 1 TO W-AGENT-CTR.
038800     MOVE AG-BOY-ID TO TB-AGENT-ID(W-AGENT-CTR).
038900     MOVE AG-NAME   TO TB-AGENT-NAME(W-AGENT-CTR).
039000     PERFORM 9000-READ-AGENT.
039100
039200 1200-FIND-CURRENT-DAY.
039300     MOVE "YES" TO MORE-RECS.
039400     PERFORM 9100-READ-DAY.
039500     PERFORM 1210-CHECK-ONE-DAY UNTIL MORE-RECS = "NO".
039600     IF W-DAY-ID = ZERO AND NOT RUN-ABORTED
039700         MOVE "Y" TO W-ABORT-SW
039800         STRING "WORKING DAY DOES NOT EXIST FOR DATE "
039900             W-DATE-MM "/" W-DATE-DD "/" W-DATE-CCYY
040000             DELIMITED BY SIZE INTO O-ERR-TEXT
040100         PERFORM 9400-WRITE-ERROR
040200     END-IF.
040300
040400 1210-CHECK-ONE-DAY.
040500     IF SD-DAY-DATE = W-DATE-NUM
040600         MOVE SD-DAY-ID TO W-DAY-ID
040700     END-IF.
040800     PERFORM 9100-READ-DAY.
040900
041000 1300-LOAD-EXPECTED-TABLE.
041100     MOVE "YES" TO MORE-RECS.
041200     PERFORM 9200-READ-EXPECTED.
041300     PERFORM 1310-POST-ONE-EXPECTED UNTIL MORE-RECS = "NO".
041400
041500 1310-POST-ONE-EXPECTED.
041600     IF EO-DAY-ID = W-DAY-ID
041700         MOVE EO-AGENT-ID TO W-LOOKUP-ID
041800         PERFORM 2120-LOOKUP-AGENT
041900         IF W-AGENT-SUB NOT = ZERO
042000             MOVE EO-EXPECTED-AMOUNT TO TB-EXPECTED-AMT(W-AGENT-SUB)
042100         END-IF
042200     END-IF.
042300     PERFORM 9200-READ-EXPECTED.
042400
042500 2000-MAINLINE.
042600     OPEN INPUT DEPOSIT-IN.
042700     MOVE "YES" TO MORE-RECS.
042800     PERFORM 9300-READ-DEPOSIT.
042900     PERFORM 2100-VALIDATE-ONE-DEPOSIT UNTIL MORE-RECS = "NO".
043000     CLOSE DEPOSIT-IN.
043100
043200     OPEN INPUT CASH-DEPOSIT-OLD.
043300     OPEN OUTPUT CASH-DEPOSIT-NEW.
043400     PERFORM 2200-UPDATE-DEPOSIT-FILE.
043500     PERFORM 2250-APPEND-NEW-ROWS.
043600     CLOSE CASH-DEPOSIT-OLD.
043700     CLOSE CASH-DEPOSIT-NEW.
043800
043900     PERFORM 2300-CALC-VARIANCE
044000         VARYING W-AGENT-SUB FROM 1 BY 1
044100         UNTIL W-AGENT-SUB > W-AGENT-CTR.
044200
044300     PERFORM 2400-PRINT-REPORT.
044400     PERFORM 2500-PRINT-TOTALS.
044500
044600 2100-VALIDATE-ONE-DEPOSIT.
044700     MOVE DI-AGENT-NAME TO O-ERR-AGENT.
044800     MOVE ZERO TO W-AGENT-SUB.
044900     PERFORM 2110-SCAN-BY-NAME
045000         VARYING W-SCAN-SUB FROM 1 BY 1
045100         UNTIL W-SCAN-SUB > W-AGENT-CTR.
045200     IF W-AGENT-SUB = ZERO
045300         MOVE "DELIVERY AGENT NOT FOUND" TO O-ERR-REASON
045400         PERFORM 9450-WRITE-REJECT
045500     ELSE
045600         MOVE DI-CASH-AMOUNT TO TB-CASH-AMT(W-AGENT-SUB)
045700         MOVE DI-UPI-AMOUNT  TO TB-UPI-AMT(W-AGENT-SUB)
045800         COMPUTE TB-TOTAL-DEP(W-AGENT-SUB) =
045900             TB-CASH-AMT(W-AGENT-SUB) + TB-UPI-AMT(W-AGENT-SUB)
046000         MOVE "Y" TO TB-FOUND(W-AGENT-SUB)
046100         ADD 1 TO W-REC-CTR
046200     END-IF.
046300     PERFORM 9300-READ-DEPOSIT.
046400
046500 2110-SCAN-BY-NAME.
046600     IF W-AGENT-SUB = ZERO
046700         AND TB-AGENT-NAME(W-SCAN-SUB) = DI-AGENT-NAME
046800             MOVE W-SCAN-SUB TO W-AGENT-SUB
046900     END-IF.
047000
047100 2120-LOOKUP-AGENT.
047200     MOVE ZERO TO W-AGENT-SUB.
047300     PERFORM 2130-SCAN-ONE-AGENT
047400         VARYING W-SCAN-SUB FROM 1 BY 1
047500         UNTIL W-SCAN-SUB > W-AGENT-CTR.
047600
047700 2130-SCAN-ONE-AGENT.
047800     IF W-AGENT-SUB = ZERO
047900         AND TB-AGENT-ID(W-SCAN-SUB) = W-LOOKUP-ID
048000             MOVE W-SCAN-SUB TO W-AGENT-SUB
048100     END-IF.
048200
048300 2200-UPDATE-DEPOSIT-FILE.
048400     MOVE "YES" TO MORE-RECS.
048500     PERFORM 9500-READ-OLD-DEP.
048600     PERFORM 2210-COPY-ONE-ROW UNTIL MORE-RECS = "NO".
048700
048800 2210-COPY-ONE-ROW.
048900     MOVE OLD-DEP-REC TO NEW-DEP-REC.
049000     IF CD-DAY-ID = W-DAY-ID
049100         MOVE CD-AGENT-ID TO W-LOOKUP-ID
049200         PERFORM 2120-LOOKUP-AGENT
049300         IF W-AGENT-SUB NOT = ZERO
049400             AND TB-FOUND(W-AGENT-SUB) = "Y"
049500                 MOVE TB-CASH-AMT(W-AGENT-SUB)
049600                     TO CN-CASH-AMOUNT
049700                 MOVE TB-UPI-AMT(W-AGENT-SUB)
049800                     TO CN-UPI-AMOUNT
049900                 MOVE TB-TOTAL-DEP(W-AGENT-SUB)
050000                     TO CN-TOTAL-DEPOSITED
050100                 MOVE "Y" TO TB-PRINTED(W-AGENT-SUB)
050200         END-IF
050300     END-IF.
050400     WRITE NEW-DEP-REC.
050500     PERFORM 9500-READ-OLD-DEP.
050600
050700 2250-APPEND-NEW-ROWS.
050800     PERFORM 2260-APPEND-ONE-AGENT
050900         VARYING W-AGENT-SUB FROM 1 BY 1
051000         UNTIL W-AGENT-SUB > W-AGENT-CTR.
051100
051200 2260-APPEND-ONE-AGENT.
051300     IF TB-FOUND(W-AGENT-SUB) = "Y"
051400         AND TB-PRINTED(W-AGENT-SUB) = "N"
051500             MOVE SPACES TO NEW-DEP-REC
051600             MOVE W-DAY-ID TO CN-DAY-ID
051700             MOVE TB-AGENT-ID(W-AGENT-SUB) TO CN-AGENT-ID
051800             MOVE TB-CASH-AMT(W-AGENT-SUB) TO CN-CASH-AMOUNT
051900             MOVE TB-UPI-AMT(W-AGENT-SUB)  TO CN-UPI-AMOUNT
052000             MOVE TB-TOTAL-DEP(W-AGENT-SUB)
052100                 TO CN-TOTAL-DEPOSITED
052200             WRITE NEW-DEP-REC
052300             MOVE "Y" TO TB-PRINTED(W-AGENT-SUB)
052400     END-IF.
052500
052600 2300-CALC-VARIANCE.
052700     IF TB-FOUND(W-AGENT-SUB) = "Y"
052800         COMPUTE TB-VARIANCE-AMT(W-AGENT-SUB) =
052900             TB-TOTAL-DEP(W-AGENT-SUB) -
053000             TB-EXPECTED-AMT(W-AGENT-SUB)
053100     END-IF.
053200
053300 2400-PRINT-REPORT.
053400     MOVE ZERO TO W-PRT-CTR.
053500     PERFORM 2410-COUNT-ONE-AGENT
053600         VARYING W-AGENT-SUB FROM 1 BY 1
053700         UNTIL W-AGENT-SUB > W-AGENT-CTR.
053800     PERFORM 2420-RESET-PRINTED-FLAG
053900         VARYING W-AGENT-SUB FROM 1 BY 1
054000         UNTIL W-AGENT-SUB > W-AGENT-CTR.
054100     PERFORM 2430-PRINT-NEXT-ROW
054200         VARYING W-SCAN-SUB FROM 1 BY 1
054300         UNTIL W-SCAN-SUB > W-PRT-CTR.
054400
054500 2410-COUNT-ONE-AGENT.
054600     IF TB-FOUND(W-AGENT-SUB) = "Y"
054700         ADD 1 TO W-PRT-CTR
054800     END-IF.
054900
055000 2420-RESET-PRINTED-FLAG.
055100     IF TB-FOUND(W-AGENT-SUB) = "Y"
055200         MOVE "N" TO TB-PRINTED(W-AGENT-SUB)
055300     END-IF.
055400
055500 2430-PRINT-NEXT-ROW.
055600     MOVE HIGH-VALUES TO W-MIN-NAME.
055700     MOVE ZERO TO W-MIN-SUB.
055800     PERFORM 2440-SCAN-FOR-MIN
055900         VARYING W-AGENT-SUB FROM 1 BY 1
056000         UNTIL W-AGENT-SUB > W-AGENT-CTR.
056100     IF W-MIN-SUB NOT = ZERO
056200         PERFORM 2450-WRITE-ONE-ROW
056300     END-IF.
056400
056500 2440-SCAN-FOR-MIN.
056600     IF TB-FOUND(W-AGENT-SUB) = "Y"
056700         AND TB-PRINTED(W-AGENT-SUB) = "N"
056800         AND TB-AGENT-NAME(W-AGENT-SUB) < W-MIN-NAME
056900             MOVE TB-AGENT-NAME(W-AGENT-SUB) TO W-MIN-NAME
057000             MOVE W-AGENT-SUB TO W-MIN-SUB
057100     END-IF.
057200
057300 2450-WRITE-ONE-ROW.
057400     MOVE TB-AGENT-NAME(W-MIN-SUB)   TO O-AGENT-NAME.
057500     MOVE TB-CASH-AMT(W-MIN-SUB)     TO O-CASH-AMT.
057600     MOVE TB-UPI-AMT(W-MIN-SUB)      TO O-UPI-AMT.
057700     MOVE TB-TOTAL-DEP(W-MIN-SUB)    TO O-TOTAL-DEP.
057800     MOVE TB-EXPECTED-AMT(W-MIN-SUB) TO O-EXPECTED-AMT.
057900     MOVE TB-VARIANCE-AMT(W-MIN-SUB) TO O-VARIANCE-AMT.
058000     PERFORM 2460-CLASSIFY-VARIANCE.
058100     WRITE PRTLINE FROM DETAIL-LINE
058200         AFTER ADVANCING 1 LINE
058300             AT EOP
058400                 PERFORM 9900-HEADING.
058500     ADD TB-CASH-AMT(W-MIN-SUB)  TO W-TOTAL-CASH.
058600     ADD TB-UPI-AMT(W-MIN-SUB)   TO W-TOTAL-UPI.
058700     ADD TB-TOTAL-DEP(W-MIN-SUB) TO W-TOTAL-DEPOSITED.
058800     MOVE "Y" TO TB-PRINTED(W-MIN-SUB).
058900
059000 2460-CLASSIFY-VARIANCE.
059100     EVALUATE TRUE
059200         WHEN TB-VARIANCE-AMT(W-MIN-SUB) > ZERO
059300             MOVE "OVER  " TO O-VARIANCE-FLAG
059400         WHEN TB-VARIANCE-AMT(W-MIN-SUB) < ZERO
059500             MOVE "SHORT " TO O-VARIANCE-FLAG
059600         WHEN OTHER
059700             MOVE "EVEN  " TO O-VARIANCE-FLAG
059800     END-EVALUATE.
059900
060000 2500-PRINT-TOTALS.
060100     MOVE W-TOTAL-CASH      TO O-TOTAL-CASH.
060200     MOVE W-TOTAL-UPI       TO O-TOTAL-UPI.
060300     MOVE W-TOTAL-DEPOSITED TO O-TOTAL-DEPOSITED.
060400     WRITE PRTLINE FROM TOTAL-LINE
060500         AFTER ADVANCING 2 LINES.
060600     MOVE W-ERR-CTR TO O-ERR-CTR.
060700     WRITE PRTLINE-ERR FROM ERR-COUNT-LINE
060800         AFTER ADVANCING 2 LINES.
060900
061000 3000-CLOSING.
061100     CLOSE PRTOUT.
061200     CLOSE PRTOUTERR.
061300
061400 9000-READ-AGENT.
061500     READ AGENT-MASTER
061600         AT END
061700             MOVE "NO" TO MORE-RECS.
061800
061900 9100-READ-DAY.
062000     READ STOCK-DAY-MASTER
062100         AT END
062200             MOVE "NO" TO MORE-RECS.
062300
062400 9200-READ-EXPECTED.
062500     READ EXPECTED-OLD
062600         AT END
062700             MOVE "NO" TO MORE-RECS.
062800
062900 9300-READ-DEPOSIT.
063000     READ DEPOSIT-IN
063100         AT END
063200             MOVE "NO" TO MORE-RECS.
063300
063400 9400-WRITE-ERROR.
063500     WRITE PRTLINE FROM ERROR-LINE
063600         AFTER ADVANCING 2 LINES.
063700
063800 9450-WRITE-REJECT.
063900     WRITE PRTLINE-ERR FROM ERR-DETAIL-LINE
064000         AFTER ADVANCING 1 LINE
064100             AT EOP
064200                 PERFORM 9950-ERR-HEADING.
064300     ADD 1 TO W-ERR-CTR.
064400
064500 9500-READ-OLD-DEP.
064600     READ CASH-DEPOSIT-OLD
064700         AT END
064800             MOVE "NO" TO MORE-RECS.
064900
065000 9900-HEADING.
065100     ADD 1 TO C-PCTR.
065200     MOVE C-PCTR TO O-PCTR.
065300     WRITE PRTLINE FROM COMPANY-TITLE-LINE
065400         AFTER ADVANCING PAGE.
065500     WRITE PRTLINE FROM DETAIL-HEADING-LINE
065600         AFTER ADVANCING 2 LINES.
065700     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
065800         AFTER ADVANCING 2 LINES.
065900
066000 9950-ERR-HEADING.
066100     ADD 1 TO C-ERR-PCTR.
066200     MOVE C-ERR-PCTR TO O-PCTR.
066300     WRITE PRTLINE-ERR FROM COMPANY-TITLE-LINE
066400         AFTER ADVANCING PAGE.
066500     WRITE PRTLINE-ERR FROM ERR-HEADING-LINE
066600         AFTER ADVANCING 2 LINES.
066700     WRITE PRTLINE-ERR FROM ERR-COLUMN-HEADING
066800         AFTER ADVANCING 2 LINES.
