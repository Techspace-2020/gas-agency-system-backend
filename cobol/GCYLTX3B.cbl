000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          GCYLTX3B.
000300 AUTHOR.              M M KHANNA.
000400 INSTALLATION.        SHREE LAXMI GAS SERVICE - DATA PROC CELL.
000500 DATE-WRITTEN.        02/11/91.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - AUTHORISED USE ONLY.
000800
000900***************************************************************
001000* GCYLTX3B - DELIVERY AGENT SALES                              *
001100* STEP 3B OF THE DAILY TRANSACTION POSTING RUN.                *
001200* READS THE DELIVERY-BOY SALE SLIPS (DLVSLIN), VALIDATES THE   *
001300* AGENT NAME AND CYLINDER TYPE AGAINST THE ACTIVE MASTERS, AND *
001400* OVERWRITES THE DELIVERY-ISSUE ROW FOR THAT DAY/AGENT/TYPE.   *
001500* RE-KEYING A SLIP REPLACES THE QUANTITIES.  REJECTED SLIPS GO *
001600* TO A SEPARATE ERROR LISTING SO THE VALID REPORT STAYS CLEAN. *
001700***************************************************************
001800*--------------------------------------------------------------
001900* C H A N G E   L O G
002000*--------------------------------------------------------------
002100* DATE     PGMR  REQ#     DESCRIPTION                    TAG
002200*--------------------------------------------------------------
002300* 02/11/91 MMK   NEW      INITIAL RELEASE - DELIVERY SLIP
002400*                         POSTING JOB.
002500* 03/11/08 JT    CR-0971  SLIP VALIDATION RECAST AS A SINGLE
002600*                         FALL-THROUGH CHECK WITH GO TO ON THE
002700*                         FIRST FAILURE, MATCHING THE REST OF
002800*                         THE SHOP'S REJECT-LISTING JOBS.
002900* 11/14/93 API   CR-0513  DAY MUST BE OPEN BEFORE SLIPS ARE
003000*                         POSTED, PER OPERATIONS REQUEST.
003100* 07/19/94 API   CR-0581  ERROR SLIPS NOW WRITTEN TO A SEPARATE
003200*                         LISTING INSTEAD OF FAILING THE RUN.
003300* 08/21/98 PNV   Y2K-014  YEAR 2000 - WORK DATE COMPARE NOW
003400*                         FULL CCYY.
003500* 02/10/99 PNV   Y2K-014  Y2K SIGN-OFF.
003600* 09/03/02 API   CR-0746  CYLINDER MASTER TABLE ENLARGED TO 50
003700*                         ENTRIES, AGENCY ADDED COMMERCIAL LINE.
003800* 04/18/05 JT    CR-0841  DELIVERY-AGENT TABLE ENLARGED TO 30
003900*                         ENTRIES FOR THE NEW NORTH ROUTE HIRES.
004000* 10/04/06 JT    CR-0905  MINOR - REPORT HEADING RE-ALIGNED,
004100*                         DAY ID NOW SHOWN FOR OPERATOR CHECK.
004200*--------------------------------------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT RUNDATE
005300         ASSIGN TO RUNDATE
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT CYL-TYPE-MASTER
005700         ASSIGN TO CYLTYPES
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT AGENT-MASTER
006100         ASSIGN TO AGENTMST
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT STOCK-DAY-MASTER
006500         ASSIGN TO STKDYOLD
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700
006800     SELECT DELIVERY-SALE-IN
006900         ASSIGN TO DLVSLIN
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT ISSUE-OLD
007300         ASSIGN TO DLIOLD
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500
007600     SELECT ISSUE-NEW
007700         ASSIGN TO DLINEW
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900
008000     SELECT PRTOUT
008100         ASSIGN TO PRTOUT
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT PRTOUTERR
008500         ASSIGN TO ERROUT
008600         ORGANIZATION IS LINE SEQUENTIAL.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  RUNDATE
009200     LABEL RECORD IS STANDARD
009300     RECORD CONTAINS 8 CHARACTERS
009400     DATA RECORD IS RUNDATE-REC.
009500 01  RUNDATE-REC.
009600     05  RD-WORK-DATE          PIC 9(08).
009700
009800 FD  CYL-TYPE-MASTER
009900     LABEL RECORD IS STANDARD
010000     RECORD CONTAINS 49 CHARACTERS
010100     DATA RECORD IS CYL-REC.
010200 01  CYL-REC.
010300     05  CT-TYPE-ID            PIC 9(04).
010400     05  CT-NAME               PIC X(20).
010500     05  CT-CODE               PIC X(10).
010600     05  CT-CATEGORY           PIC X(10).
010700     05  CT-DISPLAY-ORDER      PIC 9(03).
010800     05  CT-ACTIVE             PIC X(01).
010900     05  FILLER                PIC X(01).
011000
011100 FD  AGENT-MASTER
011200     LABEL RECORD IS STANDARD
011300     RECORD CONTAINS 26 CHARACTERS
011400     DATA RECORD IS AGENT-REC.
011500 01  AGENT-REC.
011600     05  AG-BOY-ID             PIC 9(04).
011700     05  AG-NAME               PIC X(20).
011800     05  AG-ACTIVE             PIC X(01).
011900     05  FILLER                PIC X(01).
012000
012100 FD  STOCK-DAY-MASTER
012200     LABEL RECORD IS STANDARD
012300     RECORD CONTAINS 45 CHARACTERS
012400     DATA RECORD IS DAY-REC.
012500 01  DAY-REC.
012600     05  SD-DAY-ID             PIC 9(06).
012700     05  SD-DAY-DATE           PIC 9(08).
012800     05  SD-DAY-STATUS         PIC X(06).
012900     05  SD-CLOSED-AT          PIC X(19).
013000     05  FILLER                PIC X(06).
013100
013200 FD  DELIVERY-SALE-IN
013300     LABEL RECORD IS STANDARD
013400     RECORD CONTAINS 57 CHARACTERS
013500     DATA RECORD IS SALE-REC.
013600 01  SALE-REC.
013700     05  DS-AGENT-NAME         PIC X(20).
013800     05  DS-CYLINDER-NAME      PIC X(20).
013900     05  DS-REGULAR-QTY        PIC 9(05).
014000     05  DS-NC-QTY             PIC 9(05).
014100     05  DS-DBC-QTY            PIC 9(05).
014200     05  FILLER                PIC X(02).
014300
014400 FD  ISSUE-OLD
014500     LABEL RECORD IS STANDARD
014600     RECORD CONTAINS 38 CHARACTERS
014700     DATA RECORD IS OLD-ISSUE-REC.
014800 01  OLD-ISSUE-REC.
014900     05  OI-DAY-ID             PIC 9(06).
015000     05  OI-AGENT-ID           PIC 9(04).
015100     05  OI-TYPE-ID            PIC 9(04).
015200     05  OI-SOURCE             PIC X(08).
015300     05  OI-REGULAR-QTY        PIC 9(05).
015400     05  OI-NC-QTY             PIC 9(05).
015500     05  OI-DBC-QTY            PIC 9(05).
015600     05  FILLER                PIC X(01).
015700
015800 FD  ISSUE-NEW
015900     LABEL RECORD IS STANDARD
016000     RECORD CONTAINS 38 CHARACTERS
016100     DATA RECORD IS NEW-ISSUE-REC.
016200 01  NEW-ISSUE-REC.
016300     05  NI-DAY-ID             PIC 9(06).
016400     05  NI-AGENT-ID           PIC 9(04).
016500     05  NI-TYPE-ID            PIC 9(04).
016600     05  NI-SOURCE             PIC X(08).
016700     05  NI-REGULAR-QTY        PIC 9(05).
016800     05  NI-NC-QTY             PIC 9(05).
016900     05  NI-DBC-QTY            PIC 9(05).
017000     05  FILLER                PIC X(01).
017100
017200 FD  PRTOUT
017300     LABEL RECORD IS OMITTED
017400     RECORD CONTAINS 132 CHARACTERS
017500     LINAGE IS 60 WITH FOOTING AT 55
017600     DATA RECORD IS PRTLINE.
017700 01  PRTLINE                   PIC X(132).
017800
017900 FD  PRTOUTERR
018000     LABEL RECORD IS OMITTED
018100     RECORD CONTAINS 132 CHARACTERS
018200     LINAGE IS 60 WITH FOOTING AT 55
018300     DATA RECORD IS PRTLINE-ERR.
018400 01  PRTLINE-ERR               PIC X(132).
018500
018600 WORKING-STORAGE SECTION.
018700 77  C-PCTR                    PIC 99      COMP  VALUE ZERO.
018800 77  C-ERR-PCTR                PIC 99      COMP  VALUE ZERO.
018900 77  ERR-SWITCH                PIC XXX             VALUE SPACES.
019000 77  MORE-RECS                 PIC XXX             VALUE "YES".
019100 77  W-REC-CTR                 PIC 9(05)   COMP  VALUE ZERO.
019200 77  W-ERR-CTR                 PIC 9(04)   COMP  VALUE ZERO.
019300 01  WORK-AREA.
019400     05  W-DAY-ID              PIC 9(06)   COMP-3 VALUE ZERO.
019500     05  W-ABORT-SW            PIC X               VALUE "N".
019600         88  RUN-ABORTED                           VALUE "Y".
019700     05  W-AGENT-CTR           PIC 99      COMP  VALUE ZERO.
019800     05  W-TYPE-CTR            PIC 99      COMP  VALUE ZERO.
019900     05  W-AGENT-SUB           PIC 99      COMP  VALUE ZERO.
020000     05  W-TYPE-SUB            PIC 99      COMP  VALUE ZERO.
020100     05  W-SCAN-SUB            PIC 99      COMP  VALUE ZERO.
020200     05  W-SUB                 PIC 999     COMP  VALUE ZERO.
020300     05  W-SLOT-SUB            PIC 999     COMP  VALUE ZERO.
020400     05  W-FREE-SUB            PIC 999     COMP  VALUE ZERO.
020500     05  FILLER                PIC X(06)           VALUE SPACES.
020600
020700 01  AGENT-TABLE.
020800     05  AGENT-ENTRY OCCURS 30 TIMES
020900                  INDEXED BY AGENT-IX.
021000         10  TB-AGENT-ID       PIC 9(04).
021100         10  TB-AGENT-NAME     PIC X(20).
021200
021300 01  CYL-TABLE.
021400     05  CYL-ENTRY OCCURS 50 TIMES
021500                  INDEXED BY CYL-IX.
021600         10  TB-TYPE-ID        PIC 9(04).
021700         10  TB-TYPE-NAME      PIC X(20).
021800
021900 01  SALE-TABLE.
022000     05  SALE-ENTRY OCCURS 200 TIMES
022100                  INDEXED BY SALE-IX.
022200         10  TS-AGENT-ID       PIC 9(04).
022300         10  TS-TYPE-ID        PIC 9(04).
022400         10  TS-REGULAR-QTY    PIC 9(05).
022500         10  TS-NC-QTY         PIC 9(05).
022600         10  TS-DBC-QTY        PIC 9(05).
022700         10  TS-MATCHED        PIC X(01)    VALUE "N".
022800         10  TS-USED           PIC X(01)    VALUE "N".
022900
023000 01  W-DATE-GROUP.
023100     05  W-DATE-NUM            PIC 9(08)           VALUE ZERO.
023200 01  W-DATE-PARTS REDEFINES W-DATE-GROUP.
023300     05  W-DATE-CCYY           PIC 9(04).
023400     05  W-DATE-MM             PIC 9(02).
023500     05  W-DATE-DD             PIC 9(02).
023600
023700 01  W-DAY-ID-ALPHA            PIC X(06)           VALUE SPACES.
023800 01  W-DAY-ID-NUM REDEFINES W-DAY-ID-ALPHA PIC 9(06).
023900
024000 01  SYS-DATE.
024100     05  I-YEAR                PIC 9(04).
024200     05  I-MONTH               PIC 99.
024300     05  I-DAY                 PIC 99.
024400 01  SYS-DATE-NUM REDEFINES SYS-DATE PIC 9(08).
024500
024600 01  COMPANY-TITLE-LINE.
024700     05  FILLER                PIC X(06)   VALUE "DATE:".
024800     05  O-MONTH                PIC 99.
024900     05  FILLER                PIC X       VALUE "/".
025000     05  O-DAY                  PIC 99.
025100     05  FILLER                PIC X       VALUE "/".
025200     05  O-YEAR                 PIC 9(04).
025300     05  FILLER                PIC X(28)   VALUE SPACES.
025400     05  FILLER                PIC X(34)   VALUE
025500         "SHREE LAXMI GAS SERVICE - GCYLTX3B".
025600     05  FILLER                PIC X(46)   VALUE SPACES.
025700     05  FILLER                PIC X(06)   VALUE "PAGE: ".
025800     05  O-PCTR                PIC Z9.
025900
026000 01  DETAIL-HEADING-LINE.
026100     05  FILLER                PIC X(20)   VALUE SPACES.
026200     05  FILLER                PIC X(30)   VALUE
026300         "STEP 3B - DELIVERY AGENT SALES".
026400     05  FILLER                PIC X(05)   VALUE SPACES.
026500     05  FILLER                PIC X(08)   VALUE "DAY ID: ".
026600     05  O-DAY-ID              PIC Z(5)9.
026700     05  FILLER                PIC X(63)   VALUE SPACES.
026800
026900 01  DETAIL-COLUMN-HEADING.
027000     05  FILLER                PIC X(05)   VALUE SPACES.
027100     05  FILLER                PIC X(10)   VALUE "AGENT NAME".
027200     05  FILLER                PIC X(05)   VALUE SPACES.
027300     05  FILLER                PIC X(13)   VALUE "CYLINDER TYPE".
027400     05  FILLER                PIC X(05)   VALUE SPACES.
027500     05  FILLER                PIC X(07)   VALUE "REGULAR".
027600     05  FILLER                PIC X(04)   VALUE SPACES.
027700     05  FILLER                PIC X(02)   VALUE "NC".
027800     05  FILLER                PIC X(06)   VALUE SPACES.
027900     05  FILLER                PIC X(03)   VALUE "DBC".
028000     05  FILLER                PIC X(72)   VALUE SPACES.
028100
028200 01  DETAIL-LINE.
028300     05  FILLER                PIC X(05)   VALUE SPACES.
028400     05  O-AGENT-NAME          PIC X(20).
028500     05  FILLER                PIC X(05)   VALUE SPACES.
028600     05  O-CYL-NAME            PIC X(20).
028700     05  FILLER                PIC X(05)   VALUE SPACES.
028800     05  O-REGULAR-QTY         PIC ZZ,ZZ9.
028900     05  FILLER                PIC X(04)   VALUE SPACES.
029000     05  O-NC-QTY              PIC ZZ,ZZ9.
029100     05  FILLER                PIC X(04)   VALUE SPACES.
029200     05  O-DBC-QTY             PIC ZZ,ZZ9.
029300     05  FILLER                PIC X(51)   VALUE SPACES.
029400
029500 01  COUNT-LINE.
029600     05  FILLER                PIC X(05)   VALUE SPACES.
029700     05  FILLER                PIC X(17)   VALUE
029800         "RECORDS WRITTEN: ".
029900     05  O-REC-CTR             PIC ZZ,ZZ9.
030000     05  FILLER                PIC X(104)  VALUE SPACES.
030100
030200 01  ERROR-LINE.
030300     05  FILLER                PIC X(10)   VALUE SPACES.
030400     05  FILLER                PIC X(04)   VALUE "*** ".
030500     05  O-ERR-TEXT            PIC X(100).
030600     05  FILLER                PIC X(18)   VALUE SPACES.
030700
030800 01  BLANK-LINE.
030900     05  FILLER                PIC X(132)  VALUE SPACES.
031000
031100 01  ERR-HEADING-LINE.
031200     05  FILLER                PIC X(20)   VALUE SPACES.
031300     05  FILLER                PIC X(24)   VALUE
031400         "STEP 3B - REJECTED SALES".
031500     05  FILLER                PIC X(05)   VALUE SPACES.
031600     05  FILLER                PIC X(08)   VALUE "DAY ID: ".
031700     05  O-ERR-DAY-ID          PIC Z(5)9.
031800     05  FILLER                PIC X(69)   VALUE SPACES.
031900
032000 01  ERR-COLUMN-HEADING.
032100     05  FILLER                PIC X(05)   VALUE SPACES.
032200     05  FILLER                PIC X(10)   VALUE "AGENT NAME".
032300     05  FILLER                PIC X(10)   VALUE SPACES.
032400     05  FILLER                PIC X(13)   VALUE "CYLINDER NAME".
032500     05  FILLER                PIC X(07)   VALUE SPACES.
032600     05  FILLER                PIC X(06)   VALUE "REASON".
032700     05  FILLER                PIC X(81)   VALUE SPACES.
032800
032900 01  ERR-DETAIL-LINE.
033000     05  FILLER                PIC X(05)   VALUE SPACES.
033100     05  O-ERR-AGENT           PIC X(20).
033200     05  FILLER                PIC X(05)   VALUE SPACES.
033300     05  O-ERR-CYL             PIC X(20).
033400     05  FILLER                PIC X(05)   VALUE SPACES.
033500     05  O-ERR-REASON          PIC X(40).
033600     05  FILLER                PIC X(37)   VALUE SPACES.
033700
033800 01  ERR-COUNT-LINE.
033900     05  FILLER                PIC X(05)   VALUE SPACES.
034000     05  FILLER                PIC X(18)   VALUE
034100         "RECORDS REJECTED: ".
034200     05  O-ERR-CTR             PIC ZZZ9.
034300     05  FILLER                PIC X(105)  VALUE SPACES.
034400
034500 PROCEDURE DIVISION.
034600
034700 0000-GCYLTX3B.
034800     PERFORM 1000-INIT.
034900     IF NOT RUN-ABORTED
035000         PERFORM 2000-MAINLINE
035100     END-IF.
035200     PERFORM 3000-CLOSING.
035300     STOP RUN.
035400
035500 1000-INIT.
035600     MOVE FUNCTION CURRENT-DATE TO SYS-DATE-NUM.
035700     MOVE I-DAY TO O-DAY.
035800     MOVE I-MONTH TO O-MONTH.
035900     MOVE I-YEAR TO O-YEAR.
036000     MOVE SPACES TO O-DAY-ID.
036100     MOVE SPACES TO O-ERR-DAY-ID.
036200
036300     OPEN INPUT RUNDATE.
036400     READ RUNDATE
036500         AT END
036600             MOVE "NO" TO MORE-RECS.
036700     MOVE RD-WORK-DATE TO W-DATE-NUM.
036800     CLOSE RUNDATE.
036900
037000     OPEN INPUT AGENT-MASTER.
037100     PERFORM 1100-LOAD-AGENT-TABLE.
037200     CLOSE AGENT-MASTER.
037300
037400     OPEN INPUT CYL-TYPE-MASTER.
037500     PERFORM 1150-LOAD-CYL-TABLE.
037600     CLOSE CYL-TYPE-MASTER.
037700
037800     OPEN INPUT STOCK-DAY-MASTER.
037900     PERFORM 1200-FIND-CURRENT-DAY.
038000     CLOSE STOCK-DAY-MASTER.
038100
038200     IF NOT RUN-ABORTED
038300         MOVE W-DAY-ID TO W-DAY-ID-NUM
038400         MOVE W-DAY-ID-ALPHA TO O-DAY-ID
038500         MOVE W-DAY-ID-ALPHA TO O-ERR-DAY-ID
038600     END-IF.
038700
038800     OPEN OUTPUT PRTOUT.
038900     OPEN OUTPUT PRTOUTERR.
039000     PERFORM 9900-HEADING.
039100     PERFORM 9950-ERR-HEADING.
039200
039300 1100-LOAD-AGENT-TABLE.
039400     MOVE "YES" TO MORE-RECS.
039500     PERFORM 9010-READ-AGENT.
039600     PERFORM 1110-LOAD-ONE-AGENT UNTIL MORE-RECS = "NO".
039700
039800 1110-LOAD-ONE-AGENT.
039900     IF AG-ACTIVE = "Y"
040000         ADD 1 TO W-AGENT-CTR
040100         MOVE AG-BOY-ID TO TB-AGENT-ID(W-AGENT-CTR)
040200         MOVE AG-NAME   TO TB-AGENT-NAME(W-AGENT-CTR)
040300     END-IF.
040400     PERFORM 9010-READ-AGENT.
040500
040600 1150-LOAD-CYL-TABLE.
040700     MOVE "YES" TO MORE-RECS.
040800     PERFORM 9000-READ-CYL.
040900     PERFORM 1160-LOAD-ONE-TYPE UNTIL MORE-RECS = "NO".
041000
041100 1160-LOAD-ONE-TYPE.
041200     IF CT-ACTIVE = "Y"
041300         ADD 1 TO W-TYPE-CTR
041400         MOVE CT-TYPE-ID TO TB-TYPE-ID(W-TYPE-CTR)
041500         MOVE CT-NAME    TO TB-TYPE-NAME(W-TYPE-CTR)
041600     END-IF.
041700     PERFORM 9000-READ-CYL.
041800
041900 1200-FIND-CURRENT-DAY.
042000     MOVE "YES" TO MORE-RECS.
042100     PERFORM 9020-READ-DAY.
042200     PERFORM 1210-CHECK-ONE-DAY UNTIL MORE-RECS = "NO".
042300     IF W-DAY-ID = ZERO AND NOT RUN-ABORTED
042400         MOVE "Y" TO W-ABORT-SW
042500         MOVE "WORKING DAY DOES NOT EXIST" TO O-ERR-TEXT
042600         PERFORM 9300-WRITE-ERROR
042700     END-IF.
042800
042900 1210-CHECK-ONE-DAY.
043000     IF SD-DAY-DATE = W-DATE-NUM
043100         MOVE SD-DAY-ID TO W-DAY-ID
043200         IF SD-DAY-STATUS NOT = "OPEN"
043300             MOVE "Y" TO W-ABORT-SW
043400             MOVE "WORKING DAY IS NOT OPEN" TO O-ERR-TEXT
043500             PERFORM 9300-WRITE-ERROR
043600         END-IF
043700     END-IF.
043800     PERFORM 9020-READ-DAY.
043900
044000 2000-MAINLINE.
044100     OPEN INPUT DELIVERY-SALE-IN.
044200     MOVE "YES" TO MORE-RECS.
044300     PERFORM 9040-READ-SALE.
044400     PERFORM 2050-VALIDATE-ONE-SALE UNTIL MORE-RECS = "NO".
044500     CLOSE DELIVERY-SALE-IN.
044600
044700     OPEN INPUT ISSUE-OLD.
044800     OPEN OUTPUT ISSUE-NEW.
044900     PERFORM 2200-COPY-AND-OVERWRITE.
045000     PERFORM 2300-APPEND-NEW-ROWS.
045100     CLOSE ISSUE-OLD.
045200     CLOSE ISSUE-NEW.
045300
045400     PERFORM 2400-PRINT-COUNT.
045500
045600 2050-VALIDATE-ONE-SALE.
045700     PERFORM 2060-VALIDATE-SLIP THRU 2060-EXIT.
045800     IF ERR-SWITCH = "YES"
045900         PERFORM 9350-WRITE-REJECT
046000     ELSE
046100         PERFORM 2100-STAGE-SALE
046200         ADD 1 TO W-REC-CTR
046300         MOVE DS-AGENT-NAME TO O-AGENT-NAME
046400         MOVE DS-CYLINDER-NAME TO O-CYL-NAME
046500         MOVE DS-REGULAR-QTY TO O-REGULAR-QTY
046600         MOVE DS-NC-QTY TO O-NC-QTY
046700         MOVE DS-DBC-QTY TO O-DBC-QTY
046800         WRITE PRTLINE FROM DETAIL-LINE
046900             AFTER ADVANCING 1 LINE
047000                 AT EOP
047100                     PERFORM 9900-HEADING
047200     END-IF.
047300     PERFORM 9040-READ-SALE.
047400
047500 2060-VALIDATE-SLIP.
047600     MOVE "YES" TO ERR-SWITCH.
047700
047800     PERFORM 2070-LOOKUP-AGENT.
047900     IF W-AGENT-SUB = ZERO
048000         MOVE DS-AGENT-NAME TO O-ERR-AGENT
048100         MOVE DS-CYLINDER-NAME TO O-ERR-CYL
048200         MOVE "DELIVERY AGENT NOT FOUND" TO O-ERR-REASON
048300         GO TO 2060-EXIT
048400     END-IF.
048500
048600     PERFORM 2080-LOOKUP-TYPE.
048700     IF W-TYPE-SUB = ZERO
048800         MOVE DS-AGENT-NAME TO O-ERR-AGENT
048900         MOVE DS-CYLINDER-NAME TO O-ERR-CYL
049000         MOVE "INVALID CYLINDER TYPE" TO O-ERR-REASON
049100         GO TO 2060-EXIT
049200     END-IF.
049300
049400     MOVE "NO" TO ERR-SWITCH.
049500
049600 2060-EXIT.
049700     EXIT.
049800
049900 2070-LOOKUP-AGENT.
050000     MOVE ZERO TO W-AGENT-SUB.
050100     PERFORM 2075-SCAN-ONE-AGENT
050200         VARYING W-SCAN-SUB FROM 1 BY 1
050300         UNTIL W-SCAN-SUB > W-AGENT-CTR.
050400
050500 2075-SCAN-ONE-AGENT.
050600     IF W-AGENT-SUB = ZERO
050700         AND TB-AGENT-NAME(W-SCAN-SUB) = DS-AGENT-NAME
050800             MOVE W-SCAN-SUB TO W-AGENT-SUB
050900     END-IF.
051000
051100 2080-LOOKUP-TYPE.
051200     MOVE ZERO TO W-TYPE-SUB.
051300     PERFORM 2085-SCAN-ONE-TYPE
051400         VARYING W-SCAN-SUB FROM 1 BY 1
051500         UNTIL W-SCAN-SUB > W-TYPE-CTR.
051600
051700 2085-SCAN-ONE-TYPE.
051800     IF W-TYPE-SUB = ZERO
051900         AND TB-TYPE-NAME(W-SCAN-SUB) = DS-CYLINDER-NAME
052000             MOVE W-SCAN-SUB TO W-TYPE-SUB
052100     END-IF.
052200
052300 2100-STAGE-SALE.
052400     PERFORM 2110-FIND-SLOT.
052500     MOVE TB-AGENT-ID(W-AGENT-SUB) TO TS-AGENT-ID(W-SLOT-SUB).
052600     MOVE TB-TYPE-ID(W-TYPE-SUB)   TO TS-TYPE-ID(W-SLOT-SUB).
052700     MOVE DS-REGULAR-QTY TO TS-REGULAR-QTY(W-SLOT-SUB).
052800     MOVE DS-NC-QTY      TO TS-NC-QTY(W-SLOT-SUB).
052900     MOVE DS-DBC-QTY     TO TS-DBC-QTY(W-SLOT-SUB).
053000     MOVE "Y" TO TS-USED(W-SLOT-SUB).
053100
053200 2110-FIND-SLOT.
053300     MOVE ZERO TO W-SLOT-SUB.
053400     MOVE ZERO TO W-FREE-SUB.
053500     PERFORM 2120-SCAN-ONE-SLOT
053600         VARYING W-SUB FROM 1 BY 1
053700         UNTIL W-SUB > 200.
053800     IF W-SLOT-SUB = ZERO
053900         MOVE W-FREE-SUB TO W-SLOT-SUB
054000     END-IF.
054100
054200 2120-SCAN-ONE-SLOT.
054300     IF TS-USED(W-SUB) = "Y"
054400         IF W-SLOT-SUB = ZERO
054500             AND TS-AGENT-ID(W-SUB) = TB-AGENT-ID(W-AGENT-SUB)
054600             AND TS-TYPE-ID(W-SUB) = TB-TYPE-ID(W-TYPE-SUB)
054700                 MOVE W-SUB TO W-SLOT-SUB
054800         END-IF
054900     ELSE
055000         IF W-FREE-SUB = ZERO
055100             MOVE W-SUB TO W-FREE-SUB
055200         END-IF
055300     END-IF.
055400
055500 2200-COPY-AND-OVERWRITE.
055600     MOVE "YES" TO MORE-RECS.
055700     PERFORM 9030-READ-OLD-ISSUE.
055800     PERFORM 2210-COPY-ONE-ROW UNTIL MORE-RECS = "NO".
055900
056000 2210-COPY-ONE-ROW.
056100     MOVE OLD-ISSUE-REC TO NEW-ISSUE-REC.
056200     IF OI-DAY-ID = W-DAY-ID
056300         PERFORM 2220-MATCH-ONE-ROW
056400             VARYING W-SUB FROM 1 BY 1
056500             UNTIL W-SUB > 200
056600     END-IF.
056700     WRITE NEW-ISSUE-REC.
056800     PERFORM 9030-READ-OLD-ISSUE.
056900
057000 2220-MATCH-ONE-ROW.
057100     IF TS-USED(W-SUB) = "Y"
057200         AND TS-MATCHED(W-SUB) = "N"
057300         AND TS-AGENT-ID(W-SUB) = OI-AGENT-ID
057400         AND TS-TYPE-ID(W-SUB) = OI-TYPE-ID
057500             MOVE TS-REGULAR-QTY(W-SUB) TO NI-REGULAR-QTY
057600             MOVE TS-NC-QTY(W-SUB)      TO NI-NC-QTY
057700             MOVE TS-DBC-QTY(W-SUB)     TO NI-DBC-QTY
057800             MOVE "Y" TO TS-MATCHED(W-SUB)
057900     END-IF.
058000
058100 2300-APPEND-NEW-ROWS.
058200     PERFORM 2310-APPEND-ONE-ROW
058300         VARYING W-SUB FROM 1 BY 1
058400         UNTIL W-SUB > 200.
058500
058600 2310-APPEND-ONE-ROW.
058700     IF TS-USED(W-SUB) = "Y" AND TS-MATCHED(W-SUB) = "N"
058800         MOVE SPACES TO NEW-ISSUE-REC
058900         MOVE W-DAY-ID TO NI-DAY-ID
059000         MOVE TS-AGENT-ID(W-SUB) TO NI-AGENT-ID
059100         MOVE TS-TYPE-ID(W-SUB)  TO NI-TYPE-ID
059200         MOVE "DELIVERY" TO NI-SOURCE
059300         MOVE TS-REGULAR-QTY(W-SUB) TO NI-REGULAR-QTY
059400         MOVE TS-NC-QTY(W-SUB)      TO NI-NC-QTY
059500         MOVE TS-DBC-QTY(W-SUB)     TO NI-DBC-QTY
059600         WRITE NEW-ISSUE-REC
059700     END-IF.
059800
059900 2400-PRINT-COUNT.
060000     MOVE W-REC-CTR TO O-REC-CTR.
060100     WRITE PRTLINE FROM COUNT-LINE
060200         AFTER ADVANCING 2 LINES.
060300     MOVE W-ERR-CTR TO O-ERR-CTR.
060400     WRITE PRTLINE-ERR FROM ERR-COUNT-LINE
060500         AFTER ADVANCING 2 LINES.
060600
060700 3000-CLOSING.
060800     CLOSE PRTOUT.
060900     CLOSE PRTOUTERR.
061000
061100 9000-READ-CYL.
061200     READ CYL-TYPE-MASTER
061300         AT END
061400             MOVE "NO" TO MORE-RECS.
061500
061600 9010-READ-AGENT.
061700     READ AGENT-MASTER
061800         AT END
061900             MOVE "NO" TO MORE-RECS.
062000
062100 9020-READ-DAY.
062200     READ STOCK-DAY-MASTER
062300         AT END
062400             MOVE "NO" TO MORE-RECS.
062500
062600 9030-READ-OLD-ISSUE.
062700     READ ISSUE-OLD
062800         AT END
062900             MOVE "NO" TO MORE-RECS.
063000
063100 9040-READ-SALE.
063200     READ DELIVERY-SALE-IN
063300         AT END
063400             MOVE "NO" TO MORE-RECS.
063500
063600 9300-WRITE-ERROR.
063700     WRITE PRTLINE FROM ERROR-LINE
063800         AFTER ADVANCING 2 LINES.
063900
064000 9350-WRITE-REJECT.
064100     WRITE PRTLINE-ERR FROM ERR-DETAIL-LINE
064200         AFTER ADVANCING 1 LINE
064300             AT EOP
064400                 PERFORM 9950-ERR-HEADING.
064500     ADD 1 TO W-ERR-CTR.
064600
064700 9900-HEADING.
064800     ADD 1 TO C-PCTR.
064900     MOVE C-PCTR TO O-PCTR.
065000     WRITE PRTLINE FROM COMPANY-TITLE-LINE
065100         AFTER ADVANCING PAGE.
065200     WRITE PRTLINE FROM DETAIL-HEADING-LINE
065300         AFTER ADVANCING 2 LINES.
065400     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
065500         AFTER ADVANCING 2 LINES.
065600
065700 9950-ERR-HEADING.
065800     ADD 1 TO C-ERR-PCTR.
065900     MOVE C-ERR-PCTR TO O-PCTR.
066000     WRITE PRTLINE-ERR FROM COMPANY-TITLE-LINE
066100         AFTER ADVANCING PAGE.
066200     WRITE PRTLINE-ERR FROM ERR-HEADING-LINE
066300         AFTER ADVANCING 2 LINES.
066400     WRITE PRTLINE-ERR FROM ERR-COLUMN-HEADING
066500         AFTER ADVANCING 2 LINES.
