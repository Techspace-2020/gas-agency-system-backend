000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          GCYLDAY8.
000300 AUTHOR.              R K SHARMA.
000400 INSTALLATION.        SHREE LAXMI GAS SERVICE - DATA PROC CELL.
000500 DATE-WRITTEN.        03/18/87.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - AUTHORISED USE ONLY.
000800
000900***************************************************************
001000* GCYLDAY8 - CLOSE WORKING DAY                                *
001100* STEP 8 OF THE DAILY STOCK/CASH RECONCILIATION RUN.          *
001200* MUST RUN LAST - STAMPS THE DAY CLOSED-AT AND FREEZES IT SO  *
001300* NO FURTHER STEP 3/4/5/6/7 JOB CAN POST AGAINST IT.          *
001400***************************************************************
001500*--------------------------------------------------------------
001600* C H A N G E   L O G
001700*--------------------------------------------------------------
001800* DATE     PGMR  REQ#     DESCRIPTION
001900*--------------------------------------------------------------
002000* 03/18/87 RKS   NEW      INITIAL RELEASE - DAY-CLOSE JOB.
002100* 09/02/87 RKS   CR-0143  ADDED "ALREADY CLOSED" REJECT.
002200* 06/30/91 RKS   CR-0455  STOCK-DAY-ID NOW 6 DIGITS, WAS 4.
002300* 04/02/95 MMK   CR-0601  CLOSED-AT NOW A FULL TIMESTAMP, WAS
002400*                         DATE ONLY - ACCOUNTING WANTED TIME.
002500* 08/21/98 PNV   Y2K-014  YEAR 2000 - STOCK-DATE COMPARE NOW
002600*                         FULL CCYY, NO MORE 2-DIGIT YEAR.
002700* 02/10/99 PNV   Y2K-014  Y2K SIGN-OFF.
002800* 05/17/03 JT    CR-0788  DAY-STATUS COMPARISON CASE-INSENSITIVE.
002900* 10/04/06 JT    CR-0903  MINOR - REPORT HEADING RE-ALIGNED.
003000*--------------------------------------------------------------
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000     SELECT RUNDATE
004100         ASSIGN TO RUNDATE
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300
004400     SELECT STOCK-DAY-OLD
004500         ASSIGN TO STKDYOLD
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700
004800     SELECT STOCK-DAY-NEW
004900         ASSIGN TO STKDYNEW
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT PRTOUT
005300         ASSIGN TO PRTOUT
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  RUNDATE
006000     LABEL RECORD IS STANDARD
006100     RECORD CONTAINS 8 CHARACTERS
006200     DATA RECORD IS RUNDATE-REC.
006300 01  RUNDATE-REC.
006400     05  RD-WORK-DATE          PIC 9(08).
006500
006600 FD  STOCK-DAY-OLD
006700     LABEL RECORD IS STANDARD
006800     RECORD CONTAINS 45 CHARACTERS
006900     DATA RECORD IS OLD-DAY-REC.
007000 01  OLD-DAY-REC.
007100     05  OD-STOCK-DAY-ID       PIC 9(06).
007200     05  OD-STOCK-DATE         PIC 9(08).
007300     05  OD-DAY-STATUS         PIC X(06).
007400     05  OD-CLOSED-AT          PIC X(19).
007500     05  FILLER                PIC X(06).
007600
007700 FD  STOCK-DAY-NEW
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 45 CHARACTERS
008000     DATA RECORD IS NEW-DAY-REC.
008100 01  NEW-DAY-REC.
008200     05  ND-STOCK-DAY-ID       PIC 9(06).
008300     05  ND-STOCK-DATE         PIC 9(08).
008400     05  ND-DAY-STATUS         PIC X(06).
008500     05  ND-CLOSED-AT          PIC X(19).
008600     05  FILLER                PIC X(06).
008700
008800 FD  PRTOUT
008900     LABEL RECORD IS OMITTED
009000     RECORD CONTAINS 132 CHARACTERS
009100     LINAGE IS 60 WITH FOOTING AT 55
009200     DATA RECORD IS PRTLINE.
009300 01  PRTLINE                   PIC X(132).
009400
009500 WORKING-STORAGE SECTION.
009600 01  WORK-AREA.
009700     05  C-PCTR                PIC 99      COMP  VALUE ZERO.
009800     05  MORE-RECS             PIC XXX             VALUE "YES".
009900     05  W-FOUND-SW            PIC X               VALUE "N".
010000         88  DAY-WAS-FOUND                         VALUE "Y".
010100     05  W-ALREADY-SW          PIC X               VALUE "N".
010200         88  DAY-ALREADY-CLOSED                    VALUE "Y".
010300     05  W-ABORT-SW            PIC X               VALUE "N".
010400         88  RUN-ABORTED                           VALUE "Y".
010500     05  W-CLOSED-DAY-ID       PIC 9(06)   COMP-3 VALUE ZERO.
010600     05  W-CLOSED-DAY-ALPHA    PIC X(06)           VALUE SPACES.
010700     05  W-CLOSED-DAY-NUM REDEFINES W-CLOSED-DAY-ALPHA PIC 9(06).
010800     05  FILLER                PIC X(08)           VALUE SPACES.
010900
011000 01  W-DATE-GROUP.
011100     05  W-DATE-NUM            PIC 9(08)           VALUE ZERO.
011200 01  W-DATE-PARTS REDEFINES W-DATE-GROUP.
011300     05  W-DATE-CCYY           PIC 9(04).
011400     05  W-DATE-MM             PIC 9(02).
011500     05  W-DATE-DD             PIC 9(02).
011600
011700 01  SYS-DATE.
011800     05  I-YEAR                PIC 9(04).
011900     05  I-MONTH               PIC 99.
012000     05  I-DAY                 PIC 99.
012100     05  I-HOUR                PIC 99.
012200     05  I-MINUTE              PIC 99.
012300     05  I-SECOND              PIC 99.
012400     05  FILLER                PIC X(07).
012500 01  SYS-DATE-NUM REDEFINES SYS-DATE PIC 9(21).
012600
012700 01  W-TIMESTAMP               PIC X(19)           VALUE SPACES.
012800
012900 01  COMPANY-TITLE-LINE.
013000     05  FILLER                PIC X(06)   VALUE "DATE:".
013100     05  O-MONTH                PIC 99.
013200     05  FILLER                PIC X       VALUE "/".
013300     05  O-DAY                  PIC 99.
013400     05  FILLER                PIC X       VALUE "/".
013500     05  O-YEAR                 PIC 9(04).
013600     05  FILLER                PIC X(30)   VALUE SPACES.
013700     05  FILLER                PIC X(32)   VALUE
013800         "SHREE LAXMI GAS SERVICE - GCYLDAY8".
013900     05  FILLER                PIC X(46)   VALUE SPACES.
014000     05  FILLER                PIC X(06)   VALUE "PAGE: ".
014100     05  O-PCTR                PIC Z9.
014200
014300 01  DETAIL-HEADING-LINE.
014400     05  FILLER                PIC X(40)   VALUE SPACES.
014500     05  FILLER                PIC X(22)   VALUE
014600         "STEP 8 - DAY CLOSED".
014700     05  FILLER                PIC X(70)   VALUE SPACES.
014800
014900 01  DETAIL-LINE.
015000     05  FILLER                PIC X(10)   VALUE SPACES.
015100     05  FILLER                PIC X(09)   VALUE "DAY ID: ".
015200     05  O-DAY-ID              PIC Z(5)9.
015300     05  FILLER                PIC X(03)   VALUE SPACES.
015400     05  FILLER                PIC X(16)   VALUE "WORK DATE:    ".
015500     05  O-WORK-DATE           PIC 9(4)/99/99.
015600     05  FILLER                PIC X(06)   VALUE SPACES.
015700     05  FILLER                PIC X(08)   VALUE "STATUS: ".
015800     05  O-STATUS              PIC X(06).
015900     05  FILLER                PIC X(06)   VALUE SPACES.
016000     05  FILLER                PIC X(11)   VALUE "CLOSED-AT: ".
016100     05  O-CLOSED-AT           PIC X(19).
016200     05  FILLER                PIC X(22)   VALUE SPACES.
016300
016400 01  ERROR-LINE.
016500     05  FILLER                PIC X(10)   VALUE SPACES.
016600     05  FILLER                PIC X(04)   VALUE "*** ".
016700     05  O-ERR-TEXT            PIC X(100).
016800     05  FILLER                PIC X(18)   VALUE SPACES.
016900
017000 01  BLANK-LINE.
017100     05  FILLER                PIC X(132)  VALUE SPACES.
017200
017300 PROCEDURE DIVISION.
017400
017500 0000-GCYLDAY8.
017600     PERFORM 1000-INIT.
017700     IF NOT RUN-ABORTED
017800         PERFORM 2000-MAINLINE
017900     END-IF.
018000     PERFORM 3000-CLOSING.
018100     STOP RUN.
018200
018300 1000-INIT.
018400     MOVE FUNCTION CURRENT-DATE TO SYS-DATE-NUM.
018500     MOVE I-DAY TO O-DAY.
018600     MOVE I-MONTH TO O-MONTH.
018700     MOVE I-YEAR TO O-YEAR.
018800     STRING I-YEAR "-" I-MONTH "-" I-DAY "-" I-HOUR "." I-MINUTE
018900         "." I-SECOND DELIMITED BY SIZE INTO W-TIMESTAMP.
019000
019100     OPEN INPUT RUNDATE.
019200     READ RUNDATE
019300         AT END
019400             MOVE "NO" TO MORE-RECS.
019500     MOVE RD-WORK-DATE TO W-DATE-NUM.
019600     CLOSE RUNDATE.
019700
019800     OPEN INPUT STOCK-DAY-OLD.
019900     OPEN OUTPUT STOCK-DAY-NEW.
020000     OPEN OUTPUT PRTOUT.
020100     PERFORM 9900-HEADING.
020200
020300 2000-MAINLINE.
020400     PERFORM 2100-SCAN-AND-CLOSE.
020500     IF NOT DAY-WAS-FOUND
020600         MOVE "DAY DOES NOT EXIST FOR THAT WORKING DATE"
020700             TO O-ERR-TEXT
020800         PERFORM 9300-WRITE-ERROR
020900     ELSE
021000         IF DAY-ALREADY-CLOSED
021100             MOVE "DAY IS ALREADY CLOSED" TO O-ERR-TEXT
021200             PERFORM 9300-WRITE-ERROR
021300         ELSE
021400             PERFORM 2200-WRITE-DETAIL
021500         END-IF
021600     END-IF.
021700
021800 2100-SCAN-AND-CLOSE.
021900     PERFORM 9000-READ-OLD.
022000     PERFORM 2110-CLOSE-ONE-DAY UNTIL MORE-RECS = "NO".
022100
022200 2110-CLOSE-ONE-DAY.
022300     IF OD-STOCK-DATE = W-DATE-NUM
022400         MOVE "Y" TO W-FOUND-SW
022500         IF OD-DAY-STATUS = "CLOSED"
022600             MOVE "Y" TO W-ALREADY-SW
022700             MOVE OLD-DAY-REC TO NEW-DAY-REC
022800         ELSE
022900             MOVE SPACES          TO NEW-DAY-REC
023000             MOVE OD-STOCK-DAY-ID TO ND-STOCK-DAY-ID
023100             MOVE OD-STOCK-DATE   TO ND-STOCK-DATE
023200             MOVE "CLOSED"        TO ND-DAY-STATUS
023300             MOVE W-TIMESTAMP     TO ND-CLOSED-AT
023400             MOVE OD-STOCK-DAY-ID TO W-CLOSED-DAY-ID
023500             MOVE OD-STOCK-DAY-ID TO W-CLOSED-DAY-NUM
023600         END-IF
023700     ELSE
023800         MOVE OLD-DAY-REC TO NEW-DAY-REC
023900     END-IF.
024000     WRITE NEW-DAY-REC.
024100     PERFORM 9000-READ-OLD.
024200
024300 2200-WRITE-DETAIL.
024400     MOVE W-CLOSED-DAY-NUM TO O-DAY-ID.
024500     MOVE W-DATE-NUM TO O-WORK-DATE.
024600     MOVE "CLOSED" TO O-STATUS.
024700     MOVE W-TIMESTAMP TO O-CLOSED-AT.
024800     WRITE PRTLINE FROM DETAIL-LINE
024900         AFTER ADVANCING 2 LINES.
025000
025100 3000-CLOSING.
025200     CLOSE STOCK-DAY-OLD.
025300     CLOSE STOCK-DAY-NEW.
025400     CLOSE PRTOUT.
025500
025600 9000-READ-OLD.
025700     READ STOCK-DAY-OLD
025800         AT END
025900             MOVE "NO" TO MORE-RECS.
026000
026100 9300-WRITE-ERROR.
026200     WRITE PRTLINE FROM ERROR-LINE
026300         AFTER ADVANCING 2 LINES.
026400
026500 9900-HEADING.
026600     ADD 1 TO C-PCTR.
026700     MOVE C-PCTR TO O-PCTR.
026800     WRITE PRTLINE FROM COMPANY-TITLE-LINE
026900         AFTER ADVANCING PAGE.
027000     WRITE PRTLINE FROM DETAIL-HEADING-LINE
027100         AFTER ADVANCING 2 LINES.
027200     WRITE PRTLINE FROM BLANK-LINE
027300         AFTER ADVANCING 1 LINE.
027400
