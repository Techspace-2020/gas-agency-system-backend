000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          GCYLTX3D.
000300 AUTHOR.              J T RAVAL.
000400 INSTALLATION.        SHREE LAXMI GAS SERVICE - DATA PROC CELL.
000500 DATE-WRITTEN.        11/02/91.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - AUTHORISED USE ONLY.
000800
000900***************************************************************
001000* GCYLTX3D - TV-OUT EMPTY RETURNS                              *
001100* STEP 3D OF THE DAILY TRANSACTION POSTING RUN.                *
001200* "TV-OUT" IS THE SHOP'S OLD TERM FOR AN EMPTY CYLINDER HANDED *
001300* BACK BY A CUSTOMER FOR DEPOSIT REFUND, WHETHER IT CAME OFF A *
001400* DELIVERY VEHICLE OR WAS BROUGHT IN AT THE COUNTER.  UNLIKE   *
001500* THE OTHER POSTING JOBS THIS ONE ADDS TO THE RUNNING COUNT ON *
001600* THE DAY'S SUMMARY ROW RATHER THAN REPLACING IT, SINCE THE    *
001700* SAME JOB MAY BE RUN SEVERAL TIMES AS MORE EMPTIES COME IN.   *
001800* THE AGENT NAME ON THE SLIP IS OPTIONAL AND ONLY FEEDS A      *
001900* PER-AGENT VEHICLE-EMPTY TALLY FOR THE ROUTE SUPERVISOR.      *
002000***************************************************************
002100*--------------------------------------------------------------
002200* C H A N G E   L O G
002300*--------------------------------------------------------------
002400* DATE     PGMR  REQ#     DESCRIPTION                    TAG
002500*--------------------------------------------------------------
002600* 11/02/91 JTR   NEW      INITIAL RELEASE - TV-OUT EMPTY
002700*                         RETURN POSTING JOB.
002800* 05/06/93 API   CR-0447  TV-OUT QUANTITY IS NOW ADDED TO THE
002900*                         SUMMARY ROW INSTEAD OF OVERWRITING
003000*                         IT - OPERATORS WERE RE-RUNNING THE
003100*                         JOB MID-SHIFT AND LOSING EARLIER
003200*                         RETURNS.
003300* 02/14/95 API   CR-0512  PER-AGENT VEHICLE-EMPTY TALLY ADDED
003400*                         FOR THE SUPERVISOR'S ROUTE REPORT;
003500*                         BLANK OR UNKNOWN AGENT NAME IS
003600*                         SILENTLY SKIPPED ON THE TALLY ONLY.
003700* 08/21/98 PNV   Y2K-014  YEAR 2000 - WORK DATE COMPARE NOW
003800*                         FULL CCYY.
003900* 02/10/99 PNV   Y2K-014  Y2K SIGN-OFF.
004000* 09/03/02 API   CR-0748  CYLINDER MASTER TABLE ENLARGED TO 50
004100*                         ENTRIES, AGENCY ADDED COMMERCIAL LINE.
004200* 04/18/05 JT    CR-0842  DELIVERY-AGENT TABLE ENLARGED TO 30
004300*                         ENTRIES FOR THE NEW NORTH ROUTE HIRES.
004400*--------------------------------------------------------------
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT RUNDATE
005500         ASSIGN TO RUNDATE
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT CYL-TYPE-MASTER
005900         ASSIGN TO CYLTYPES
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     SELECT AGENT-MASTER
006300         ASSIGN TO AGENTMST
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500
006600     SELECT STOCK-DAY-MASTER
006700         ASSIGN TO STKDYOLD
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900
007000     SELECT TV-OUT-IN
007100         ASSIGN TO TVOUTIN
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300
007400     SELECT SUMMARY-OLD
007500         ASSIGN TO DSSOLD
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700
007800     SELECT SUMMARY-NEW
007900         ASSIGN TO DSSNEW
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100
008200     SELECT AUDIT-OLD
008300         ASSIGN TO TVAOLD
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500
008600     SELECT AUDIT-NEW
008700         ASSIGN TO TVANEW
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900
009000     SELECT PRTOUT
009100         ASSIGN TO PRTOUT
009200         ORGANIZATION IS LINE SEQUENTIAL.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600
009700 FD  RUNDATE
009800     LABEL RECORD IS STANDARD
009900     RECORD CONTAINS 8 CHARACTERS
010000     DATA RECORD IS RUNDATE-REC.
010100 01  RUNDATE-REC.
010200     05  RD-WORK-DATE          PIC 9(08).
010300
010400 FD  CYL-TYPE-MASTER
010500     LABEL RECORD IS STANDARD
010600     RECORD CONTAINS 49 CHARACTERS
010700     DATA RECORD IS CYL-REC.
010800 01  CYL-REC.
010900     05  CT-TYPE-ID            PIC 9(04).
011000     05  CT-NAME               PIC X(20).
011100     05  CT-CODE               PIC X(10).
011200     05  CT-CATEGORY           PIC X(10).
011300     05  CT-DISPLAY-ORDER      PIC 9(03).
011400     05  CT-ACTIVE             PIC X(01).
011500     05  FILLER                PIC X(01).
011600
011700 FD  AGENT-MASTER
011800     LABEL RECORD IS STANDARD
011900     RECORD CONTAINS 26 CHARACTERS
012000     DATA RECORD IS AGENT-REC.
012100 01  AGENT-REC.
012200     05  AG-BOY-ID             PIC 9(04).
012300     05  AG-NAME               PIC X(20).
012400     05  AG-ACTIVE             PIC X(01).
012500     05  FILLER                PIC X(01).
012600
012700 FD  STOCK-DAY-MASTER
012800     LABEL RECORD IS STANDARD
012900     RECORD CONTAINS 45 CHARACTERS
013000     DATA RECORD IS DAY-REC.
013100 01  DAY-REC.
013200     05  SD-DAY-ID             PIC 9(06).
013300     05  SD-DAY-DATE           PIC 9(08).
013400     05  SD-DAY-STATUS         PIC X(06).
013500     05  SD-CLOSED-AT          PIC X(19).
013600     05  FILLER                PIC X(06).
013700
013800 FD  TV-OUT-IN
013900     LABEL RECORD IS STANDARD
014000     RECORD CONTAINS 47 CHARACTERS
014100     DATA RECORD IS TVO-REC.
014200 01  TVO-REC.
014300     05  TV-CYLINDER-NAME      PIC X(20).
014400     05  TV-QUANTITY           PIC 9(05).
014500     05  TV-AGENT-NAME         PIC X(20).
014600     05  FILLER                PIC X(02).
014700
014800 FD  SUMMARY-OLD
014900     LABEL RECORD IS STANDARD
015000     RECORD CONTAINS 86 CHARACTERS
015100     DATA RECORD IS OLD-SUM-REC.
015200 01  OLD-SUM-REC.
015300     05  OS-DAY-ID             PIC 9(06).
015400     05  OS-TYPE-ID            PIC 9(04).
015500     05  OS-OPEN-FILLED        PIC S9(06).
015600     05  OS-OPEN-EMPTY         PIC S9(06).
015700     05  OS-RECEIPT            PIC 9(06).
015800     05  OS-RETURN             PIC 9(06).
015900     05  OS-SALES-REG          PIC 9(06).
016000     05  OS-SALES-NC           PIC 9(06).
016100     05  OS-SALES-DBC          PIC 9(06).
016200     05  OS-TVOUT-QTY          PIC 9(06).
016300     05  OS-CLOSE-FILLED       PIC S9(06).
016400     05  OS-CLOSE-EMPTY        PIC S9(06).
016500     05  OS-DEFECTIVE          PIC 9(06).
016600     05  OS-TOTAL-STOCK        PIC S9(07).
016700     05  FILLER                PIC X(03).
016800
016900 FD  SUMMARY-NEW
017000     LABEL RECORD IS STANDARD
017100     RECORD CONTAINS 86 CHARACTERS
017200     DATA RECORD IS NEW-SUM-REC.
017300 01  NEW-SUM-REC.
017400     05  NS-DAY-ID             PIC 9(06).
017500     05  NS-TYPE-ID            PIC 9(04).
017600     05  NS-OPEN-FILLED        PIC S9(06).
017700     05  NS-OPEN-EMPTY         PIC S9(06).
017800     05  NS-RECEIPT            PIC 9(06).
017900     05  NS-RETURN             PIC 9(06).
018000     05  NS-SALES-REG          PIC 9(06).
018100     05  NS-SALES-NC           PIC 9(06).
018200     05  NS-SALES-DBC          PIC 9(06).
018300     05  NS-TVOUT-QTY          PIC 9(06).
018400     05  NS-CLOSE-FILLED       PIC S9(06).
018500     05  NS-CLOSE-EMPTY        PIC S9(06).
018600     05  NS-DEFECTIVE          PIC 9(06).
018700     05  NS-TOTAL-STOCK        PIC S9(07).
018800     05  FILLER                PIC X(03).
018900
019000 FD  AUDIT-OLD
019100     LABEL RECORD IS STANDARD
019200     RECORD CONTAINS 20 CHARACTERS
019300     DATA RECORD IS OLD-AUDIT-REC.
019400 01  OLD-AUDIT-REC.
019500     05  VA-DAY-ID             PIC 9(06).
019600     05  VA-AGENT-ID           PIC 9(04).
019700     05  VA-TYPE-ID            PIC 9(04).
019800     05  VA-QTY                PIC 9(05).
019900     05  FILLER                PIC X(01).
020000
020100 FD  AUDIT-NEW
020200     LABEL RECORD IS STANDARD
020300     RECORD CONTAINS 20 CHARACTERS
020400     DATA RECORD IS NEW-AUDIT-REC.
020500 01  NEW-AUDIT-REC.
020600     05  NA-DAY-ID             PIC 9(06).
020700     05  NA-AGENT-ID           PIC 9(04).
020800     05  NA-TYPE-ID            PIC 9(04).
020900     05  NA-QTY                PIC 9(05).
021000     05  FILLER                PIC X(01).
021100
021200 FD  PRTOUT
021300     LABEL RECORD IS OMITTED
021400     RECORD CONTAINS 132 CHARACTERS
021500     LINAGE IS 60 WITH FOOTING AT 55
021600     DATA RECORD IS PRTLINE.
021700 01  PRTLINE                   PIC X(132).
021800
021900 WORKING-STORAGE SECTION.
022000 77  C-PCTR                    PIC 99      COMP  VALUE ZERO.
022100 77  MORE-RECS                 PIC XXX             VALUE "YES".
022200 77  W-REC-CTR                 PIC 9(05)   COMP  VALUE ZERO.
022300 01  WORK-AREA.
022400     05  W-DAY-ID              PIC 9(06)   COMP-3 VALUE ZERO.
022500     05  W-ABORT-SW            PIC X               VALUE "N".
022600         88  RUN-ABORTED                           VALUE "Y".
022700     05  W-AGENT-CTR           PIC 99      COMP  VALUE ZERO.
022800     05  W-TYPE-CTR            PIC 99      COMP  VALUE ZERO.
022900     05  W-AGENT-SUB           PIC 99      COMP  VALUE ZERO.
023000     05  W-TYPE-SUB            PIC 99      COMP  VALUE ZERO.
023100     05  W-SCAN-SUB            PIC 99      COMP  VALUE ZERO.
023200     05  W-SUB                 PIC 999     COMP  VALUE ZERO.
023300     05  W-SLOT-SUB            PIC 999     COMP  VALUE ZERO.
023400     05  W-FREE-SUB            PIC 999     COMP  VALUE ZERO.
023500     05  FILLER                PIC X(06)           VALUE SPACES.
023600
023700 01  AGENT-TABLE.
023800     05  AGENT-ENTRY OCCURS 30 TIMES
023900                  INDEXED BY AGENT-IX.
024000         10  TB-AGENT-ID       PIC 9(04).
024100         10  TB-AGENT-NAME     PIC X(20).
024200
024300 01  CYL-TABLE.
024400     05  CYL-ENTRY OCCURS 50 TIMES
024500                  INDEXED BY CYL-IX.
024600         10  TB-TYPE-ID        PIC 9(04).
024700         10  TB-TYPE-NAME      PIC X(20).
024800         10  TD-ADD-QTY        PIC 9(05)   COMP  VALUE ZERO.
024900
025000 01  AUDIT-TABLE.
025100     05  AUDIT-ENTRY OCCURS 200 TIMES
025200                  INDEXED BY AUDIT-IX.
025300         10  TA-AGENT-ID       PIC 9(04).
025400         10  TA-TYPE-ID        PIC 9(04).
025500         10  TA-ADD-QTY        PIC 9(05)   COMP  VALUE ZERO.
025600         10  TA-MATCHED        PIC X(01)    VALUE "N".
025700         10  TA-USED           PIC X(01)    VALUE "N".
025800
025900 01  W-DATE-GROUP.
026000     05  W-DATE-NUM            PIC 9(08)           VALUE ZERO.
026100 01  W-DATE-PARTS REDEFINES W-DATE-GROUP.
026200     05  W-DATE-CCYY           PIC 9(04).
026300     05  W-DATE-MM             PIC 9(02).
026400     05  W-DATE-DD             PIC 9(02).
026500
026600 01  W-DAY-ID-ALPHA            PIC X(06)           VALUE SPACES.
026700 01  W-DAY-ID-NUM REDEFINES W-DAY-ID-ALPHA PIC 9(06).
026800
026900 01  SYS-DATE.
027000     05  I-YEAR                PIC 9(04).
027100     05  I-MONTH               PIC 99.
027200     05  I-DAY                 PIC 99.
027300 01  SYS-DATE-NUM REDEFINES SYS-DATE PIC 9(08).
027400
027500 01  COMPANY-TITLE-LINE.
027600     05  FILLER                PIC X(06)   VALUE "DATE:".
027700     05  O-MONTH                PIC 99.
027800     05  FILLER                PIC X       VALUE "/".
027900     05  O-DAY                  PIC 99.
028000     05  FILLER                PIC X       VALUE "/".
028100     05  O-YEAR                 PIC 9(04).
028200     05  FILLER                PIC X(28)   VALUE SPACES.
028300     05  FILLER                PIC X(34)   VALUE
028400         "SHREE LAXMI GAS SERVICE - GCYLTX3D".
028500     05  FILLER                PIC X(46)   VALUE SPACES.
028600     05  FILLER                PIC X(06)   VALUE "PAGE: ".
028700     05  O-PCTR                PIC Z9.
028800
028900 01  DETAIL-HEADING-LINE.
029000     05  FILLER                PIC X(20)   VALUE SPACES.
029100     05  FILLER                PIC X(30)   VALUE
029200         "STEP 3D - TV-OUT EMPTY RETURNS".
029300     05  FILLER                PIC X(05)   VALUE SPACES.
029400     05  FILLER                PIC X(08)   VALUE "DAY ID: ".
029500     05  O-DAY-ID              PIC Z(5)9.
029600     05  FILLER                PIC X(63)   VALUE SPACES.
029700
029800 01  DETAIL-COLUMN-HEADING.
029900     05  FILLER                PIC X(05)   VALUE SPACES.
030000     05  FILLER                PIC X(13)   VALUE "CYLINDER TYPE".
030100     05  FILLER                PIC X(05)   VALUE SPACES.
030200     05  FILLER                PIC X(03)   VALUE "QTY".
030300     05  FILLER                PIC X(05)   VALUE SPACES.
030400     05  FILLER                PIC X(10)   VALUE "AGENT NAME".
030500     05  FILLER                PIC X(91)   VALUE SPACES.
030600
030700 01  DETAIL-LINE.
030800     05  FILLER                PIC X(05)   VALUE SPACES.
030900     05  O-CYL-NAME            PIC X(20).
031000     05  FILLER                PIC X(05)   VALUE SPACES.
031100     05  O-QTY                 PIC ZZ,ZZ9.
031200     05  FILLER                PIC X(05)   VALUE SPACES.
031300     05  O-AGENT-NAME          PIC X(20).
031400     05  FILLER                PIC X(71)   VALUE SPACES.
031500
031600 01  COUNT-LINE.
031700     05  FILLER                PIC X(05)   VALUE SPACES.
031800     05  FILLER                PIC X(18)   VALUE
031900         "ENTRIES RECORDED: ".
032000     05  O-REC-CTR             PIC ZZ,ZZ9.
032100     05  FILLER                PIC X(103)  VALUE SPACES.
032200
032300 01  ERROR-LINE.
032400     05  FILLER                PIC X(10)   VALUE SPACES.
032500     05  FILLER                PIC X(04)   VALUE "*** ".
032600     05  O-ERR-TEXT            PIC X(100).
032700     05  FILLER                PIC X(18)   VALUE SPACES.
032800
032900 01  BLANK-LINE.
033000     05  FILLER                PIC X(132)  VALUE SPACES.
033100
033200 PROCEDURE DIVISION.
033300
033400 0000-GCYLTX3D.
033500     PERFORM 1000-INIT.
033600     IF NOT RUN-ABORTED
033700         PERFORM 2000-MAINLINE
033800     END-IF.
033900     PERFORM 3000-CLOSING.
034000     STOP RUN.
034100
034200 1000-INIT.
034300     MOVE FUNCTION CURRENT-DATE TO SYS-DATE-NUM.
034400     MOVE I-DAY TO O-DAY.
034500     MOVE I-MONTH TO O-MONTH.
034600     MOVE I-YEAR TO O-YEAR.
034700     MOVE SPACES TO O-DAY-ID.
034800
034900     OPEN INPUT RUNDATE.
035000     READ RUNDATE
035100         AT END
035200             MOVE "NO" TO MORE-RECS.
035300     MOVE RD-WORK-DATE TO W-DATE-NUM.
035400     CLOSE RUNDATE.
035500
035600     OPEN INPUT AGENT-MASTER.
035700     PERFORM 1100-LOAD-AGENT-TABLE.
035800     CLOSE AGENT-MASTER.
035900
036000     OPEN INPUT CYL-TYPE-MASTER.
036100     PERFORM 1150-LOAD-CYL-TABLE.
036200     CLOSE CYL-TYPE-MASTER.
036300
036400     OPEN INPUT STOCK-DAY-MASTER.
036500     PERFORM 1200-FIND-CURRENT-DAY.
036600     CLOSE STOCK-DAY-MASTER.
036700
036800     IF NOT RUN-ABORTED
036900         MOVE W-DAY-ID TO W-DAY-ID-NUM
037000         MOVE W-DAY-ID-ALPHA TO O-DAY-ID
037100     END-IF.
037200
037300     OPEN OUTPUT PRTOUT.
037400     PERFORM 9900-HEADING.
037500
037600 1100-LOAD-AGENT-TABLE.
037700     MOVE "YES" TO MORE-RECS.
037800     PERFORM 9010-READ-AGENT.
037900     PERFORM 1110-LOAD-ONE-AGENT UNTIL MORE-RECS = "NO".
038000
038100 1110-LOAD-ONE-AGENT.
038200     ADD 1 TO W-AGENT-CTR.
038300     MOVE AG-BOY-ID TO TB-AGENT-ID(W-AGENT-CTR).
038400     MOVE AG-NAME   TO TB-AGENT-NAME(W-AGENT-CTR).
038500     PERFORM 9010-READ-AGENT.
038600
038700 1150-LOAD-CYL-TABLE.
038800     MOVE "YES" TO MORE-RECS.
038900     PERFORM 9000-READ-CYL.
039000     PERFORM 1160-LOAD-ONE-TYPE UNTIL MORE-RECS = "NO".
039100
039200 1160-LOAD-ONE-TYPE.
039300     ADD 1 TO W-TYPE-CTR.
039400     MOVE CT-TYPE-ID TO TB-TYPE-ID(W-TYPE-CTR).
039500     MOVE CT-NAME    TO TB-TYPE-NAME(W-TYPE-CTR).
039600     MOVE ZERO TO TD-ADD-QTY(W-TYPE-CTR).
039700     PERFORM 9000-READ-CYL.
039800
039900 1200-FIND-CURRENT-DAY.
040000     MOVE "YES" TO MORE-RECS.
040100     PERFORM 9020-READ-DAY.
040200     PERFORM 1210-CHECK-ONE-DAY UNTIL MORE-RECS = "NO".
040300     IF W-DAY-ID = ZERO AND NOT RUN-ABORTED
040400         MOVE "Y" TO W-ABORT-SW
040500         MOVE "WORKING DAY DOES NOT EXIST" TO O-ERR-TEXT
040600         PERFORM 9300-WRITE-ERROR
040700     END-IF.
040800
040900 1210-CHECK-ONE-DAY.
041000     IF SD-DAY-DATE = W-DATE-NUM
041100         MOVE SD-DAY-ID TO W-DAY-ID
041200         IF SD-DAY-STATUS NOT = "OPEN"
041300             MOVE "Y" TO W-ABORT-SW
041400             MOVE "WORKING DAY IS NOT OPEN" TO O-ERR-TEXT
041500             PERFORM 9300-WRITE-ERROR
041600         END-IF
041700     END-IF.
041800     PERFORM 9020-READ-DAY.
041900
042000 2000-MAINLINE.
042100     OPEN INPUT TV-OUT-IN.
042200     MOVE "YES" TO MORE-RECS.
042300     PERFORM 9040-READ-ENTRY.
042400     PERFORM 2050-VALIDATE-ONE-ENTRY UNTIL MORE-RECS = "NO".
042500     CLOSE TV-OUT-IN.
042600
042700     OPEN INPUT SUMMARY-OLD.
042800     OPEN OUTPUT SUMMARY-NEW.
042900     PERFORM 2200-COPY-DSS.
043000     CLOSE SUMMARY-OLD.
043100     CLOSE SUMMARY-NEW.
043200
043300     OPEN INPUT AUDIT-OLD.
043400     OPEN OUTPUT AUDIT-NEW.
043500     PERFORM 2300-COPY-AUDIT.
043600     PERFORM 2400-APPEND-NEW-AUDIT.
043700     CLOSE AUDIT-OLD.
043800     CLOSE AUDIT-NEW.
043900
044000     PERFORM 2500-PRINT-COUNT.
044100
044200 2050-VALIDATE-ONE-ENTRY.
044300     PERFORM 2060-LOOKUP-TYPE.
044400     IF W-TYPE-SUB = ZERO
044500         MOVE "INVALID CYLINDER TYPE" TO O-ERR-TEXT
044600         PERFORM 9300-WRITE-ERROR
044700     ELSE
044800         ADD TV-QUANTITY TO TD-ADD-QTY(W-TYPE-SUB)
044900         ADD 1 TO W-REC-CTR
045000         MOVE TV-CYLINDER-NAME TO O-CYL-NAME
045100         MOVE TV-QUANTITY TO O-QTY
045200         MOVE TV-AGENT-NAME TO O-AGENT-NAME
045300         WRITE PRTLINE FROM DETAIL-LINE
045400             AFTER ADVANCING 1 LINE
045500                 AT EOP
045600                     PERFORM 9900-HEADING
045700         IF TV-AGENT-NAME NOT = SPACES
045800             PERFORM 2080-LOOKUP-AGENT
045900             IF W-AGENT-SUB > ZERO
046000                 PERFORM 2100-STAGE-AUDIT
046100             END-IF
046200         END-IF
046300     END-IF.
046400     PERFORM 9040-READ-ENTRY.
046500
046600 2060-LOOKUP-TYPE.
046700     MOVE ZERO TO W-TYPE-SUB.
046800     PERFORM 2070-SCAN-ONE-TYPE
046900         VARYING W-SCAN-SUB FROM 1 BY 1
047000         UNTIL W-SCAN-SUB > W-TYPE-CTR.
047100
047200 2070-SCAN-ONE-TYPE.
047300     IF W-TYPE-SUB = ZERO
047400         AND TB-TYPE-NAME(W-SCAN-SUB) = TV-CYLINDER-NAME
047500             MOVE W-SCAN-SUB TO W-TYPE-SUB
047600     END-IF.
047700
047800 2080-LOOKUP-AGENT.
047900     MOVE ZERO TO W-AGENT-SUB.
048000     PERFORM 2090-SCAN-ONE-AGENT
048100         VARYING W-SCAN-SUB FROM 1 BY 1
048200         UNTIL W-SCAN-SUB > W-AGENT-CTR.
048300
048400 2090-SCAN-ONE-AGENT.
048500     IF W-AGENT-SUB = ZERO
048600         AND TB-AGENT-NAME(W-SCAN-SUB) = TV-AGENT-NAME
048700             MOVE W-SCAN-SUB TO W-AGENT-SUB
048800     END-IF.
048900
049000 2100-STAGE-AUDIT.
049100     PERFORM 2110-FIND-SLOT.
049200     ADD TV-QUANTITY TO TA-ADD-QTY(W-SLOT-SUB).
049300     MOVE TB-AGENT-ID(W-AGENT-SUB) TO TA-AGENT-ID(W-SLOT-SUB).
049400     MOVE TB-TYPE-ID(W-TYPE-SUB)   TO TA-TYPE-ID(W-SLOT-SUB).
049500     MOVE "Y" TO TA-USED(W-SLOT-SUB).
049600
049700 2110-FIND-SLOT.
049800     MOVE ZERO TO W-SLOT-SUB.
049900     MOVE ZERO TO W-FREE-SUB.
050000     PERFORM 2120-SCAN-ONE-SLOT
050100         VARYING W-SUB FROM 1 BY 1
050200         UNTIL W-SUB > 200.
050300     IF W-SLOT-SUB = ZERO
050400         MOVE W-FREE-SUB TO W-SLOT-SUB
050500     END-IF.
050600
050700 2120-SCAN-ONE-SLOT.
050800     IF TA-USED(W-SUB) = "Y"
050900         IF W-SLOT-SUB = ZERO
051000             AND TA-AGENT-ID(W-SUB) = TB-AGENT-ID(W-AGENT-SUB)
051100             AND TA-TYPE-ID(W-SUB) = TB-TYPE-ID(W-TYPE-SUB)
051200                 MOVE W-SUB TO W-SLOT-SUB
051300         END-IF
051400     ELSE
051500         IF W-FREE-SUB = ZERO
051600             MOVE W-SUB TO W-FREE-SUB
051700         END-IF
051800     END-IF.
051900
052000 2200-COPY-DSS.
052100     MOVE "YES" TO MORE-RECS.
052200     PERFORM 9030-READ-OLD-DSS.
052300     PERFORM 2210-COPY-ONE-DSS-ROW UNTIL MORE-RECS = "NO".
052400
052500 2210-COPY-ONE-DSS-ROW.
052600     MOVE OLD-SUM-REC TO NEW-SUM-REC.
052700     IF OS-DAY-ID = W-DAY-ID
052800         PERFORM 2220-ADD-ONE-TYPE
052900             VARYING W-SUB FROM 1 BY 1
053000             UNTIL W-SUB > W-TYPE-CTR
053100     END-IF.
053200     WRITE NEW-SUM-REC.
053300     PERFORM 9030-READ-OLD-DSS.
053400
053500 2220-ADD-ONE-TYPE.
053600     IF TB-TYPE-ID(W-SUB) = OS-TYPE-ID
053700         ADD TD-ADD-QTY(W-SUB) TO NS-TVOUT-QTY
053800     END-IF.
053900
054000 2300-COPY-AUDIT.
054100     MOVE "YES" TO MORE-RECS.
054200     PERFORM 9050-READ-OLD-AUDIT.
054300     PERFORM 2310-COPY-ONE-AUDIT-ROW UNTIL MORE-RECS = "NO".
054400
054500 2310-COPY-ONE-AUDIT-ROW.
054600     MOVE OLD-AUDIT-REC TO NEW-AUDIT-REC.
054700     IF VA-DAY-ID = W-DAY-ID
054800         PERFORM 2320-MATCH-ONE-AUDIT
054900             VARYING W-SUB FROM 1 BY 1
055000             UNTIL W-SUB > 200
055100     END-IF.
055200     WRITE NEW-AUDIT-REC.
055300     PERFORM 9050-READ-OLD-AUDIT.
055400
055500 2320-MATCH-ONE-AUDIT.
055600     IF TA-USED(W-SUB) = "Y"
055700         AND TA-MATCHED(W-SUB) = "N"
055800         AND TA-AGENT-ID(W-SUB) = VA-AGENT-ID
055900         AND TA-TYPE-ID(W-SUB) = VA-TYPE-ID
056000             ADD TA-ADD-QTY(W-SUB) TO NA-QTY
056100             MOVE "Y" TO TA-MATCHED(W-SUB)
056200     END-IF.
056300
056400 2400-APPEND-NEW-AUDIT.
056500     PERFORM 2410-APPEND-ONE-AUDIT-ROW
056600         VARYING W-SUB FROM 1 BY 1
056700         UNTIL W-SUB > 200.
056800
056900 2410-APPEND-ONE-AUDIT-ROW.
057000     IF TA-USED(W-SUB) = "Y" AND TA-MATCHED(W-SUB) = "N"
057100         MOVE SPACES TO NEW-AUDIT-REC
057200         MOVE W-DAY-ID TO NA-DAY-ID
057300         MOVE TA-AGENT-ID(W-SUB) TO NA-AGENT-ID
057400         MOVE TA-TYPE-ID(W-SUB)  TO NA-TYPE-ID
057500         MOVE TA-ADD-QTY(W-SUB)  TO NA-QTY
057600         WRITE NEW-AUDIT-REC
057700     END-IF.
057800
057900 2500-PRINT-COUNT.
058000     MOVE W-REC-CTR TO O-REC-CTR.
058100     WRITE PRTLINE FROM COUNT-LINE
058200         AFTER ADVANCING 2 LINES.
058300
058400 3000-CLOSING.
058500     CLOSE PRTOUT.
058600
058700 9000-READ-CYL.
058800     READ CYL-TYPE-MASTER
058900         AT END
059000             MOVE "NO" TO MORE-RECS.
059100
059200 9010-READ-AGENT.
059300     READ AGENT-MASTER
059400         AT END
059500             MOVE "NO" TO MORE-RECS.
059600
059700 9020-READ-DAY.
059800     READ STOCK-DAY-MASTER
059900         AT END
060000             MOVE "NO" TO MORE-RECS.
060100
060200 9030-READ-OLD-DSS.
060300     READ SUMMARY-OLD
060400         AT END
060500             MOVE "NO" TO MORE-RECS.
060600
060700 9040-READ-ENTRY.
060800     READ TV-OUT-IN
060900         AT END
061000             MOVE "NO" TO MORE-RECS.
061100
061200 9050-READ-OLD-AUDIT.
061300     READ AUDIT-OLD
061400         AT END
061500             MOVE "NO" TO MORE-RECS.
061600
061700 9300-WRITE-ERROR.
061800     WRITE PRTLINE FROM ERROR-LINE
061900         AFTER ADVANCING 2 LINES.
062000
062100 9900-HEADING.
062200     ADD 1 TO C-PCTR.
062300     MOVE C-PCTR TO O-PCTR.
062400     WRITE PRTLINE FROM COMPANY-TITLE-LINE
062500         AFTER ADVANCING PAGE.
062600     WRITE PRTLINE FROM DETAIL-HEADING-LINE
062700         AFTER ADVANCING 2 LINES.
062800     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
062900         AFTER ADVANCING 2 LINES.
