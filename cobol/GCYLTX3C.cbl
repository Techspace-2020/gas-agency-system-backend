000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          GCYLTX3C.
000300 AUTHOR.              A P IYER.
000400 INSTALLATION.        SHREE LAXMI GAS SERVICE - DATA PROC CELL.
000500 DATE-WRITTEN.        06/03/91.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - AUTHORISED USE ONLY.
000800
000900***************************************************************
001000* GCYLTX3C - OFFICE SALES                                      *
001100* STEP 3C OF THE DAILY TRANSACTION POSTING RUN.                *
001200* CYLINDERS SOLD DIRECTLY OVER THE COUNTER AT THE OFFICE ARE   *
001300* POSTED AGAINST THE RESERVED "OFFICE" PSEUDO-AGENT SO THEY    *
001400* NEVER SHOW UP IN ANY DELIVERY BOY'S CASH RECKONING.  THE     *
001500* OFFICE AGENT RECORD MUST ALREADY EXIST ON THE AGENT MASTER   *
001600* OR THE WHOLE RUN IS REFUSED.                                 *
001700***************************************************************
001800*--------------------------------------------------------------
001900* C H A N G E   L O G
002000*--------------------------------------------------------------
002100* DATE     PGMR  REQ#     DESCRIPTION                    TAG
002200*--------------------------------------------------------------
002300* 06/03/91 API   NEW      INITIAL RELEASE - OFFICE COUNTER
002400*                         SALE POSTING JOB.
002500* 01/09/92 API   CR-0204  ABORT RUN IF THE OFFICE AGENT RECORD
002600*                         IS MISSING FROM THE AGENT MASTER.
002700* 08/21/98 PNV   Y2K-014  YEAR 2000 - WORK DATE COMPARE NOW
002800*                         FULL CCYY.
002900* 02/10/99 PNV   Y2K-014  Y2K SIGN-OFF.
003000* 09/03/02 API   CR-0747  CYLINDER MASTER TABLE ENLARGED TO 50
003100*                         ENTRIES, AGENCY ADDED COMMERCIAL LINE.
003200* 03/15/04 PNV   CR-0802  COUNTER SALES MAY NOW NAME AN INACTIVE
003300*                         CYLINDER TYPE BEING PHASED OUT, SAME
003400*                         AS THE DEPOT POSTING JOBS 3A/3B DO
003500*                         NOT ALLOW - AUDIT WANTED THE OLD
003600*                         STOCK SOLD OFF WITHOUT RE-ACTIVATING IT.
003700*--------------------------------------------------------------
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     SELECT RUNDATE
004800         ASSIGN TO RUNDATE
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000
005100     SELECT CYL-TYPE-MASTER
005200         ASSIGN TO CYLTYPES
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT AGENT-MASTER
005600         ASSIGN TO AGENTMST
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT STOCK-DAY-MASTER
006000         ASSIGN TO STKDYOLD
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200
006300     SELECT OFFICE-SALE-IN
006400         ASSIGN TO OFCSLIN
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700     SELECT ISSUE-OLD
006800         ASSIGN TO DLIOLD
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000
007100     SELECT ISSUE-NEW
007200         ASSIGN TO DLINEW
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400
007500     SELECT PRTOUT
007600         ASSIGN TO PRTOUT
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  RUNDATE
008300     LABEL RECORD IS STANDARD
008400     RECORD CONTAINS 8 CHARACTERS
008500     DATA RECORD IS RUNDATE-REC.
008600 01  RUNDATE-REC.
008700     05  RD-WORK-DATE          PIC 9(08).
008800
008900 FD  CYL-TYPE-MASTER
009000     LABEL RECORD IS STANDARD
009100     RECORD CONTAINS 49 CHARACTERS
009200     DATA RECORD IS CYL-REC.
009300 01  CYL-REC.
009400     05  CT-TYPE-ID            PIC 9(04).
009500     05  CT-NAME               PIC X(20).
009600     05  CT-CODE               PIC X(10).
009700     05  CT-CATEGORY           PIC X(10).
009800     05  CT-DISPLAY-ORDER      PIC 9(03).
009900     05  CT-ACTIVE             PIC X(01).
010000     05  FILLER                PIC X(01).
010100
010200 FD  AGENT-MASTER
010300     LABEL RECORD IS STANDARD
010400     RECORD CONTAINS 26 CHARACTERS
010500     DATA RECORD IS AGENT-REC.
010600 01  AGENT-REC.
010700     05  AG-BOY-ID             PIC 9(04).
010800     05  AG-NAME               PIC X(20).
010900     05  AG-ACTIVE             PIC X(01).
011000     05  FILLER                PIC X(01).
011100
011200 FD  STOCK-DAY-MASTER
011300     LABEL RECORD IS STANDARD
011400     RECORD CONTAINS 45 CHARACTERS
011500     DATA RECORD IS DAY-REC.
011600 01  DAY-REC.
011700     05  SD-DAY-ID             PIC 9(06).
011800     05  SD-DAY-DATE           PIC 9(08).
011900     05  SD-DAY-STATUS         PIC X(06).
012000     05  SD-CLOSED-AT          PIC X(19).
012100     05  FILLER                PIC X(06).
012200
012300 FD  OFFICE-SALE-IN
012400     LABEL RECORD IS STANDARD
012500     RECORD CONTAINS 37 CHARACTERS
012600     DATA RECORD IS OFC-REC.
012700 01  OFC-REC.
012800     05  OS-CYLINDER-NAME      PIC X(20).
012900     05  OS-REGULAR-QTY        PIC 9(05).
013000     05  OS-NC-QTY             PIC 9(05).
013100     05  OS-DBC-QTY            PIC 9(05).
013200     05  FILLER                PIC X(02).
013300
013400 FD  ISSUE-OLD
013500     LABEL RECORD IS STANDARD
013600     RECORD CONTAINS 38 CHARACTERS
013700     DATA RECORD IS OLD-ISSUE-REC.
013800 01  OLD-ISSUE-REC.
013900     05  OI-DAY-ID             PIC 9(06).
014000     05  OI-AGENT-ID           PIC 9(04).
014100     05  OI-TYPE-ID            PIC 9(04).
014200     05  OI-SOURCE             PIC X(08).
014300     05  OI-REGULAR-QTY        PIC 9(05).
014400     05  OI-NC-QTY             PIC 9(05).
014500     05  OI-DBC-QTY            PIC 9(05).
014600     05  FILLER                PIC X(01).
014700
014800 FD  ISSUE-NEW
014900     LABEL RECORD IS STANDARD
015000     RECORD CONTAINS 38 CHARACTERS
015100     DATA RECORD IS NEW-ISSUE-REC.
015200 01  NEW-ISSUE-REC.
015300     05  NI-DAY-ID             PIC 9(06).
015400     05  NI-AGENT-ID           PIC 9(04).
015500     05  NI-TYPE-ID            PIC 9(04).
015600     05  NI-SOURCE             PIC X(08).
015700     05  NI-REGULAR-QTY        PIC 9(05).
015800     05  NI-NC-QTY             PIC 9(05).
015900     05  NI-DBC-QTY            PIC 9(05).
016000     05  FILLER                PIC X(01).
016100
016200 FD  PRTOUT
016300     LABEL RECORD IS OMITTED
016400     RECORD CONTAINS 132 CHARACTERS
016500     LINAGE IS 60 WITH FOOTING AT 55
016600     DATA RECORD IS PRTLINE.
016700 01  PRTLINE                   PIC X(132).
016800
016900 WORKING-STORAGE SECTION.
017000 01  WORK-AREA.
017100     05  C-PCTR                PIC 99      COMP  VALUE ZERO.
017200     05  MORE-RECS             PIC XXX             VALUE "YES".
017300     05  W-DAY-ID              PIC 9(06)   COMP-3 VALUE ZERO.
017400     05  W-OFFICE-ID           PIC 9(04)   COMP  VALUE ZERO.
017500     05  W-ABORT-SW            PIC X               VALUE "N".
017600         88  RUN-ABORTED                           VALUE "Y".
017700     05  W-TYPE-CTR            PIC 99      COMP  VALUE ZERO.
017800     05  W-TYPE-SUB            PIC 99      COMP  VALUE ZERO.
017900     05  W-SCAN-SUB            PIC 99      COMP  VALUE ZERO.
018000     05  W-SUB                 PIC 99      COMP  VALUE ZERO.
018100     05  W-REC-CTR             PIC 9(05)   COMP  VALUE ZERO.
018200     05  FILLER                PIC X(06)           VALUE SPACES.
018300
018400 01  CYL-TABLE.
018500     05  CYL-ENTRY OCCURS 50 TIMES
018600                  INDEXED BY CYL-IX.
018700         10  TB-TYPE-ID        PIC 9(04).
018800         10  TB-TYPE-NAME      PIC X(20).
018900
019000 01  SALE-TABLE.
019100     05  SALE-ENTRY OCCURS 50 TIMES
019200                  INDEXED BY SALE-IX.
019300         10  TS-REGULAR-QTY    PIC 9(05).
019400         10  TS-NC-QTY         PIC 9(05).
019500         10  TS-DBC-QTY        PIC 9(05).
019600         10  TS-MATCHED        PIC X(01)    VALUE "N".
019700         10  TS-USED           PIC X(01)    VALUE "N".
019800
019900 01  W-DATE-GROUP.
020000     05  W-DATE-NUM            PIC 9(08)           VALUE ZERO.
020100 01  W-DATE-PARTS REDEFINES W-DATE-GROUP.
020200     05  W-DATE-CCYY           PIC 9(04).
020300     05  W-DATE-MM             PIC 9(02).
020400     05  W-DATE-DD             PIC 9(02).
020500
020600 01  W-DAY-ID-ALPHA            PIC X(06)           VALUE SPACES.
020700 01  W-DAY-ID-NUM REDEFINES W-DAY-ID-ALPHA PIC 9(06).
020800
020900 01  SYS-DATE.
021000     05  I-YEAR                PIC 9(04).
021100     05  I-MONTH               PIC 99.
021200     05  I-DAY                 PIC 99.
021300 01  SYS-DATE-NUM REDEFINES SYS-DATE PIC 9(08).
021400
021500 01  COMPANY-TITLE-LINE.
021600     05  FILLER                PIC X(06)   VALUE "DATE:".
021700     05  O-MONTH                PIC 99.
021800     05  FILLER                PIC X       VALUE "/".
021900     05  O-DAY                  PIC 99.
022000     05  FILLER                PIC X       VALUE "/".
022100     05  O-YEAR                 PIC 9(04).
022200     05  FILLER                PIC X(28)   VALUE SPACES.
022300     05  FILLER                PIC X(34)   VALUE
022400         "SHREE LAXMI GAS SERVICE - GCYLTX3C".
022500     05  FILLER                PIC X(46)   VALUE SPACES.
022600     05  FILLER                PIC X(06)   VALUE "PAGE: ".
022700     05  O-PCTR                PIC Z9.
022800
022900 01  DETAIL-HEADING-LINE.
023000     05  FILLER                PIC X(20)   VALUE SPACES.
023100     05  FILLER                PIC X(30)   VALUE
023200         "STEP 3C - OFFICE SALES".
023300     05  FILLER                PIC X(05)   VALUE SPACES.
023400     05  FILLER                PIC X(08)   VALUE "DAY ID: ".
023500     05  O-DAY-ID              PIC Z(5)9.
023600     05  FILLER                PIC X(63)   VALUE SPACES.
023700
023800 01  DETAIL-COLUMN-HEADING.
023900     05  FILLER                PIC X(05)   VALUE SPACES.
024000     05  FILLER                PIC X(13)   VALUE "CYLINDER TYPE".
024100     05  FILLER                PIC X(05)   VALUE SPACES.
024200     05  FILLER                PIC X(07)   VALUE "REGULAR".
024300     05  FILLER                PIC X(04)   VALUE SPACES.
024400     05  FILLER                PIC X(02)   VALUE "NC".
024500     05  FILLER                PIC X(06)   VALUE SPACES.
024600     05  FILLER                PIC X(03)   VALUE "DBC".
024700     05  FILLER                PIC X(87)   VALUE SPACES.
024800
024900 01  DETAIL-LINE.
025000     05  FILLER                PIC X(05)   VALUE SPACES.
025100     05  O-CYL-NAME            PIC X(20).
025200     05  FILLER                PIC X(05)   VALUE SPACES.
025300     05  O-REGULAR-QTY         PIC ZZ,ZZ9.
025400     05  FILLER                PIC X(04)   VALUE SPACES.
025500     05  O-NC-QTY              PIC ZZ,ZZ9.
025600     05  FILLER                PIC X(04)   VALUE SPACES.
025700     05  O-DBC-QTY             PIC ZZ,ZZ9.
025800     05  FILLER                PIC X(76)   VALUE SPACES.
025900
026000 01  COUNT-LINE.
026100     05  FILLER                PIC X(05)   VALUE SPACES.
026200     05  FILLER                PIC X(23)   VALUE
026300         "OFFICE SALES RECORDED: ".
026400     05  O-REC-CTR             PIC ZZ,ZZ9.
026500     05  FILLER                PIC X(98)   VALUE SPACES.
026600
026700 01  ERROR-LINE.
026800     05  FILLER                PIC X(10)   VALUE SPACES.
026900     05  FILLER                PIC X(04)   VALUE "*** ".
027000     05  O-ERR-TEXT            PIC X(100).
027100     05  FILLER                PIC X(18)   VALUE SPACES.
027200
027300 01  BLANK-LINE.
027400     05  FILLER                PIC X(132)  VALUE SPACES.
027500
027600 PROCEDURE DIVISION.
027700
027800 0000-GCYLTX3C.
027900     PERFORM 1000-INIT.
028000     IF NOT RUN-ABORTED
028100         PERFORM 2000-MAINLINE
028200     END-IF.
028300     PERFORM 3000-CLOSING.
028400     STOP RUN.
028500
028600 1000-INIT.
028700     MOVE FUNCTION CURRENT-DATE TO SYS-DATE-NUM.
028800     MOVE I-DAY TO O-DAY.
028900     MOVE I-MONTH TO O-MONTH.
029000     MOVE I-YEAR TO O-YEAR.
029100     MOVE SPACES TO O-DAY-ID.
029200
029300     OPEN INPUT RUNDATE.
029400     READ RUNDATE
029500         AT END
029600             MOVE "NO" TO MORE-RECS.
029700     MOVE RD-WORK-DATE TO W-DATE-NUM.
029800     CLOSE RUNDATE.
029900
030000     OPEN INPUT AGENT-MASTER.
030100     PERFORM 1100-FIND-OFFICE-AGENT.
030200     CLOSE AGENT-MASTER.
030300     IF W-OFFICE-ID = ZERO
030400         MOVE "Y" TO W-ABORT-SW
030500     END-IF.
030600
030700     OPEN INPUT CYL-TYPE-MASTER.
030800     PERFORM 1150-LOAD-CYL-TABLE.
030900     CLOSE CYL-TYPE-MASTER.
031000
031100     OPEN INPUT STOCK-DAY-MASTER.
031200     PERFORM 1200-FIND-CURRENT-DAY.
031300     CLOSE STOCK-DAY-MASTER.
031400
031500     IF NOT RUN-ABORTED
031600         MOVE W-DAY-ID TO W-DAY-ID-NUM
031700         MOVE W-DAY-ID-ALPHA TO O-DAY-ID
031800     END-IF.
031900
032000     OPEN OUTPUT PRTOUT.
032100     PERFORM 9900-HEADING.
032200     IF W-OFFICE-ID = ZERO
032300         MOVE "OFFICE AGENT NOT CONFIGURED" TO O-ERR-TEXT
032400         PERFORM 9300-WRITE-ERROR
032500     END-IF.
032600
032700 1100-FIND-OFFICE-AGENT.
032800     MOVE "YES" TO MORE-RECS.
032900     PERFORM 9010-READ-AGENT.
033000     PERFORM 1110-CHECK-ONE-AGENT UNTIL MORE-RECS = "NO".
033100
033200 1110-CHECK-ONE-AGENT.
033300     IF AG-NAME = "Office"
033400         MOVE AG-BOY-ID TO W-OFFICE-ID
033500     END-IF.
033600     PERFORM 9010-READ-AGENT.
033700
033800 1150-LOAD-CYL-TABLE.
033900     MOVE "YES" TO MORE-RECS.
034000     PERFORM 9000-READ-CYL.
034100     PERFORM 1160-LOAD-ONE-TYPE UNTIL MORE-RECS = "NO".
034200
034300 1160-LOAD-ONE-TYPE.
034400     ADD 1 TO W-TYPE-CTR.
034500     MOVE CT-TYPE-ID TO TB-TYPE-ID(W-TYPE-CTR).
034600     MOVE CT-NAME    TO TB-TYPE-NAME(W-TYPE-CTR).
034700     PERFORM 9000-READ-CYL.
034800
034900 1200-FIND-CURRENT-DAY.
035000     MOVE "YES" TO MORE-RECS.
035100     PERFORM 9020-READ-DAY.
035200     PERFORM 1210-CHECK-ONE-DAY UNTIL MORE-RECS = "NO".
035300     IF W-DAY-ID = ZERO AND NOT RUN-ABORTED
035400         MOVE "Y" TO W-ABORT-SW
035500         MOVE "WORKING DAY DOES NOT EXIST" TO O-ERR-TEXT
035600         PERFORM 9300-WRITE-ERROR
035700     END-IF.
035800
035900 1210-CHECK-ONE-DAY.
036000     IF SD-DAY-DATE = W-DATE-NUM
036100         MOVE SD-DAY-ID TO W-DAY-ID
036200         IF SD-DAY-STATUS NOT = "OPEN"
036300             MOVE "Y" TO W-ABORT-SW
036400             MOVE "WORKING DAY IS NOT OPEN" TO O-ERR-TEXT
036500             PERFORM 9300-WRITE-ERROR
036600         END-IF
036700     END-IF.
036800     PERFORM 9020-READ-DAY.
036900
037000 2000-MAINLINE.
037100     OPEN INPUT OFFICE-SALE-IN.
037200     MOVE "YES" TO MORE-RECS.
037300     PERFORM 9040-READ-SALE.
037400     PERFORM 2050-VALIDATE-ONE-SALE UNTIL MORE-RECS = "NO".
037500     CLOSE OFFICE-SALE-IN.
037600
037700     OPEN INPUT ISSUE-OLD.
037800     OPEN OUTPUT ISSUE-NEW.
037900     PERFORM 2200-COPY-AND-OVERWRITE.
038000     PERFORM 2300-APPEND-NEW-ROWS.
038100     CLOSE ISSUE-OLD.
038200     CLOSE ISSUE-NEW.
038300
038400     PERFORM 2400-PRINT-COUNT.
038500
038600 2050-VALIDATE-ONE-SALE.
038700     PERFORM 2060-LOOKUP-TYPE.
038800     IF W-TYPE-SUB = ZERO
038900         MOVE "INVALID CYLINDER TYPE" TO O-ERR-TEXT
039000         PERFORM 9300-WRITE-ERROR
039100     ELSE
039200         PERFORM 2100-STAGE-SALE
039300         ADD 1 TO W-REC-CTR
039400         MOVE OS-CYLINDER-NAME TO O-CYL-NAME
039500         MOVE OS-REGULAR-QTY TO O-REGULAR-QTY
039600         MOVE OS-NC-QTY TO O-NC-QTY
039700         MOVE OS-DBC-QTY TO O-DBC-QTY
039800         WRITE PRTLINE FROM DETAIL-LINE
039900             AFTER ADVANCING 1 LINE
040000                 AT EOP
040100                     PERFORM 9900-HEADING
040200     END-IF.
040300     PERFORM 9040-READ-SALE.
040400
040500 2060-LOOKUP-TYPE.
040600     MOVE ZERO TO W-TYPE-SUB.
040700     PERFORM 2070-SCAN-ONE-ENTRY
040800         VARYING W-SCAN-SUB FROM 1 BY 1
040900         UNTIL W-SCAN-SUB > W-TYPE-CTR.
041000
041100 2070-SCAN-ONE-ENTRY.
041200     IF W-TYPE-SUB = ZERO
041300         AND TB-TYPE-NAME(W-SCAN-SUB) = OS-CYLINDER-NAME
041400             MOVE W-SCAN-SUB TO W-TYPE-SUB
041500     END-IF.
041600
041700 2100-STAGE-SALE.
041800     MOVE OS-REGULAR-QTY TO TS-REGULAR-QTY(W-TYPE-SUB).
041900     MOVE OS-NC-QTY      TO TS-NC-QTY(W-TYPE-SUB).
042000     MOVE OS-DBC-QTY     TO TS-DBC-QTY(W-TYPE-SUB).
042100     MOVE "Y" TO TS-USED(W-TYPE-SUB).
042200
042300 2200-COPY-AND-OVERWRITE.
042400     MOVE "YES" TO MORE-RECS.
042500     PERFORM 9030-READ-OLD-ISSUE.
042600     PERFORM 2210-COPY-ONE-ROW UNTIL MORE-RECS = "NO".
042700
042800 2210-COPY-ONE-ROW.
042900     MOVE OLD-ISSUE-REC TO NEW-ISSUE-REC.
043000     IF OI-DAY-ID = W-DAY-ID AND OI-AGENT-ID = W-OFFICE-ID
043100         PERFORM 2220-MATCH-ONE-ROW
043200             VARYING W-SUB FROM 1 BY 1
043300             UNTIL W-SUB > W-TYPE-CTR
043400     END-IF.
043500     WRITE NEW-ISSUE-REC.
043600     PERFORM 9030-READ-OLD-ISSUE.
043700
043800 2220-MATCH-ONE-ROW.
043900     IF TS-USED(W-SUB) = "Y"
044000         AND TS-MATCHED(W-SUB) = "N"
044100         AND TB-TYPE-ID(W-SUB) = OI-TYPE-ID
044200             MOVE TS-REGULAR-QTY(W-SUB) TO NI-REGULAR-QTY
044300             MOVE TS-NC-QTY(W-SUB)      TO NI-NC-QTY
044400             MOVE TS-DBC-QTY(W-SUB)     TO NI-DBC-QTY
044500             MOVE "Y" TO TS-MATCHED(W-SUB)
044600     END-IF.
044700
044800 2300-APPEND-NEW-ROWS.
044900     PERFORM 2310-APPEND-ONE-ROW
045000         VARYING W-SUB FROM 1 BY 1
045100         UNTIL W-SUB > W-TYPE-CTR.
045200
045300 2310-APPEND-ONE-ROW.
045400     IF TS-USED(W-SUB) = "Y" AND TS-MATCHED(W-SUB) = "N"
045500         MOVE SPACES TO NEW-ISSUE-REC
045600         MOVE W-DAY-ID TO NI-DAY-ID
045700         MOVE W-OFFICE-ID TO NI-AGENT-ID
045800         MOVE TB-TYPE-ID(W-SUB)  TO NI-TYPE-ID
045900         MOVE "OFFICE" TO NI-SOURCE
046000         MOVE TS-REGULAR-QTY(W-SUB) TO NI-REGULAR-QTY
046100         MOVE TS-NC-QTY(W-SUB)      TO NI-NC-QTY
046200         MOVE TS-DBC-QTY(W-SUB)     TO NI-DBC-QTY
046300         WRITE NEW-ISSUE-REC
046400     END-IF.
046500
046600 2400-PRINT-COUNT.
046700     MOVE W-REC-CTR TO O-REC-CTR.
046800     WRITE PRTLINE FROM COUNT-LINE
046900         AFTER ADVANCING 2 LINES.
047000
047100 3000-CLOSING.
047200     CLOSE PRTOUT.
047300
047400 9000-READ-CYL.
047500     READ CYL-TYPE-MASTER
047600         AT END
047700             MOVE "NO" TO MORE-RECS.
047800
047900 9010-READ-AGENT.
048000     READ AGENT-MASTER
048100         AT END
048200             MOVE "NO" TO MORE-RECS.
048300
048400 9020-READ-DAY.
048500     READ STOCK-DAY-MASTER
048600         AT END
048700             MOVE "NO" TO MORE-RECS.
048800
048900 9030-READ-OLD-ISSUE.
049000     READ ISSUE-OLD
049100         AT END
049200             MOVE "NO" TO MORE-RECS.
049300
049400 9040-READ-SALE.
049500     READ OFFICE-SALE-IN
049600         AT END
049700             MOVE "NO" TO MORE-RECS.
049800
049900 9300-WRITE-ERROR.
050000     WRITE PRTLINE FROM ERROR-LINE
050100         AFTER ADVANCING 2 LINES.
050200
050300 9900-HEADING.
050400     ADD 1 TO C-PCTR.
050500     MOVE C-PCTR TO O-PCTR.
050600     WRITE PRTLINE FROM COMPANY-TITLE-LINE
050700         AFTER ADVANCING PAGE.
050800     WRITE PRTLINE FROM DETAIL-HEADING-LINE
050900         AFTER ADVANCING 2 LINES.
051000     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
051100         AFTER ADVANCING 2 LINES.
