000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          GCYLCSH5.
000300 AUTHOR.              K N BHAT.
000400 INSTALLATION.        SHREE LAXMI GAS SERVICE - DATA PROC CELL.
000500 DATE-WRITTEN.        03/14/92.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - AUTHORISED USE ONLY.
000800
000900***************************************************************
001000* GCYLCSH5 - CASH EXPECTED FROM DELIVERY AGENTS                *
001100* STEP 5 OF THE DAILY RUN.  FOOTS EACH DELIVERY AGENT'S NON-   *
001200* OFFICE ISSUE SLIPS FOR THE WORKING DAY AGAINST THE PRICE     *
001300* MASTER TO ARRIVE AT THE CASH THE AGENT OWES THE AGENCY, LESS *
001400* THE DAY'S TV-OUT DEPOSIT REFUND, AND POSTS THE RESULT TO THE *
001500* EXPECTED-AMOUNT FILE FOR STEP 6 TO RECONCILE AGAINST.        *
001600***************************************************************
001700*--------------------------------------------------------------
001800* C H A N G E   L O G
001900*--------------------------------------------------------------
002000* DATE     PGMR  REQ#     DESCRIPTION                    TAG
002100*--------------------------------------------------------------
002200* 03/14/92 KNB   NEW      INITIAL RELEASE - CASH EXPECTED
002300*                         POSTING JOB.
002400* 06/02/95 API   CR-0602  TV-OUT REFUND CORRECTED TO APPLY THE
002500*                         FULL DAY TOTAL TO EACH AGENT WITH
002600*                         SALES, NOT APPORTIONED, PER ACCOUNTS
002700*                         REQUEST.
002800* 11/08/96 API   CR-0664  REGULATOR CHARGE NOW ADDED TO NEW
002900*                         CONNECTION PRICE FOR DOMESTIC TYPES
003000*                         ONLY, PER REVISED TARIFF CIRCULAR.
003100* 08/21/98 PNV   Y2K-014  YEAR 2000 - WORK DATE COMPARE NOW
003200*                         FULL CCYY.
003300* 02/10/99 PNV   Y2K-014  Y2K SIGN-OFF.
003400* 09/03/02 API   CR-0746  CYLINDER MASTER TABLE ENLARGED TO 50
003500*                         ENTRIES, AGENCY ADDED COMMERCIAL LINE.
003600* 04/18/05 JT    CR-0841  DELIVERY-AGENT TABLE ENLARGED TO 30
003700*                         ENTRIES FOR THE NEW NORTH ROUTE HIRES.
003800* 10/11/06 JT    CR-0910  MINOR - REPORT HEADING RE-ALIGNED,
003900*                         DAY ID NOW SHOWN FOR OPERATOR CHECK.
004000*--------------------------------------------------------------
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT RUNDATE
005100         ASSIGN TO RUNDATE
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300
005400     SELECT CYL-TYPE-MASTER
005500         ASSIGN TO CYLTYPES
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT PRICE-MASTER
005900         ASSIGN TO PRICEMST
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     SELECT AGENT-MASTER
006300         ASSIGN TO AGENTMST
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500
006600     SELECT STOCK-DAY-MASTER
006700         ASSIGN TO STKDYOLD
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900
007000     SELECT ISSUE-OLD
007100         ASSIGN TO DLIOLD
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300
007400     SELECT SUMMARY-OLD
007500         ASSIGN TO DSSOLD
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700
007800     SELECT EXPECTED-OLD
007900         ASSIGN TO EXPOLD
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100
008200     SELECT EXPECTED-NEW
008300         ASSIGN TO EXPNEW
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500
008600     SELECT PRTOUT
008700         ASSIGN TO PRTOUT
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200
009300 FD  RUNDATE
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 8 CHARACTERS
009600     DATA RECORD IS RUNDATE-REC.
009700 01  RUNDATE-REC.
009800     05  RD-WORK-DATE          PIC 9(08).
009900
010000 FD  CYL-TYPE-MASTER
010100     LABEL RECORD IS STANDARD
010200     RECORD CONTAINS 49 CHARACTERS
010300     DATA RECORD IS CYL-REC.
010400 01  CYL-REC.
010500     05  CT-TYPE-ID            PIC 9(04).
010600     05  CT-NAME               PIC X(20).
010700     05  CT-CODE               PIC X(10).
010800     05  CT-CATEGORY           PIC X(10).
010900     05  CT-DISPLAY-ORDER      PIC 9(03).
011000     05  CT-ACTIVE             PIC X(01).
011100     05  FILLER                PIC X(01).
011200
011300 FD  PRICE-MASTER
011400     LABEL RECORD IS STANDARD
011500     RECORD CONTAINS 50 CHARACTERS
011600     DATA RECORD IS PRICE-REC.
011700 01  PRICE-REC.
011800     05  PR-TYPE-ID            PIC 9(04).
011900     05  PR-REFILL-AMOUNT      PIC S9(07)V99.
012000     05  PR-DEPOSIT-AMOUNT     PIC S9(07)V99.
012100     05  PR-DOCUMENT-CHARGE    PIC S9(07)V99.
012200     05  PR-INSTALL-CHARGE     PIC S9(07)V99.
012300     05  PR-REGULATOR-CHARGE   PIC S9(07)V99.
012400     05  FILLER                PIC X(01).
012500
012600 FD  AGENT-MASTER
012700     LABEL RECORD IS STANDARD
012800     RECORD CONTAINS 26 CHARACTERS
012900     DATA RECORD IS AGENT-REC.
013000 01  AGENT-REC.
013100     05  AG-BOY-ID             PIC 9(04).
013200     05  AG-NAME               PIC X(20).
013300     05  AG-ACTIVE             PIC X(01).
013400     05  FILLER                PIC X(01).
013500
013600 FD  STOCK-DAY-MASTER
013700     LABEL RECORD IS STANDARD
013800     RECORD CONTAINS 45 CHARACTERS
013900     DATA RECORD IS DAY-REC.
014000 01  DAY-REC.
014100     05  SD-DAY-ID             PIC 9(06).
014200     05  SD-DAY-DATE           PIC 9(08).
014300     05  SD-DAY-STATUS         PIC X(06).
014400     05  SD-CLOSED-AT          PIC X(19).
014500     05  FILLER                PIC X(06).
014600
014700 FD  ISSUE-OLD
014800     LABEL RECORD IS STANDARD
014900     RECORD CONTAINS 38 CHARACTERS
015000     DATA RECORD IS OLD-ISSUE-REC.
015100 01  OLD-ISSUE-REC.
015200     05  OI-DAY-ID             PIC 9(06).
015300     05  OI-AGENT-ID           PIC 9(04).
015400     05  OI-TYPE-ID            PIC 9(04).
015500     05  OI-SOURCE             PIC X(08).
015600     05  OI-REGULAR-QTY        PIC 9(05).
015700     05  OI-NC-QTY             PIC 9(05).
015800     05  OI-DBC-QTY            PIC 9(05).
015900     05  FILLER                PIC X(01).
016000
016100 FD  SUMMARY-OLD
016200     LABEL RECORD IS STANDARD
016300     RECORD CONTAINS 86 CHARACTERS
016400     DATA RECORD IS OLD-SUM-REC.
016500 01  OLD-SUM-REC.
016600     05  OS-DAY-ID             PIC 9(06).
016700     05  OS-TYPE-ID            PIC 9(04).
016800     05  OS-OPEN-FILLED        PIC S9(06).
016900     05  OS-OPEN-EMPTY         PIC S9(06).
017000     05  OS-RECEIPT-QTY        PIC 9(06).
017100     05  OS-RETURN-QTY         PIC 9(06).
017200     05  OS-SALES-REGULAR      PIC 9(06).
017300     05  OS-NC-QTY             PIC 9(06).
017400     05  OS-DBC-QTY            PIC 9(06).
017500     05  OS-TVOUT-QTY          PIC 9(06).
017600     05  OS-CLOSE-FILLED       PIC S9(06).
017700     05  OS-CLOSE-EMPTY        PIC S9(06).
017800     05  OS-DEFECTIVE          PIC 9(06).
017900     05  OS-TOTAL-STOCK        PIC S9(07).
018000     05  FILLER                PIC X(03).
018100
018200 FD  EXPECTED-OLD
018300     LABEL RECORD IS STANDARD
018400     RECORD CONTAINS 22 CHARACTERS
018500     DATA RECORD IS OLD-EXP-REC.
018600 01  OLD-EXP-REC.
018700     05  EO-DAY-ID             PIC 9(06).
018800     05  EO-AGENT-ID           PIC 9(04).
018900     05  EO-EXPECTED-AMOUNT    PIC S9(09)V99.
019000     05  FILLER                PIC X(01).
019100
019200 FD  EXPECTED-NEW
019300     LABEL RECORD IS STANDARD
019400     RECORD CONTAINS 22 CHARACTERS
019500     DATA RECORD IS NEW-EXP-REC.
019600 01  NEW-EXP-REC.
019700     05  EN-DAY-ID             PIC 9(06).
019800     05  EN-AGENT-ID           PIC 9(04).
019900     05  EN-EXPECTED-AMOUNT    PIC S9(09)V99.
020000     05  FILLER                PIC X(01).
020100
020200 FD  PRTOUT
020300     LABEL RECORD IS OMITTED
020400     RECORD CONTAINS 132 CHARACTERS
020500     LINAGE IS 60 WITH FOOTING AT 55
020600     DATA RECORD IS PRTLINE.
020700 01  PRTLINE                   PIC X(132).
020800
020900 WORKING-STORAGE SECTION.
021000 01  WORK-AREA.
021100     05  C-PCTR                PIC 99      COMP  VALUE ZERO.
021200     05  MORE-RECS             PIC XXX             VALUE "YES".
021300     05  W-DAY-ID              PIC 9(06)   COMP-3 VALUE ZERO.
021400     05  W-ABORT-SW            PIC X               VALUE "N".
021500         88  RUN-ABORTED                           VALUE "Y".
021600     05  W-TYPE-CTR            PIC 99      COMP  VALUE ZERO.
021700     05  W-AGENT-CTR           PIC 99      COMP  VALUE ZERO.
021800     05  W-SCAN-SUB            PIC 99      COMP  VALUE ZERO.
021900     05  W-LOOKUP-ID           PIC 9(04)   COMP  VALUE ZERO.
022000     05  W-AGENT-SUB           PIC 99      COMP  VALUE ZERO.
022100     05  W-TYPE-SUB            PIC 99      COMP  VALUE ZERO.
022200     05  W-PRT-CTR             PIC 99      COMP  VALUE ZERO.
022300     05  W-MIN-SUB             PIC 99      COMP  VALUE ZERO.
022400     05  W-REC-CTR             PIC 9(05)   COMP  VALUE ZERO.
022500     05  FILLER                PIC X(08)           VALUE SPACES.
022600
022700 01  W-TOTALS.
022800     05  W-TVOUT-REFUND        PIC S9(07)V99       VALUE ZERO.
022900     05  W-TOTAL-EXPECTED      PIC S9(09)V99       VALUE ZERO.
023000     05  W-MIN-NAME            PIC X(20)           VALUE SPACES.
023100     05  FILLER                PIC X(04)           VALUE SPACES.
023200
023300 01  CYL-TABLE.
023400     05  CYL-ENTRY OCCURS 50 TIMES
023500                  INDEXED BY CYL-IX.
023600         10  TB-TYPE-ID        PIC 9(04).
023700         10  TB-TYPE-NAME      PIC X(20).
023800         10  TB-CATEGORY       PIC X(10).
023900         10  TB-REFILL-AMT     PIC S9(07)V99.
024000         10  TB-DEPOSIT-AMT    PIC S9(07)V99.
024100         10  TB-DOCUMENT-AMT   PIC S9(07)V99.
024200         10  TB-INSTALL-AMT    PIC S9(07)V99.
024300         10  TB-REGULATOR-AMT  PIC S9(07)V99.
024400
024500 01  AGENT-TABLE.
024600     05  AGENT-ENTRY OCCURS 30 TIMES
024700                  INDEXED BY AGENT-IX.
024800         10  TB-AGENT-ID       PIC 9(04).
024900         10  TB-AGENT-NAME     PIC X(20).
025000         10  TB-FOUND          PIC X(01)    VALUE "N".
025100         10  TB-PRINTED        PIC X(01)    VALUE "N".
025200         10  TB-REGULAR-AMT    PIC S9(07)V99 VALUE ZERO.
025300         10  TB-NC-AMT         PIC S9(07)V99 VALUE ZERO.
025400         10  TB-DBC-AMT        PIC S9(07)V99 VALUE ZERO.
025500         10  TB-EXPECTED-AMT   PIC S9(09)V99 VALUE ZERO.
025600
025700 01  W-DATE-GROUP.
025800     05  W-DATE-NUM            PIC 9(08)           VALUE ZERO.
025900 01  W-DATE-PARTS REDEFINES W-DATE-GROUP.
026000     05  W-DATE-CCYY           PIC 9(04).
026100     05  W-DATE-MM             PIC 9(02).
026200     05  W-DATE-DD             PIC 9(02).
026300
026400 01  W-DAY-ID-ALPHA            PIC X(06)           VALUE SPACES.
026500 01  W-DAY-ID-NUM REDEFINES W-DAY-ID-ALPHA PIC 9(06).
026600
026700 01  SYS-DATE.
026800     05  I-YEAR                PIC 9(04).
026900     05  I-MONTH               PIC 99.
027000     05  I-DAY                 PIC 99.
027100 01  SYS-DATE-NUM REDEFINES SYS-DATE PIC 9(08).
027200
027300 01  COMPANY-TITLE-LINE.
027400     05  FILLER                PIC X(06)   VALUE "DATE:".
027500     05  O-MONTH                PIC 99.
027600     05  FILLER                PIC X       VALUE "/".
027700     05  O-DAY                  PIC 99.
027800     05  FILLER                PIC X       VALUE "/".
027900     05  O-YEAR                 PIC 9(04).
028000     05  FILLER                PIC X(28)   VALUE SPACES.
028100     05  FILLER                PIC X(34)   VALUE
028200         "SHREE LAXMI GAS SERVICE - GCYLCSH5".
028300     05  FILLER                PIC X(46)   VALUE SPACES.
028400     05  FILLER                PIC X(06)   VALUE "PAGE: ".
028500     05  O-PCTR                PIC Z9.
028600
028700 01  DETAIL-HEADING-LINE.
028800     05  FILLER                PIC X(19)   VALUE SPACES.
028900     05  FILLER                PIC X(31)   VALUE
029000         "STEP 5 - CASH EXPECTED BY AGENT".
029100     05  FILLER                PIC X(05)   VALUE SPACES.
029200     05  FILLER                PIC X(08)   VALUE "DAY ID: ".
029300     05  O-DAY-ID              PIC Z(5)9.
029400     05  FILLER                PIC X(63)   VALUE SPACES.
029500
029600 01  DETAIL-COLUMN-HEADING.
029700     05  FILLER                PIC X(05)   VALUE SPACES.
029800     05  FILLER                PIC X(10)   VALUE "AGENT NAME".
029900     05  FILLER                PIC X(05)   VALUE SPACES.
030000     05  FILLER                PIC X(11)   VALUE "REGULAR AMT".
030100     05  FILLER                PIC X(03)   VALUE SPACES.
030200     05  FILLER                PIC X(06)   VALUE "NC AMT".
030300     05  FILLER                PIC X(08)   VALUE SPACES.
030400     05  FILLER                PIC X(07)   VALUE "DBC AMT".
030500     05  FILLER                PIC X(07)   VALUE SPACES.
030600     05  FILLER                PIC X(13)   VALUE "TV-OUT REFUND".
030700     05  FILLER                PIC X(01)   VALUE SPACES.
030800     05  FILLER                PIC X(12)   VALUE "EXPECTED AMT".
030900     05  FILLER                PIC X(44)   VALUE SPACES.
031000
031100 01  DETAIL-LINE.
031200     05  FILLER                PIC X(05)   VALUE SPACES.
031300     05  O-AGENT-NAME          PIC X(20).
031400     05  FILLER                PIC X(05)   VALUE SPACES.
031500     05  O-REGULAR-AMT         PIC ZZZ,ZZZ.99.
031600     05  FILLER                PIC X(04)   VALUE SPACES.
031700     05  O-NC-AMT              PIC ZZZ,ZZZ.99.
031800     05  FILLER                PIC X(04)   VALUE SPACES.
031900     05  O-DBC-AMT             PIC ZZZ,ZZZ.99.
032000     05  FILLER                PIC X(04)   VALUE SPACES.
032100     05  O-REFUND-AMT          PIC ZZZ,ZZZ.99.
032200     05  FILLER                PIC X(04)   VALUE SPACES.
032300     05  O-EXPECTED-AMT        PIC -Z,ZZZ,ZZ9.99.
032400     05  FILLER                PIC X(33)   VALUE SPACES.
032500
032600 01  TOTAL-LINE.
032700     05  FILLER                PIC X(05)   VALUE SPACES.
032800     05  FILLER                PIC X(16)   VALUE
032900         "TOTAL EXPECTED: ".
033000     05  O-TOTAL-EXPECTED      PIC -Z,ZZZ,ZZ9.99.
033100     05  FILLER                PIC X(98)   VALUE SPACES.
033200
033300 01  ERROR-LINE.
033400     05  FILLER                PIC X(10)   VALUE SPACES.
033500     05  FILLER                PIC X(04)   VALUE "*** ".
033600     05  O-ERR-TEXT            PIC X(100).
033700     05  FILLER                PIC X(18)   VALUE SPACES.
033800
033900 01  BLANK-LINE.
034000     05  FILLER                PIC X(132)  VALUE SPACES.
034100
034200 PROCEDURE DIVISION.
034300
034400 0000-GCYLCSH5.
034500     PERFORM 1000-INIT.
034600     IF NOT RUN-ABORTED
034700         PERFORM 2000-MAINLINE
034800     END-IF.
034900     PERFORM 3000-CLOSING.
035000     STOP RUN.
035100
035200 1000-INIT.
035300     MOVE FUNCTION CURRENT-DATE TO SYS-DATE-NUM.
035400     MOVE I-DAY TO O-DAY.
035500     MOVE I-MONTH TO O-MONTH.
035600     MOVE I-YEAR TO O-YEAR.
035700     MOVE SPACES TO O-DAY-ID.
035800
035900     OPEN INPUT RUNDATE.
036000     READ RUNDATE
036100         AT END
036200             MOVE "NO" TO MORE-RECS.
036300     MOVE RD-WORK-DATE TO W-DATE-NUM.
036400     CLOSE RUNDATE.
036500
036600     OPEN INPUT CYL-TYPE-MASTER.
036700     PERFORM 1100-LOAD-CYL-TABLE.
036800     CLOSE CYL-TYPE-MASTER.
036900
037000     OPEN INPUT PRICE-MASTER.
037100     PERFORM 1150-LOAD-PRICE-TABLE.
037200     CLOSE PRICE-MASTER.
037300
037400     OPEN INPUT AGENT-MASTER.
037500     PERFORM 1200-LOAD-AGENT-TABLE.
037600     CLOSE AGENT-MASTER.
037700
037800     OPEN INPUT STOCK-DAY-MASTER.
037900     PERFORM 1300-FIND-CURRENT-DAY.
038000     CLOSE STOCK-DAY-MASTER.
038100
038200     IF NOT RUN-ABORTED
038300         MOVE W-DAY-ID TO W-DAY-ID-NUM
038400         MOVE W-DAY-ID-ALPHA TO O-DAY-ID
038500     END-IF.
038600
038700     OPEN OUTPUT PRTOUT.
038800     PERFORM 9900-HEADING.
038900
039000 1100-LOAD-CYL-TABLE.
039100     MOVE "YES" TO MORE-RECS.
039200     PERFORM 9000-READ-CYL.
039300     PERFORM 1110-LOAD-ONE-TYPE UNTIL MORE-RECS = "NO".
039400
039500 1110-LOAD-ONE-TYPE.
039600     ADD 1 TO W-TYPE-CTR.
039700     MOVE CT-TYPE-ID       TO TB-TYPE-ID(W-TYPE-CTR).
039800     MOVE CT-NAME          TO TB-TYPE-NAME(W-TYPE-CTR).
039900     MOVE CT-CATEGORY      TO TB-CATEGORY(W-TYPE-CTR).
040000     PERFORM 9000-READ-CYL.
040100
040200 1150-LOAD-PRICE-TABLE.
040300     MOVE "YES" TO MORE-RECS.
040400     PERFORM 9100-READ-PRICE.
040500     PERFORM 1160-POST-ONE-PRICE UNTIL MORE-RECS = "NO".
040600
040700 1160-POST-ONE-PRICE.
040800     MOVE PR-TYPE-ID TO W-LOOKUP-ID.
040900     PERFORM 2140-LOOKUP-TYPE.
041000     IF W-TYPE-SUB NOT = ZERO
041100         MOVE PR-REFILL-AMOUNT    TO TB-REFILL-AMT(W-TYPE-SUB)
041200         MOVE PR-DEPOSIT-AMOUNT   TO TB-DEPOSIT-AMT(W-TYPE-SUB)
041300         MOVE PR-DOCUMENT-CHARGE  TO TB-DOCUMENT-AMT(W-TYPE-SUB)
041400         MOVE PR-INSTALL-CHARGE   TO TB-INSTALL-AMT(W-TYPE-SUB)
041500         MOVE PR-REGULATOR-CHARGE TO TB-REGULATOR-AMT(W-TYPE-SUB)
041600     END-IF.
041700     PERFORM 9100-READ-PRICE.
041800
041900 1200-LOAD-AGENT-TABLE.
042000     MOVE "YES" TO MORE-RECS.
042100     PERFORM 9150-READ-AGENT.
042200     PERFORM 1210-LOAD-ONE-AGENT UNTIL MORE-RECS = "NO".
042300
042400 1210-LOAD-ONE-AGENT.
042500     ADD 1 TO W-AGENT-CTR.
042600     MOVE AG-BOY-ID TO TB-AGENT-ID(W-AGENT-CTR).
042700     MOVE AG-NAME   TO TB-AGENT-NAME(W-AGENT-CTR).
042800     PERFORM 9150-READ-AGENT.
042900
043000 1300-FIND-CURRENT-DAY.
043100     MOVE "YES" TO MORE-RECS.
043200     PERFORM 9200-READ-DAY.
043300     PERFORM 1310-CHECK-ONE-DAY UNTIL MORE-RECS = "NO".
043400     IF W-DAY-ID = ZERO AND NOT RUN-ABORTED
043500         MOVE "Y" TO W-ABORT-SW
043600         MOVE "WORKING DAY DOES NOT EXIST" TO O-ERR-TEXT
043700         PERFORM 9300-WRITE-ERROR
043800     END-IF.
043900
044000 1310-CHECK-ONE-DAY.
044100     IF SD-DAY-DATE = W-DATE-NUM
044200         MOVE SD-DAY-ID TO W-DAY-ID
044300     END-IF.
044400     PERFORM 9200-READ-DAY.
044500
044600 2000-MAINLINE.
044700     OPEN INPUT ISSUE-OLD.
044800     MOVE "YES" TO MORE-RECS.
044900     PERFORM 9400-READ-ISSUE.
045000     PERFORM 2100-AGGREGATE-SALES UNTIL MORE-RECS = "NO".
045100     CLOSE ISSUE-OLD.
045200
045300     OPEN INPUT SUMMARY-OLD.
045400     MOVE "YES" TO MORE-RECS.
045500     PERFORM 9450-READ-SUMMARY.
045600     PERFORM 2200-CALC-TVOUT-REFUND UNTIL MORE-RECS = "NO".
045700     CLOSE SUMMARY-OLD.
045800
045900     PERFORM 2300-CALC-EXPECTED
046000         VARYING W-AGENT-SUB FROM 1 BY 1
046100         UNTIL W-AGENT-SUB > W-AGENT-CTR.
046200
046300     OPEN INPUT EXPECTED-OLD.
046400     OPEN OUTPUT EXPECTED-NEW.
046500     PERFORM 2400-UPDATE-EXPECTED-FILE.
046600     PERFORM 2450-APPEND-NEW-ROWS.
046700     CLOSE EXPECTED-OLD.
046800     CLOSE EXPECTED-NEW.
046900
047000     PERFORM 2500-PRINT-REPORT.
047100     PERFORM 2600-PRINT-TOTAL.
047200
047300 2100-AGGREGATE-SALES.
047400     IF OI-DAY-ID = W-DAY-ID AND OI-SOURCE NOT = "OFFICE"
047500         PERFORM 2110-ADD-ONE-ISSUE
047600     END-IF.
047700     PERFORM 9400-READ-ISSUE.
047800
047900 2110-ADD-ONE-ISSUE.
048000     MOVE OI-AGENT-ID TO W-LOOKUP-ID.
048100     PERFORM 2120-LOOKUP-AGENT.
048200     MOVE OI-TYPE-ID  TO W-LOOKUP-ID.
048300     PERFORM 2140-LOOKUP-TYPE.
048400     IF W-AGENT-SUB NOT = ZERO AND W-TYPE-SUB NOT = ZERO
048500         MOVE "Y" TO TB-FOUND(W-AGENT-SUB)
048600         COMPUTE TB-REGULAR-AMT(W-AGENT-SUB) =
048700             TB-REGULAR-AMT(W-AGENT-SUB) +
048800                 OI-REGULAR-QTY * TB-REFILL-AMT(W-TYPE-SUB)
048900         PERFORM 2130-ADD-NC-AMOUNT
049000         COMPUTE TB-DBC-AMT(W-AGENT-SUB) =
049100             TB-DBC-AMT(W-AGENT-SUB) +
049200                 OI-DBC-QTY *
049300                     (TB-DEPOSIT-AMT(W-TYPE-SUB) +
049400                      TB-REFILL-AMT(W-TYPE-SUB) +
049500                      TB-DOCUMENT-AMT(W-TYPE-SUB) +
049600                      TB-INSTALL-AMT(W-TYPE-SUB))
049700     END-IF.
049800
049900 2130-ADD-NC-AMOUNT.
050000     IF TB-CATEGORY(W-TYPE-SUB) = "DOMESTIC"
050100         COMPUTE TB-NC-AMT(W-AGENT-SUB) =
050200             TB-NC-AMT(W-AGENT-SUB) +
050300                 OI-NC-QTY *
050400                     (TB-DEPOSIT-AMT(W-TYPE-SUB) +
050500                      TB-REFILL-AMT(W-TYPE-SUB) +
050600                      TB-DOCUMENT-AMT(W-TYPE-SUB) +
050700                      TB-INSTALL-AMT(W-TYPE-SUB) +
050800                      TB-REGULATOR-AMT(W-TYPE-SUB))
050900     ELSE
051000         COMPUTE TB-NC-AMT(W-AGENT-SUB) =
051100             TB-NC-AMT(W-AGENT-SUB) +
051200                 OI-NC-QTY *
051300                     (TB-DEPOSIT-AMT(W-TYPE-SUB) +
051400                      TB-REFILL-AMT(W-TYPE-SUB) +
051500                      TB-DOCUMENT-AMT(W-TYPE-SUB) +
051600                      TB-INSTALL-AMT(W-TYPE-SUB))
051700     END-IF.
051800
051900 2120-LOOKUP-AGENT.
052000     MOVE ZERO TO W-AGENT-SUB.
052100     PERFORM 2125-SCAN-ONE-AGENT
052200         VARYING W-SCAN-SUB FROM 1 BY 1
052300         UNTIL W-SCAN-SUB > W-AGENT-CTR.
052400
052500 2125-SCAN-ONE-AGENT.
052600     IF W-AGENT-SUB = ZERO
052700         AND TB-AGENT-ID(W-SCAN-SUB) = W-LOOKUP-ID
052800             MOVE W-SCAN-SUB TO W-AGENT-SUB
052900     END-IF.
053000
053100 2140-LOOKUP-TYPE.
053200     MOVE ZERO TO W-TYPE-SUB.
053300     PERFORM 2145-SCAN-ONE-TYPE
053400         VARYING W-SCAN-SUB FROM 1 BY 1
053500         UNTIL W-SCAN-SUB > W-TYPE-CTR.
053600
053700 2145-SCAN-ONE-TYPE.
053800     IF W-TYPE-SUB = ZERO
053900         AND TB-TYPE-ID(W-SCAN-SUB) = W-LOOKUP-ID
054000             MOVE W-SCAN-SUB TO W-TYPE-SUB
054100     END-IF.
054200
054300 2200-CALC-TVOUT-REFUND.
054400     IF OS-DAY-ID = W-DAY-ID AND OS-TVOUT-QTY > ZERO
054500         PERFORM 2210-ADD-ONE-REFUND
054600     END-IF.
054700     PERFORM 9450-READ-SUMMARY.
054800
054900 2210-ADD-ONE-REFUND.
055000     MOVE OS-TYPE-ID TO W-LOOKUP-ID.
055100     PERFORM 2140-LOOKUP-TYPE.
055200     IF W-TYPE-SUB NOT = ZERO
055300         COMPUTE W-TVOUT-REFUND ROUNDED =
055400             W-TVOUT-REFUND +
055500                 OS-TVOUT-QTY * TB-DEPOSIT-AMT(W-TYPE-SUB)
055600     END-IF.
055700
055800 2300-CALC-EXPECTED.
055900     IF TB-FOUND(W-AGENT-SUB) = "Y"
056000         COMPUTE TB-EXPECTED-AMT(W-AGENT-SUB) ROUNDED =
056100             TB-REGULAR-AMT(W-AGENT-SUB) +
056200             TB-NC-AMT(W-AGENT-SUB)      +
056300             TB-DBC-AMT(W-AGENT-SUB)     -
056400             W-TVOUT-REFUND
056500         ADD TB-EXPECTED-AMT(W-AGENT-SUB) TO W-TOTAL-EXPECTED
056600     END-IF.
056700
056800 2400-UPDATE-EXPECTED-FILE.
056900     MOVE "YES" TO MORE-RECS.
057000     PERFORM 9500-READ-OLD-EXP.
057100     PERFORM 2410-COPY-ONE-ROW UNTIL MORE-RECS = "NO".
057200
057300 2410-COPY-ONE-ROW.
057400     MOVE OLD-EXP-REC TO NEW-EXP-REC.
057500     IF EO-DAY-ID = W-DAY-ID
057600         MOVE EO-AGENT-ID TO W-LOOKUP-ID
057700         PERFORM 2120-LOOKUP-AGENT
057800         IF W-AGENT-SUB NOT = ZERO
057900             AND TB-FOUND(W-AGENT-SUB) = "Y"
058000                 MOVE TB-EXPECTED-AMT(W-AGENT-SUB)
058100                     TO EN-EXPECTED-AMOUNT
058200                 MOVE "Y" TO TB-PRINTED(W-AGENT-SUB)
058300         END-IF
058400     END-IF.
058500     WRITE NEW-EXP-REC.
058600     PERFORM 9500-READ-OLD-EXP.
058700
058800 2450-APPEND-NEW-ROWS.
058900     PERFORM 2460-APPEND-ONE-AGENT
059000         VARYING W-AGENT-SUB FROM 1 BY 1
059100         UNTIL W-AGENT-SUB > W-AGENT-CTR.
059200
059300 2460-APPEND-ONE-AGENT.
059400     IF TB-FOUND(W-AGENT-SUB) = "Y"
059500         AND TB-PRINTED(W-AGENT-SUB) = "N"
059600             MOVE SPACES TO NEW-EXP-REC
059700             MOVE W-DAY-ID TO EN-DAY-ID
059800             MOVE TB-AGENT-ID(W-AGENT-SUB) TO EN-AGENT-ID
059900             MOVE TB-EXPECTED-AMT(W-AGENT-SUB)
060000                 TO EN-EXPECTED-AMOUNT
060100             WRITE NEW-EXP-REC
060200             MOVE "Y" TO TB-PRINTED(W-AGENT-SUB)
060300     END-IF.
060400
060500 2500-PRINT-REPORT.
060600     MOVE ZERO TO W-PRT-CTR.
060700     PERFORM 2510-COUNT-ONE-AGENT
060800         VARYING W-AGENT-SUB FROM 1 BY 1
060900         UNTIL W-AGENT-SUB > W-AGENT-CTR.
061000     PERFORM 2520-RESET-PRINTED-FLAG
061100         VARYING W-AGENT-SUB FROM 1 BY 1
061200         UNTIL W-AGENT-SUB > W-AGENT-CTR.
061300     PERFORM 2530-PRINT-NEXT-ROW
061400         VARYING W-SCAN-SUB FROM 1 BY 1
061500         UNTIL W-SCAN-SUB > W-PRT-CTR.
061600
061700 2510-COUNT-ONE-AGENT.
061800     IF TB-FOUND(W-AGENT-SUB) = "Y"
061900         ADD 1 TO W-PRT-CTR
062000     END-IF.
062100
062200 2520-RESET-PRINTED-FLAG.
062300     IF TB-FOUND(W-AGENT-SUB) = "Y"
062400         MOVE "N" TO TB-PRINTED(W-AGENT-SUB)
062500     END-IF.
062600
062700 2530-PRINT-NEXT-ROW.
062800     MOVE HIGH-VALUES TO W-MIN-NAME.
062900     MOVE ZERO TO W-MIN-SUB.
063000     PERFORM 2540-SCAN-FOR-MIN
063100         VARYING W-AGENT-SUB FROM 1 BY 1
063200         UNTIL W-AGENT-SUB > W-AGENT-CTR.
063300     IF W-MIN-SUB NOT = ZERO
063400         PERFORM 2550-WRITE-ONE-ROW
063500     END-IF.
063600
063700 2540-SCAN-FOR-MIN.
063800     IF TB-FOUND(W-AGENT-SUB) = "Y"
063900         AND TB-PRINTED(W-AGENT-SUB) = "N"
064000         AND TB-AGENT-NAME(W-AGENT-SUB) < W-MIN-NAME
064100             MOVE TB-AGENT-NAME(W-AGENT-SUB) TO W-MIN-NAME
064200             MOVE W-AGENT-SUB TO W-MIN-SUB
064300     END-IF.
064400
064500 2550-WRITE-ONE-ROW.
064600     MOVE TB-AGENT-NAME(W-MIN-SUB)   TO O-AGENT-NAME.
064700     MOVE TB-REGULAR-AMT(W-MIN-SUB)  TO O-REGULAR-AMT.
064800     MOVE TB-NC-AMT(W-MIN-SUB)       TO O-NC-AMT.
064900     MOVE TB-DBC-AMT(W-MIN-SUB)      TO O-DBC-AMT.
065000     MOVE W-TVOUT-REFUND             TO O-REFUND-AMT.
065100     MOVE TB-EXPECTED-AMT(W-MIN-SUB) TO O-EXPECTED-AMT.
065200     WRITE PRTLINE FROM DETAIL-LINE
065300         AFTER ADVANCING 1 LINE
065400             AT EOP
065500                 PERFORM 9900-HEADING.
065600     MOVE "Y" TO TB-PRINTED(W-MIN-SUB).
065700
065800 2600-PRINT-TOTAL.
065900     MOVE W-TOTAL-EXPECTED TO O-TOTAL-EXPECTED.
066000     WRITE PRTLINE FROM TOTAL-LINE
066100         AFTER ADVANCING 2 LINES.
066200
066300 3000-CLOSING.
066400     CLOSE PRTOUT.
066500
066600 9000-READ-CYL.
066700     READ CYL-TYPE-MASTER
066800         AT END
066900             MOVE "NO" TO MORE-RECS.
067000
067100 9100-READ-PRICE.
067200     READ PRICE-MASTER
067300         AT END
067400             MOVE "NO" TO MORE-RECS.
067500
067600 9150-READ-AGENT.
067700     READ AGENT-MASTER
067800         AT END
067900             MOVE "NO" TO MORE-RECS.
068000
068100 9200-READ-DAY.
068200     READ STOCK-DAY-MASTER
068300         AT END
068400             MOVE "NO" TO MORE-RECS.
068500
068600 9300-WRITE-ERROR.
068700     WRITE PRTLINE FROM ERROR-LINE
068800         AFTER ADVANCING 2 LINES.
068900
069000 9400-READ-ISSUE.
069100     READ ISSUE-OLD
069200         AT END
069300             MOVE "NO" TO MORE-RECS.
069400
069500 9450-READ-SUMMARY.
069600     READ SUMMARY-OLD
069700         AT END
069800             MOVE "NO" TO MORE-RECS.
069900
070000 9500-READ-OLD-EXP.
070100     READ EXPECTED-OLD
070200         AT END
070300             MOVE "NO" TO MORE-RECS.
070400
070500 9900-HEADING.
070600     ADD 1 TO C-PCTR.
070700     MOVE C-PCTR TO O-PCTR.
070800     WRITE PRTLINE FROM COMPANY-TITLE-LINE
070900         AFTER ADVANCING PAGE.
071000     WRITE PRTLINE FROM DETAIL-HEADING-LINE
071100         AFTER ADVANCING 2 LINES.
071200     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
071300         AFTER ADVANCING 2 LINES.
