000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          GCYLCLC4.
000300 AUTHOR.              S R DESHPANDE.
000400 INSTALLATION.        SHREE LAXMI GAS SERVICE - DATA PROC CELL.
000500 DATE-WRITTEN.        12/09/91.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - AUTHORISED USE ONLY.
000800
000900***************************************************************
001000* GCYLCLC4 - DAILY STOCK CALCULATION                           *
001100* STEP 4 OF THE DAILY TRANSACTION POSTING RUN.                 *
001200* FOOTS THE DAY'S DELIVERY-ISSUE ROWS (DELIVERY BOYS AND THE   *
001300* OFFICE COUNTER TOGETHER) BY CYLINDER TYPE, POSTS THE SALES   *
001400* FIGURES TO THE DAY'S STOCK SUMMARY AND DERIVES CLOSING       *
001500* FILLED, CLOSING EMPTY AND TOTAL STOCK FOR EVERY TYPE.  A     *
001600* TYPE LEFT WITH A NEGATIVE CLOSING FIGURE DOES NOT STOP THE   *
001700* RUN - THE UPDATE STANDS AND THE NAME IS FLAGGED FOR THE      *
001800* STOCK CLERK TO INVESTIGATE.                                  *
001900***************************************************************
002000*--------------------------------------------------------------
002100* C H A N G E   L O G
002200*--------------------------------------------------------------
002300* DATE     PGMR  REQ#     DESCRIPTION                    TAG
002400*--------------------------------------------------------------
002500* 12/09/91 SRD   NEW      INITIAL RELEASE - STOCK FOOTING AND
002600*                         CLOSING BALANCE CALCULATION.
002700* 05/22/93 API   CR-0448  NEGATIVE CLOSING FIGURES NO LONGER
002800*                         ABEND THE JOB - UPDATE NOW APPLIES
002900*                         AND OFFENDING TYPES ARE LISTED ON A
003000*                         TRAILER LINE FOR FOLLOW UP.
003100* 08/21/98 PNV   Y2K-014  YEAR 2000 - WORK DATE COMPARE NOW
003200*                         FULL CCYY.
003300* 02/10/99 PNV   Y2K-014  Y2K SIGN-OFF.
003400* 09/03/02 API   CR-0749  CYLINDER MASTER TABLE ENLARGED TO 50
003500*                         ENTRIES, AGENCY ADDED COMMERCIAL LINE.
003600* 03/11/04 PNV   CR-0803  OPEN/EMPTY COLUMNS NOW CARRIED IN THE
003700*                         TYPE TABLE SO THE LISTING CAN PRINT IN
003800*                         DISPLAY ORDER INSTEAD OF MASTER ID
003900*                         ORDER, PER STOCK CLERK REQUEST.
004000* 10/04/06 JT    CR-0906  MINOR - REPORT HEADING RE-ALIGNED,
004100*                         DAY ID NOW SHOWN FOR OPERATOR CHECK.
004200*--------------------------------------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT RUNDATE
005300         ASSIGN TO RUNDATE
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT CYL-TYPE-MASTER
005700         ASSIGN TO CYLTYPES
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT STOCK-DAY-MASTER
006100         ASSIGN TO STKDYOLD
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT ISSUE-OLD
006500         ASSIGN TO DLIOLD
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700
006800     SELECT SUMMARY-OLD
006900         ASSIGN TO DSSOLD
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT SUMMARY-NEW
007300         ASSIGN TO DSSNEW
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500
007600     SELECT PRTOUT
007700         ASSIGN TO PRTOUT
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300 FD  RUNDATE
008400     LABEL RECORD IS STANDARD
008500     RECORD CONTAINS 8 CHARACTERS
008600     DATA RECORD IS RUNDATE-REC.
008700 01  RUNDATE-REC.
008800     05  RD-WORK-DATE          PIC 9(08).
008900
009000 FD  CYL-TYPE-MASTER
009100     LABEL RECORD IS STANDARD
009200     RECORD CONTAINS 49 CHARACTERS
009300     DATA RECORD IS CYL-REC.
009400 01  CYL-REC.
009500     05  CT-TYPE-ID            PIC 9(04).
009600     05  CT-NAME               PIC X(20).
009700     05  CT-CODE               PIC X(10).
009800     05  CT-CATEGORY           PIC X(10).
009900     05  CT-DISPLAY-ORDER      PIC 9(03).
010000     05  CT-ACTIVE             PIC X(01).
010100     05  FILLER                PIC X(01).
010200
010300 FD  STOCK-DAY-MASTER
010400     LABEL RECORD IS STANDARD
010500     RECORD CONTAINS 45 CHARACTERS
010600     DATA RECORD IS DAY-REC.
010700 01  DAY-REC.
010800     05  SD-DAY-ID             PIC 9(06).
010900     05  SD-DAY-DATE           PIC 9(08).
011000     05  SD-DAY-STATUS         PIC X(06).
011100     05  SD-CLOSED-AT          PIC X(19).
011200     05  FILLER                PIC X(06).
011300
011400 FD  ISSUE-OLD
011500     LABEL RECORD IS STANDARD
011600     RECORD CONTAINS 38 CHARACTERS
011700     DATA RECORD IS OLD-ISSUE-REC.
011800 01  OLD-ISSUE-REC.
011900     05  OI-DAY-ID             PIC 9(06).
012000     05  OI-AGENT-ID           PIC 9(04).
012100     05  OI-TYPE-ID            PIC 9(04).
012200     05  OI-SOURCE             PIC X(08).
012300     05  OI-REGULAR-QTY        PIC 9(05).
012400     05  OI-NC-QTY             PIC 9(05).
012500     05  OI-DBC-QTY            PIC 9(05).
012600     05  FILLER                PIC X(01).
012700
012800 FD  SUMMARY-OLD
012900     LABEL RECORD IS STANDARD
013000     RECORD CONTAINS 86 CHARACTERS
013100     DATA RECORD IS OLD-SUM-REC.
013200 01  OLD-SUM-REC.
013300     05  OS-DAY-ID             PIC 9(06).
013400     05  OS-TYPE-ID            PIC 9(04).
013500     05  OS-OPEN-FILLED        PIC S9(06).
013600     05  OS-OPEN-EMPTY         PIC S9(06).
013700     05  OS-RECEIPT            PIC 9(06).
013800     05  OS-RETURN             PIC 9(06).
013900     05  OS-SALES-REG          PIC 9(06).
014000     05  OS-NC-QTY             PIC 9(06).
014100     05  OS-DBC-QTY            PIC 9(06).
014200     05  OS-TVOUT-QTY          PIC 9(06).
014300     05  OS-CLOSE-FILLED       PIC S9(06).
014400     05  OS-CLOSE-EMPTY        PIC S9(06).
014500     05  OS-DEFECTIVE          PIC 9(06).
014600     05  OS-TOTAL-STOCK        PIC S9(07).
014700     05  FILLER                PIC X(03).
014800
014900 FD  SUMMARY-NEW
015000     LABEL RECORD IS STANDARD
015100     RECORD CONTAINS 86 CHARACTERS
015200     DATA RECORD IS NEW-SUM-REC.
015300 01  NEW-SUM-REC.
015400     05  NS-DAY-ID             PIC 9(06).
015500     05  NS-TYPE-ID            PIC 9(04).
015600     05  NS-OPEN-FILLED        PIC S9(06).
015700     05  NS-OPEN-EMPTY         PIC S9(06).
015800     05  NS-RECEIPT            PIC 9(06).
015900     05  NS-RETURN             PIC 9(06).
016000     05  NS-SALES-REG          PIC 9(06).
016100     05  NS-NC-QTY             PIC 9(06).
016200     05  NS-DBC-QTY            PIC 9(06).
016300     05  NS-TVOUT-QTY          PIC 9(06).
016400     05  NS-CLOSE-FILLED       PIC S9(06).
016500     05  NS-CLOSE-EMPTY        PIC S9(06).
016600     05  NS-DEFECTIVE          PIC 9(06).
016700     05  NS-TOTAL-STOCK        PIC S9(07).
016800     05  FILLER                PIC X(03).
016900
017000 FD  PRTOUT
017100     LABEL RECORD IS OMITTED
017200     RECORD CONTAINS 132 CHARACTERS
017300     LINAGE IS 60 WITH FOOTING AT 55
017400     DATA RECORD IS PRTLINE.
017500 01  PRTLINE                   PIC X(132).
017600
017700 WORKING-STORAGE SECTION.
017800 01  WORK-AREA.
017900     05  C-PCTR                PIC 99      COMP  VALUE ZERO.
018000     05  MORE-RECS             PIC XXX             VALUE "YES".
018100     05  W-DAY-ID              PIC 9(06)   COMP-3 VALUE ZERO.
018200     05  W-ABORT-SW            PIC X               VALUE "N".
018300         88  RUN-ABORTED                           VALUE "Y".
018400     05  W-TYPE-CTR            PIC 99      COMP  VALUE ZERO.
018500     05  W-SUB                 PIC 99      COMP  VALUE ZERO.
018600     05  W-SCAN-SUB            PIC 99      COMP  VALUE ZERO.
018700     05  W-LOOKUP-ID           PIC 9(04)   COMP  VALUE ZERO.
018800     05  W-PRT-CTR             PIC 99      COMP  VALUE ZERO.
018900     05  W-MIN-SUB             PIC 99      COMP  VALUE ZERO.
019000     05  W-MIN-ORDER           PIC 9(04)   COMP  VALUE ZERO.
019100     05  W-ERR-CTR             PIC 9(03)   COMP  VALUE ZERO.
019200     05  W-NEG-PTR             PIC 9(03)   COMP  VALUE 1.
019300     05  FILLER                PIC X(06)           VALUE SPACES.
019400
019500 01  W-NEG-MSG                 PIC X(200)          VALUE SPACES.
019600
019700 01  CYL-TABLE.
019800     05  CYL-ENTRY OCCURS 50 TIMES
019900                  INDEXED BY CYL-IX.
020000         10  TB-TYPE-ID        PIC 9(04).
020100         10  TB-NAME           PIC X(20).
020200         10  TB-ORDER          PIC 9(04).
020300         10  TB-FOUND          PIC X(01)    VALUE "N".
020400         10  TB-PRINTED        PIC X(01)    VALUE "N".
020500         10  TB-NEG            PIC X(01)    VALUE "N".
020600         10  TB-SALES-REG      PIC 9(06)    COMP  VALUE ZERO.
020700         10  TB-NC-QTY         PIC 9(06)    COMP  VALUE ZERO.
020800         10  TB-DBC-QTY        PIC 9(06)    COMP  VALUE ZERO.
020900         10  TB-OPEN-FILLED    PIC S9(06)   COMP  VALUE ZERO.
021000         10  TB-OPEN-EMPTY     PIC S9(06)   COMP  VALUE ZERO.
021100         10  TB-RECEIPT        PIC 9(06)    COMP  VALUE ZERO.
021200         10  TB-RETURN         PIC 9(06)    COMP  VALUE ZERO.
021300         10  TB-TVOUT-QTY      PIC 9(06)    COMP  VALUE ZERO.
021400         10  TB-DEFECTIVE      PIC 9(06)    COMP  VALUE ZERO.
021500         10  TB-CLOSE-FILLED   PIC S9(06)   COMP  VALUE ZERO.
021600         10  TB-CLOSE-EMPTY    PIC S9(06)   COMP  VALUE ZERO.
021700         10  TB-TOTAL-STOCK    PIC S9(07)   COMP  VALUE ZERO.
021800
021900 01  W-DATE-GROUP.
022000     05  W-DATE-NUM            PIC 9(08)           VALUE ZERO.
022100 01  W-DATE-PARTS REDEFINES W-DATE-GROUP.
022200     05  W-DATE-CCYY           PIC 9(04).
022300     05  W-DATE-MM             PIC 9(02).
022400     05  W-DATE-DD             PIC 9(02).
022500
022600 01  W-DAY-ID-ALPHA            PIC X(06)           VALUE SPACES.
022700 01  W-DAY-ID-NUM REDEFINES W-DAY-ID-ALPHA PIC 9(06).
022800
022900 01  SYS-DATE.
023000     05  I-YEAR                PIC 9(04).
023100     05  I-MONTH               PIC 99.
023200     05  I-DAY                 PIC 99.
023300 01  SYS-DATE-NUM REDEFINES SYS-DATE PIC 9(08).
023400
023500 01  COMPANY-TITLE-LINE.
023600     05  FILLER                PIC X(06)   VALUE "DATE:".
023700     05  O-MONTH                PIC 99.
023800     05  FILLER                PIC X       VALUE "/".
023900     05  O-DAY                  PIC 99.
024000     05  FILLER                PIC X       VALUE "/".
024100     05  O-YEAR                 PIC 9(04).
024200     05  FILLER                PIC X(28)   VALUE SPACES.
024300     05  FILLER                PIC X(34)   VALUE
024400         "SHREE LAXMI GAS SERVICE - GCYLCLC4".
024500     05  FILLER                PIC X(46)   VALUE SPACES.
024600     05  FILLER                PIC X(06)   VALUE "PAGE: ".
024700     05  O-PCTR                PIC Z9.
024800
024900 01  DETAIL-HEADING-LINE.
025000     05  FILLER                PIC X(20)   VALUE SPACES.
025100     05  FILLER                PIC X(30)   VALUE
025200         "STEP 4 - DAILY STOCK CLOSING".
025300     05  FILLER                PIC X(05)   VALUE SPACES.
025400     05  FILLER                PIC X(08)   VALUE "DAY ID: ".
025500     05  O-DAY-ID              PIC Z(5)9.
025600     05  FILLER                PIC X(63)   VALUE SPACES.
025700
025800 01  DETAIL-COLUMN-HEADING.
025900     05  FILLER                PIC X(01)   VALUE SPACES.
026000     05  FILLER                PIC X(20)   VALUE "CYLINDER TYPE".
026100     05  FILLER                PIC X(01)   VALUE SPACES.
026200     05  FILLER                PIC X(08)   VALUE "OPN-FILL".
026300     05  FILLER                PIC X(01)   VALUE SPACES.
026400     05  FILLER                PIC X(08)   VALUE "OPN-EMPT".
026500     05  FILLER                PIC X(01)   VALUE SPACES.
026600     05  FILLER                PIC X(07)   VALUE "RECEIPT".
026700     05  FILLER                PIC X(01)   VALUE SPACES.
026800     05  FILLER                PIC X(07)   VALUE "RETURN ".
026900     05  FILLER                PIC X(01)   VALUE SPACES.
027000     05  FILLER                PIC X(07)   VALUE "SALE-RG".
027100     05  FILLER                PIC X(01)   VALUE SPACES.
027200     05  FILLER                PIC X(07)   VALUE "NC-QTY ".
027300     05  FILLER                PIC X(01)   VALUE SPACES.
027400     05  FILLER                PIC X(07)   VALUE "DBC-QTY".
027500     05  FILLER                PIC X(01)   VALUE SPACES.
027600     05  FILLER                PIC X(07)   VALUE "TV-OUT ".
027700     05  FILLER                PIC X(01)   VALUE SPACES.
027800     05  FILLER                PIC X(08)   VALUE "CLS-FILL".
027900     05  FILLER                PIC X(01)   VALUE SPACES.
028000     05  FILLER                PIC X(08)   VALUE "CLS-EMPT".
028100     05  FILLER                PIC X(01)   VALUE SPACES.
028200     05  FILLER                PIC X(07)   VALUE "DEFECT ".
028300     05  FILLER                PIC X(01)   VALUE SPACES.
028400     05  FILLER                PIC X(10)   VALUE "TOTAL-STK ".
028500     05  FILLER                PIC X(08)   VALUE SPACES.
028600
028700 01  DETAIL-LINE.
028800     05  FILLER                PIC X(01)   VALUE SPACES.
028900     05  O-NAME                PIC X(20).
029000     05  FILLER                PIC X(01)   VALUE SPACES.
029100     05  O-OPEN-FILLED         PIC -ZZZ,ZZ9.
029200     05  FILLER                PIC X(01)   VALUE SPACES.
029300     05  O-OPEN-EMPTY          PIC -ZZZ,ZZ9.
029400     05  FILLER                PIC X(01)   VALUE SPACES.
029500     05  O-RECEIPT             PIC ZZZ,ZZ9.
029600     05  FILLER                PIC X(01)   VALUE SPACES.
029700     05  O-RETURN              PIC ZZZ,ZZ9.
029800     05  FILLER                PIC X(01)   VALUE SPACES.
029900     05  O-SALES-REG           PIC ZZZ,ZZ9.
030000     05  FILLER                PIC X(01)   VALUE SPACES.
030100     05  O-NC-QTY              PIC ZZZ,ZZ9.
030200     05  FILLER                PIC X(01)   VALUE SPACES.
030300     05  O-DBC-QTY             PIC ZZZ,ZZ9.
030400     05  FILLER                PIC X(01)   VALUE SPACES.
030500     05  O-TVOUT-QTY           PIC ZZZ,ZZ9.
030600     05  FILLER                PIC X(01)   VALUE SPACES.
030700     05  O-CLOSE-FILLED        PIC -ZZZ,ZZ9.
030800     05  FILLER                PIC X(01)   VALUE SPACES.
030900     05  O-CLOSE-EMPTY         PIC -ZZZ,ZZ9.
031000     05  FILLER                PIC X(01)   VALUE SPACES.
031100     05  O-DEFECTIVE           PIC ZZZ,ZZ9.
031200     05  FILLER                PIC X(01)   VALUE SPACES.
031300     05  O-TOTAL-STOCK         PIC -Z,ZZZ,ZZ9.
031400     05  FILLER                PIC X(08)   VALUE SPACES.
031500
031600 01  ERROR-LINE.
031700     05  FILLER                PIC X(10)   VALUE SPACES.
031800     05  FILLER                PIC X(04)   VALUE "*** ".
031900     05  O-ERR-TEXT            PIC X(100).
032000     05  FILLER                PIC X(18)   VALUE SPACES.
032100
032200 01  BLANK-LINE.
032300     05  FILLER                PIC X(132)  VALUE SPACES.
032400
032500 PROCEDURE DIVISION.
032600
032700 0000-GCYLCLC4.
032800     PERFORM 1000-INIT.
032900     IF NOT RUN-ABORTED
033000         PERFORM 2000-MAINLINE
033100     END-IF.
033200     PERFORM 3000-CLOSING.
033300     STOP RUN.
033400
033500 1000-INIT.
033600     MOVE FUNCTION CURRENT-DATE TO SYS-DATE-NUM.
033700     MOVE I-DAY TO O-DAY.
033800     MOVE I-MONTH TO O-MONTH.
033900     MOVE I-YEAR TO O-YEAR.
034000     MOVE SPACES TO O-DAY-ID.
034100
034200     OPEN INPUT RUNDATE.
034300     READ RUNDATE
034400         AT END
034500             MOVE "NO" TO MORE-RECS.
034600     MOVE RD-WORK-DATE TO W-DATE-NUM.
034700     CLOSE RUNDATE.
034800
034900     OPEN INPUT CYL-TYPE-MASTER.
035000     PERFORM 1100-LOAD-CYL-TABLE.
035100     CLOSE CYL-TYPE-MASTER.
035200
035300     OPEN INPUT STOCK-DAY-MASTER.
035400     PERFORM 1200-FIND-CURRENT-DAY.
035500     CLOSE STOCK-DAY-MASTER.
035600
035700     IF NOT RUN-ABORTED
035800         MOVE W-DAY-ID TO W-DAY-ID-NUM
035900         MOVE W-DAY-ID-ALPHA TO O-DAY-ID
036000     END-IF.
036100
036200     OPEN OUTPUT PRTOUT.
036300     PERFORM 9900-HEADING.
036400
036500 1100-LOAD-CYL-TABLE.
036600     MOVE "YES" TO MORE-RECS.
036700     PERFORM 9000-READ-CYL.
036800     PERFORM 1110-LOAD-ONE-TYPE UNTIL MORE-RECS = "NO".
036900
037000 1110-LOAD-ONE-TYPE.
037100     ADD 1 TO W-TYPE-CTR.
037200     MOVE CT-TYPE-ID       TO TB-TYPE-ID(W-TYPE-CTR).
037300     MOVE CT-NAME          TO TB-NAME(W-TYPE-CTR).
037400     MOVE CT-DISPLAY-ORDER TO TB-ORDER(W-TYPE-CTR).
037500     PERFORM 9000-READ-CYL.
037600
037700 1200-FIND-CURRENT-DAY.
037800     MOVE "YES" TO MORE-RECS.
037900     PERFORM 9100-READ-DAY.
038000     PERFORM 1210-CHECK-ONE-DAY UNTIL MORE-RECS = "NO".
038100     IF W-DAY-ID = ZERO AND NOT RUN-ABORTED
038200         MOVE "Y" TO W-ABORT-SW
038300         MOVE "WORKING DAY DOES NOT EXIST" TO O-ERR-TEXT
038400         PERFORM 9300-WRITE-ERROR
038500     END-IF.
038600
038700 1210-CHECK-ONE-DAY.
038800     IF SD-DAY-DATE = W-DATE-NUM
038900         MOVE SD-DAY-ID TO W-DAY-ID
039000     END-IF.
039100     PERFORM 9100-READ-DAY.
039200
039300 2000-MAINLINE.
039400     PERFORM 2100-AGGREGATE-SALES.
039500     PERFORM 2200-UPDATE-SUMMARY.
039600     PERFORM 2400-PRINT-REPORT.
039700     IF W-ERR-CTR > ZERO
039800         PERFORM 2500-PRINT-NEGATIVE-LINE
039900     END-IF.
040000
040100 2100-AGGREGATE-SALES.
040200     OPEN INPUT ISSUE-OLD.
040300     MOVE "YES" TO MORE-RECS.
040400     PERFORM 9200-READ-ISSUE.
040500     PERFORM 2110-ADD-ONE-ISSUE UNTIL MORE-RECS = "NO".
040600     CLOSE ISSUE-OLD.
040700
040800 2110-ADD-ONE-ISSUE.
040900     IF OI-DAY-ID = W-DAY-ID-NUM
041000         MOVE OI-TYPE-ID TO W-LOOKUP-ID
041100         PERFORM 2120-LOOKUP-TYPE
041200         IF W-SUB > ZERO
041300             ADD OI-REGULAR-QTY TO TB-SALES-REG(W-SUB)
041400             ADD OI-NC-QTY      TO TB-NC-QTY(W-SUB)
041500             ADD OI-DBC-QTY     TO TB-DBC-QTY(W-SUB)
041600         END-IF
041700     END-IF.
041800     PERFORM 9200-READ-ISSUE.
041900
042000 2120-LOOKUP-TYPE.
042100     MOVE ZERO TO W-SUB.
042200     PERFORM 2130-SCAN-ONE-TYPE
042300         VARYING W-SCAN-SUB FROM 1 BY 1
042400         UNTIL W-SCAN-SUB > W-TYPE-CTR.
042500
042600 2130-SCAN-ONE-TYPE.
042700     IF W-SUB = ZERO AND TB-TYPE-ID(W-SCAN-SUB) = W-LOOKUP-ID
042800         MOVE W-SCAN-SUB TO W-SUB
042900     END-IF.
043000
043100 2200-UPDATE-SUMMARY.
043200     OPEN INPUT SUMMARY-OLD.
043300     OPEN OUTPUT SUMMARY-NEW.
043400     MOVE "YES" TO MORE-RECS.
043500     PERFORM 9250-READ-SUMMARY.
043600     PERFORM 2210-COPY-ONE-SUMMARY UNTIL MORE-RECS = "NO".
043700     CLOSE SUMMARY-OLD.
043800     CLOSE SUMMARY-NEW.
043900
044000 2210-COPY-ONE-SUMMARY.
044100     MOVE OLD-SUM-REC TO NEW-SUM-REC.
044200     IF OS-DAY-ID = W-DAY-ID-NUM
044300         MOVE OS-TYPE-ID TO W-LOOKUP-ID
044400         PERFORM 2120-LOOKUP-TYPE
044500         PERFORM 2230-CALC-ONE-ROW
044600     END-IF.
044700     WRITE NEW-SUM-REC.
044800     PERFORM 9250-READ-SUMMARY.
044900
045000 2230-CALC-ONE-ROW.
045100     IF W-SUB > ZERO
045200         MOVE "Y" TO TB-FOUND(W-SUB)
045300         MOVE OS-OPEN-FILLED TO TB-OPEN-FILLED(W-SUB)
045400         MOVE OS-OPEN-EMPTY  TO TB-OPEN-EMPTY(W-SUB)
045500         MOVE OS-RECEIPT     TO TB-RECEIPT(W-SUB)
045600         MOVE OS-RETURN      TO TB-RETURN(W-SUB)
045700         MOVE OS-TVOUT-QTY   TO TB-TVOUT-QTY(W-SUB)
045800         MOVE OS-DEFECTIVE   TO TB-DEFECTIVE(W-SUB)
045900         MOVE TB-SALES-REG(W-SUB) TO NS-SALES-REG
046000         MOVE TB-NC-QTY(W-SUB)    TO NS-NC-QTY
046100         MOVE TB-DBC-QTY(W-SUB)   TO NS-DBC-QTY
046200         COMPUTE TB-CLOSE-FILLED(W-SUB) =
046300             OS-OPEN-FILLED + OS-RECEIPT
046400             - (TB-SALES-REG(W-SUB) + TB-NC-QTY(W-SUB)
046500             +  TB-DBC-QTY(W-SUB))
046600         COMPUTE TB-CLOSE-EMPTY(W-SUB) =
046700             OS-OPEN-EMPTY + TB-SALES-REG(W-SUB)
046800             + OS-TVOUT-QTY - OS-RETURN
046900         COMPUTE TB-TOTAL-STOCK(W-SUB) =
047000             TB-CLOSE-FILLED(W-SUB) + TB-CLOSE-EMPTY(W-SUB)
047100             + OS-DEFECTIVE
047200         MOVE TB-CLOSE-FILLED(W-SUB) TO NS-CLOSE-FILLED
047300         MOVE TB-CLOSE-EMPTY(W-SUB)  TO NS-CLOSE-EMPTY
047400         MOVE TB-TOTAL-STOCK(W-SUB)  TO NS-TOTAL-STOCK
047500         IF TB-CLOSE-FILLED(W-SUB) < ZERO
047600             OR TB-CLOSE-EMPTY(W-SUB) < ZERO
047700             MOVE "Y" TO TB-NEG(W-SUB)
047800             ADD 1 TO W-ERR-CTR
047900         END-IF
048000     END-IF.
048100
048200 2400-PRINT-REPORT.
048300     PERFORM 2410-PRINT-NEXT-ROW
048400         VARYING W-PRT-CTR FROM 1 BY 1
048500         UNTIL W-PRT-CTR > W-TYPE-CTR.
048600
048700 2410-PRINT-NEXT-ROW.
048800     MOVE ZERO TO W-MIN-SUB.
048900     MOVE 9999 TO W-MIN-ORDER.
049000     PERFORM 2420-SCAN-FOR-MIN
049100         VARYING W-SCAN-SUB FROM 1 BY 1
049200         UNTIL W-SCAN-SUB > W-TYPE-CTR.
049300     IF W-MIN-SUB > ZERO
049400         PERFORM 2430-WRITE-ONE-ROW
049500     END-IF.
049600
049700 2420-SCAN-FOR-MIN.
049800     IF TB-FOUND(W-SCAN-SUB) = "Y"
049900         AND TB-PRINTED(W-SCAN-SUB) = "N"
050000         AND TB-ORDER(W-SCAN-SUB) < W-MIN-ORDER
050100         MOVE TB-ORDER(W-SCAN-SUB) TO W-MIN-ORDER
050200         MOVE W-SCAN-SUB TO W-MIN-SUB
050300     END-IF.
050400
050500 2430-WRITE-ONE-ROW.
050600     MOVE "Y" TO TB-PRINTED(W-MIN-SUB).
050700     MOVE TB-NAME(W-MIN-SUB)        TO O-NAME.
050800     MOVE TB-OPEN-FILLED(W-MIN-SUB) TO O-OPEN-FILLED.
050900     MOVE TB-OPEN-EMPTY(W-MIN-SUB)  TO O-OPEN-EMPTY.
051000     MOVE TB-RECEIPT(W-MIN-SUB)     TO O-RECEIPT.
051100     MOVE TB-RETURN(W-MIN-SUB)      TO O-RETURN.
051200     MOVE TB-SALES-REG(W-MIN-SUB)   TO O-SALES-REG.
051300     MOVE TB-NC-QTY(W-MIN-SUB)      TO O-NC-QTY.
051400     MOVE TB-DBC-QTY(W-MIN-SUB)     TO O-DBC-QTY.
051500     MOVE TB-TVOUT-QTY(W-MIN-SUB)   TO O-TVOUT-QTY.
051600     MOVE TB-CLOSE-FILLED(W-MIN-SUB) TO O-CLOSE-FILLED.
051700     MOVE TB-CLOSE-EMPTY(W-MIN-SUB)  TO O-CLOSE-EMPTY.
051800     MOVE TB-DEFECTIVE(W-MIN-SUB)    TO O-DEFECTIVE.
051900     MOVE TB-TOTAL-STOCK(W-MIN-SUB)  TO O-TOTAL-STOCK.
052000     WRITE PRTLINE FROM DETAIL-LINE
052100         AFTER ADVANCING 1 LINE
052200             AT EOP
052300                 PERFORM 9900-HEADING.
052400
052500 2500-PRINT-NEGATIVE-LINE.
052600     PERFORM 2510-ADD-ONE-NEG
052700         VARYING W-SCAN-SUB FROM 1 BY 1
052800         UNTIL W-SCAN-SUB > W-TYPE-CTR.
052900     MOVE SPACES TO O-ERR-TEXT.
053000     STRING "NEGATIVE STOCK FOR " DELIMITED BY SIZE
053100            W-NEG-MSG            DELIMITED BY SIZE
053200         INTO O-ERR-TEXT.
053300     PERFORM 9300-WRITE-ERROR.
053400
053500 2510-ADD-ONE-NEG.
053600     IF TB-NEG(W-SCAN-SUB) = "Y"
053700         IF W-NEG-PTR > 1
053800             STRING ", " DELIMITED BY SIZE
053900                 INTO W-NEG-MSG WITH POINTER W-NEG-PTR
054000         END-IF
054100         STRING TB-NAME(W-SCAN-SUB) DELIMITED BY SPACE
054200             INTO W-NEG-MSG WITH POINTER W-NEG-PTR
054300     END-IF.
054400
054500 3000-CLOSING.
054600     CLOSE PRTOUT.
054700
054800 9000-READ-CYL.
054900     READ CYL-TYPE-MASTER
055000         AT END
055100             MOVE "NO" TO MORE-RECS.
055200
055300 9100-READ-DAY.
055400     READ STOCK-DAY-MASTER
055500         AT END
055600             MOVE "NO" TO MORE-RECS.
055700
055800 9200-READ-ISSUE.
055900     READ ISSUE-OLD
056000         AT END
056100             MOVE "NO" TO MORE-RECS.
056200
056300 9250-READ-SUMMARY.
056400     READ SUMMARY-OLD
056500         AT END
056600             MOVE "NO" TO MORE-RECS.
056700
056800 9300-WRITE-ERROR.
056900     WRITE PRTLINE FROM ERROR-LINE
057000         AFTER ADVANCING 2 LINES.
057100
057200 9900-HEADING.
057300     ADD 1 TO C-PCTR.
057400     MOVE C-PCTR TO O-PCTR.
057500     WRITE PRTLINE FROM COMPANY-TITLE-LINE
057600         AFTER ADVANCING PAGE.
057700     WRITE PRTLINE FROM DETAIL-HEADING-LINE
057800         AFTER ADVANCING 2 LINES.
057900     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
058000         AFTER ADVANCING 2 LINES.
